000100******************************************************************
000200*    COPY RHPRESTA -- MAESTRO DE PRESTAMOS
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 140 BYTES, ORDENADO POR
000700*                : PR-NUMERO-PRESTAMO. PR-MONTO-APROBADO Y
000800*                : PR-CUOTA-MENSUAL QUEDAN EN CERO HASTA QUE EL
000900*                : LOTE DE EVALUACION APRUEBA LA SOLICITUD.
001000******************************************************************
001100 01  REG-RHPRESTA.
001200     02  PR-NUMERO-PRESTAMO     PIC X(20).
001300     02  PR-NUMERO-SOCIO        PIC X(10).
001400     02  PR-TIPO-PRESTAMO       PIC X(10).
001500     02  PR-MONTO-SOLICITADO    PIC 9(09)V99.
001600     02  PR-MONTO-APROBADO      PIC 9(09)V99.
001700     02  PR-TASA-INTERES        PIC 9(02)V99.
001800     02  PR-PLAZO-MESES         PIC 9(03).
001900     02  PR-CUOTA-MENSUAL       PIC 9(09)V99.
002000     02  PR-TOTAL-A-PAGAR       PIC 9(09)V99.
002100     02  PR-SALDO-PENDIENTE     PIC S9(09)V99.
002200     02  PR-FECHA-SOLICITUD     PIC 9(08).
002300     02  PR-FECHA-PRIMER-PAGO   PIC 9(08).
002400     02  PR-FECHA-PP-R REDEFINES PR-FECHA-PRIMER-PAGO.
002500         03  PR-PP-ANO          PIC 9(04).
002600         03  PR-PP-MES          PIC 9(02).
002700         03  PR-PP-DIA          PIC 9(02).
002800     02  PR-ESTADO              PIC X(15).
002900         88  PR-SOLICITADO                  VALUE 'SOLICITADO'.
003000         88  PR-EN-REVISION                 VALUE 'EN_REVISION'.
003100         88  PR-APROBADO                    VALUE 'APROBADO'.
003200         88  PR-RECHAZADO                   VALUE 'RECHAZADO'.
003300         88  PR-DESEMBOLSADO                VALUE 'DESEMBOLSADO'.
003400         88  PR-EN-PAGO                     VALUE 'EN_PAGO'.
003500         88  PR-PAGADO                      VALUE 'PAGADO'.
003600         88  PR-VENCIDO                     VALUE 'VENCIDO'.
003700         88  PR-CANCELADO                   VALUE 'CANCELADO'.
003800     02  FILLER                 PIC X(07).
