000100******************************************************************
000200* FECHA       : 03/09/1993                                       *
000300* PROGRAMADOR : C. BONILLA (CBON)                                *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHFM1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA LAS SOLICITUDES DE APORTE AL FONDO MUTUO  *
000800*             : DE SOCIOS Y MANTIENE AL DIA EL SALDO DISPONIBLE  *
000900*             : DEL PERIODO VIGENTE. TAMBIEN ATIENDE LA SOLICITUD*
001000*             : DE CIERRE DE PERIODO (SF-TIPO-APORTE = 'CIERRE').*
001100* ARCHIVOS    : RHSOLFON=C,RHFONPER=I,RHSOCIO=I,RHFONMOV=S       *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.                     RHFM1C01.
001600 AUTHOR.                         C. BONILLA.
001700 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
001800 DATE-WRITTEN.                   03/09/1993.
001900 DATE-COMPILED.
002000 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002100******************************************************************
002200*                       B I T A C O R A   D E   C A M B I O S    *
002300******************************************************************
002400* 03/09/1993 CBON  VERSION ORIGINAL PARA EL FONDO DE PREVISION   *
002500*            DE SOCIOS (HOY FONDO MUTUO).                       *
002600* 11/01/1996 CBON  SE AGREGA EL APORTE MINIMO DE L.50.00 POR     *
002700*            INSTRUCCION DE JUNTA DIRECTIVA (ACTA 014-95).      *
002800* 19/08/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO       *
002900*            (PROYECTO Y2K).                                    *
003000* 03/01/1999 LFLO  PRUEBA DE VENTANA Y2K EN FM-PERIODO; SIN      *
003100*            HALLAZGOS.                                         *
003200* 24/10/2007 SMPO  SE RENOMBRA DE FM0201C A RHFM1C01, SE         *
003300*            ADOPTA EL ESQUEMA DE COPYBOOKS RH* DE LA COOP.     *
003400* 14/05/2015 SMPO  SE AGREGA EL CIERRE DE PERIODO Y LA APERTURA  *
003500*            AUTOMATICA DEL PERIODO SIGUIENTE (CR-0198).        *
003600* 09/11/2023 SMPO  CORRECCION: EL CIERRE YA NO ACEPTA UN PERIODO *
003700*            QUE NO ESTE ABIERTO (CR-0471).                     *
003800* 10/08/2026 CBON  EL MOVIMIENTO DE CIERRE SE GRABABA CON        *
003900*            MF-MONTO EN CERO; DEBE LLEVAR EL SALDO DISPONIBLE   *
004000*            QUE SE ESTA CERRANDO (CR-0462).                     *
004100* 10/08/2026 CBON  910-ERROR-APERTURA SIEMPRE MANDABA A DEBD1R00 *
004200*            EL PAR FS/FSE DE RHSOLFON; SE AGREGAN FS-ACTUAL Y   *
004300*            FSE-ACTUAL PARA QUE EL DIAGNOSTICO CORRESPONDA AL   *
004400*            ARCHIVO QUE REALMENTE FALLO AL ABRIR (CR-0461).     *
004500* 10/08/2026 CBON  420-ABRE-PERIODO-SIGUIENTE CALCULABA EL MES A *
004600*            ABRIR CON LA FECHA DE CORRIDA EN VEZ DEL PERIODO    *
004700*            RECIEN CERRADO; SI EL LOTE CORRIA DESPUES DEL       *
004800*            CAMBIO DE MES SE ABRIA EL PERIODO EQUIVOCADO        *
004900*            (CR-0466).                                          *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASE-NUMERICA IS "0" THRU "9".
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RHSOLFON ASSIGN TO RHSOLFON
005900            ORGANIZATION  IS SEQUENTIAL
006000            ACCESS        IS SEQUENTIAL
006100            FILE STATUS   IS FS-RHSOLFON
006200                             FSE-RHSOLFON.
006300
006400     SELECT RHFONPER ASSIGN TO RHFONPER
006500            ORGANIZATION  IS INDEXED
006600            ACCESS        IS DYNAMIC
006700            RECORD KEY    IS FM-PERIODO
006800            FILE STATUS   IS FS-RHFONPER
006900                             FSE-RHFONPER.
007000
007100     SELECT RHSOCIO  ASSIGN TO RHSOCIO
007200            ORGANIZATION  IS INDEXED
007300            ACCESS        IS RANDOM
007400            RECORD KEY    IS SO-NUMERO-SOCIO
007500            FILE STATUS   IS FS-RHSOCIO
007600                             FSE-RHSOCIO.
007700
007800     SELECT RHFONMOV ASSIGN TO RHFONMOV
007900            ORGANIZATION  IS SEQUENTIAL
008000            ACCESS        IS SEQUENTIAL
008100            FILE STATUS   IS FS-RHFONMOV
008200                             FSE-RHFONMOV.
008300
008400     SELECT LISTADO  ASSIGN TO SYS010
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-LISTADO.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  RHSOLFON
009100     LABEL RECORD STANDARD
009200     VALUE OF FILE-ID IS "SOLFON.DAT".
009300     COPY RHSOLFON.
009400
009500 FD  RHFONPER
009600     LABEL RECORD STANDARD
009700     VALUE OF FILE-ID IS "FONPER.DAT".
009800     COPY RHFONPER.
009900
010000 FD  RHSOCIO
010100     LABEL RECORD STANDARD
010200     VALUE OF FILE-ID IS "SOCIO.DAT".
010300     COPY RHSOCIO.
010400
010500 FD  RHFONMOV
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID IS "FONMOV.DAT".
010800     COPY RHFONMOV.
010900
011000 FD  LISTADO
011100     LABEL RECORD STANDARD.
011200 01  REG-LISTADO                 PIC X(100).
011300
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011700******************************************************************
011800 01  WKS-FS-STATUS.
011900     02  FS-RHSOLFON             PIC 9(02) VALUE ZEROES.
012000     02  FSE-RHSOLFON.
012100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012400     02  FS-RHFONPER             PIC 9(02) VALUE ZEROES.
012500     02  FSE-RHFONPER.
012600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012900     02  FS-RHSOCIO              PIC 9(02) VALUE ZEROES.
013000     02  FSE-RHSOCIO.
013100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013400     02  FS-RHFONMOV             PIC 9(02) VALUE ZEROES.
013500     02  FSE-RHFONMOV.
013600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013900     02  FS-LISTADO              PIC 9(02) VALUE ZEROES.
014000*--> 10/08/2026 CBON  FS-ACTUAL/FSE-ACTUAL LLEVAN EL PAR DE STATUS
014100*--> DEL ARCHIVO QUE FALLO AL ABRIR, PARA QUE 910-ERROR-APERTURA
014200*--> REPORTE SIEMPRE EL ARCHIVO CORRECTO A DEBD1R00 (CR-0461).
014300     02  FS-ACTUAL                PIC 9(02) VALUE ZEROES.
014400     02  FSE-ACTUAL.
014500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014800     02  PROGRAMA                PIC X(08) VALUE "RHFM1C01".
014900     02  ARCHIVO                 PIC X(08) VALUE SPACES.
015000     02  ACCION                  PIC X(10) VALUE SPACES.
015100     02  LLAVE                   PIC X(32) VALUE SPACES.
015200     02  FILLER                  PIC X(04).
015300******************************************************************
015400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
015500******************************************************************
015600 01  WKS-PARAMETROS.
015700     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
015800     02  FILLER                   PIC X(08).
015900
016000 77  WKS-APORTE-MINIMO           PIC 9(07)V99 VALUE 50.00.
016100
016200 01  WKS-CONTADORES.
016300     02  WKS-CONT-APORTES         PIC 9(07) COMP VALUE ZEROES.
016400     02  WKS-CONT-RECHAZOS        PIC 9(07) COMP VALUE ZEROES.
016500     02  WKS-CONT-CIERRES         PIC 9(07) COMP VALUE ZEROES.
016600     02  WKS-MASCARA-CONTADOR     PIC Z,ZZZ,ZZ9     VALUE ZEROES.
016700     02  FILLER                   PIC X(04).
016800
016900 01  WKS-BANDERAS.
017000     02  SEND-FLAGS               PIC X(01) VALUE SPACES.
017100         88  SOLICITUD-OK                    VALUE '1'.
017200         88  SOLICITUD-MALA                  VALUE '2'.
017300     02  WKS-SW-ENCONTRADO        PIC 9(01) VALUE ZEROES.
017400         88  PERIODO-ENCONTRADO             VALUE 1.
017500     02  FILLER                   PIC X(02).
017600
017700 77  WKS-CAMPO-MOTIVO             PIC X(40) VALUE SPACES.
017800
017900******************************************************************
018000*        VISTAS ALTERNAS Y CAMPOS AUXILIARES DE CALCULO          *
018100******************************************************************
018200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
018300     02  WKS-PROC-ANO             PIC 9(04).
018400     02  WKS-PROC-MES             PIC 9(02).
018500     02  WKS-PROC-DIA             PIC 9(02).
018600
018700 01  WKS-PERIODO-CALCULADO        PIC 9(06) VALUE ZEROES.
018800 01  WKS-PERIODO-CALCULADO-R REDEFINES WKS-PERIODO-CALCULADO.
018900     02  WKS-PERC-ANO             PIC 9(04).
019000     02  WKS-PERC-MES             PIC 9(02).
019100
019200*--> 10/08/2026 CBON  EL PERIODO QUE SE CIERRA, PARA DERIVAR DE EL
019300*--> (Y NO DE LA FECHA DE CORRIDA) EL MES SIGUIENTE A ABRIR (CR-0466).
019400 01  WKS-PERIODO-CERRADO          PIC 9(06) VALUE ZEROES.
019500 01  WKS-PERIODO-CERRADO-R REDEFINES WKS-PERIODO-CERRADO.
019600     02  WKS-PEC-ANO              PIC 9(04).
019700     02  WKS-PEC-MES              PIC 9(02).
019800
019900 01  WKS-CONTADOR-MOVIMIENTO      PIC 9(09) COMP VALUE ZEROES.
020000 01  WKS-ULTIMO-MOVTO-R REDEFINES WKS-CONTADOR-MOVIMIENTO.
020100     02  FILLER                   PIC 9(09).
020200
020300 01  WKS-LINEA-LISTADO.
020400     02  WKS-LL-SOCIO             PIC X(10).
020500     02  FILLER                   PIC X(02).
020600     02  WKS-LL-MONTO             PIC Z(7)9.99.
020700     02  FILLER                   PIC X(02).
020800     02  WKS-LL-MOTIVO            PIC X(40).
020900     02  FILLER                   PIC X(30).
021000
021100******************************************************************
021200 PROCEDURE DIVISION.
021300******************************************************************
021400 000-MAIN SECTION.
021500     PERFORM 100-APERTURA-ARCHIVOS
021600     PERFORM 110-DETERMINA-SIGUIENTE-MOVIMIENTO
021700     PERFORM 300-PROCESA-SOLICITUDES
021800         UNTIL FS-RHSOLFON NOT = 0
021900     PERFORM 800-IMPRIME-TOTALES
022000     PERFORM 900-CIERRA-ARCHIVOS
022100     STOP RUN.
022200 000-MAIN-E. EXIT.
022300
022400******************************************************************
022500 100-APERTURA-ARCHIVOS SECTION.
022600     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
022700     OPEN INPUT  RHSOLFON
022800     OPEN I-O    RHFONPER
022900     OPEN INPUT  RHSOCIO
023000     OPEN OUTPUT RHFONMOV
023100     OPEN OUTPUT LISTADO
023200     IF FS-RHSOLFON NOT = 0
023300        MOVE "RHSOLFON"   TO ARCHIVO
023400        MOVE FS-RHSOLFON  TO FS-ACTUAL
023500        MOVE FSE-RHSOLFON TO FSE-ACTUAL
023600        PERFORM 910-ERROR-APERTURA
023700     END-IF
023800     IF FS-RHFONPER NOT = 0
023900        MOVE "RHFONPER"   TO ARCHIVO
024000        MOVE FS-RHFONPER  TO FS-ACTUAL
024100        MOVE FSE-RHFONPER TO FSE-ACTUAL
024200        PERFORM 910-ERROR-APERTURA
024300     END-IF
024400     IF FS-RHSOCIO NOT = 0
024500        MOVE "RHSOCIO"   TO ARCHIVO
024600        MOVE FS-RHSOCIO  TO FS-ACTUAL
024700        MOVE FSE-RHSOCIO TO FSE-ACTUAL
024800        PERFORM 910-ERROR-APERTURA
024900     END-IF
025000     IF FS-RHFONMOV NOT = 0
025100        MOVE "RHFONMOV"   TO ARCHIVO
025200        MOVE FS-RHFONMOV  TO FS-ACTUAL
025300        MOVE FSE-RHFONMOV TO FSE-ACTUAL
025400        PERFORM 910-ERROR-APERTURA
025500     END-IF
025600     READ RHSOLFON NEXT RECORD
025700         AT END MOVE 99 TO FS-RHSOLFON
025800     END-READ.
025900 100-APERTURA-ARCHIVOS-E. EXIT.
026000
026100******************************************************************
026200*  EL NUMERO DE MOVIMIENTO ES CORRELATIVO. SE BUSCA EL ULTIMO    *
026300*  RECORRIENDO LA BITACORA DE APORTES UNA VEZ ANTES DE POSTEAR. *
026400******************************************************************
026500 110-DETERMINA-SIGUIENTE-MOVIMIENTO SECTION.
026600     MOVE ZEROES TO WKS-CONTADOR-MOVIMIENTO.
026700 110-DETERMINA-SIGUIENTE-MOVIMIENTO-E. EXIT.
026800
026900******************************************************************
027000 300-PROCESA-SOLICITUDES SECTION.
027100     PERFORM 310-EVALUA-SOLICITUD
027200     READ RHSOLFON NEXT RECORD
027300         AT END MOVE 99 TO FS-RHSOLFON
027400     END-READ.
027500 300-PROCESA-SOLICITUDES-E. EXIT.
027600
027700 310-EVALUA-SOLICITUD SECTION.
027800     MOVE SPACES TO SEND-FLAGS
027900     EVALUATE TRUE
028000        WHEN SF-TIPO-APORTE = "CIERRE"
028100           PERFORM 400-CIERRA-PERIODO
028200        WHEN SF-MONTO NOT > ZEROES
028300           SET SOLICITUD-MALA TO TRUE
028400           MOVE "MONTO DEBE SER MAYOR QUE CERO" TO
028500                WKS-CAMPO-MOTIVO
028600        WHEN SF-MONTO < WKS-APORTE-MINIMO
028700           SET SOLICITUD-MALA TO TRUE
028800           MOVE "APORTE MENOR AL MINIMO L.50.00" TO
028900                WKS-CAMPO-MOTIVO
029000        WHEN OTHER
029100           PERFORM 320-VALIDA-SOCIO-Y-PERIODO
029200     END-EVALUATE
029300     IF SOLICITUD-MALA
029400        PERFORM 600-RECHAZA-SOLICITUD
029500     END-IF.
029600 310-EVALUA-SOLICITUD-E. EXIT.
029700
029800******************************************************************
029900 320-VALIDA-SOCIO-Y-PERIODO SECTION.
030000     MOVE SF-NUMERO-SOCIO TO SO-NUMERO-SOCIO
030100     READ RHSOCIO
030200         INVALID KEY
030300            SET SOLICITUD-MALA TO TRUE
030400            MOVE "SOCIO NO EXISTE" TO WKS-CAMPO-MOTIVO
030500         NOT INVALID KEY
030600            IF NOT SO-ACTIVO
030700               SET SOLICITUD-MALA TO TRUE
030800               MOVE "SOCIO NO ESTA ACTIVO" TO WKS-CAMPO-MOTIVO
030900            ELSE
031000               PERFORM 330-LOCALIZA-PERIODO
031100            END-IF
031200     END-READ.
031300 320-VALIDA-SOCIO-Y-PERIODO-E. EXIT.
031400
031500******************************************************************
031600*  SF-PERIODO EN CERO SIGNIFICA "EL PERIODO ABIERTO A LA FECHA   *
031700*  DE PROCESO". SI VIENE EXPLICITO, SE BUSCA DIRECTAMENTE.       *
031800******************************************************************
031900 330-LOCALIZA-PERIODO SECTION.
032000     MOVE ZEROES TO WKS-SW-ENCONTRADO
032100     IF SF-PERIODO NOT = ZEROES
032200        MOVE SF-PERIODO TO FM-PERIODO
032300        READ RHFONPER
032400           INVALID KEY
032500              SET SOLICITUD-MALA TO TRUE
032600              MOVE "PERIODO NO EXISTE" TO WKS-CAMPO-MOTIVO
032700           NOT INVALID KEY
032800              SET PERIODO-ENCONTRADO TO TRUE
032900        END-READ
033000     ELSE
033100        PERFORM 332-BUSCA-PERIODO-ABIERTO
033200     END-IF
033300     IF PERIODO-ENCONTRADO
033400        IF NOT FM-ABIERTO
033500           SET SOLICITUD-MALA TO TRUE
033600           MOVE "PERIODO NO ESTA ABIERTO" TO WKS-CAMPO-MOTIVO
033700        ELSE
033800           PERFORM 340-POSTEA-APORTE
033900        END-IF
034000     END-IF.
034100 330-LOCALIZA-PERIODO-E. EXIT.
034200
034300 332-BUSCA-PERIODO-ABIERTO SECTION.
034400     MOVE ZEROES TO FM-PERIODO
034500     START RHFONPER KEY IS NOT LESS THAN FM-PERIODO
034600         INVALID KEY
034700            SET SOLICITUD-MALA TO TRUE
034800            MOVE "NO HAY PERIODO ABIERTO" TO WKS-CAMPO-MOTIVO
034900     END-START
035000     PERFORM 334-LEE-SIGUIENTE-PERIODO
035100        UNTIL SOLICITUD-MALA OR PERIODO-ENCONTRADO.
035200 332-BUSCA-PERIODO-ABIERTO-E. EXIT.
035300
035400 334-LEE-SIGUIENTE-PERIODO SECTION.
035500     READ RHFONPER NEXT RECORD
035600        AT END
035700           SET SOLICITUD-MALA TO TRUE
035800           MOVE "NO HAY PERIODO ABIERTO" TO
035900                WKS-CAMPO-MOTIVO
036000        NOT AT END
036100           IF FM-ABIERTO
036200              SET PERIODO-ENCONTRADO TO TRUE
036300           END-IF
036400     END-READ.
036500 334-LEE-SIGUIENTE-PERIODO-E. EXIT.
036600
036700******************************************************************
036800*  SE ESCRIBE EL MOVIMIENTO EN LA BITACORA DEL FONDO Y SE        *
036900*  RECALCULA EL SALDO DISPONIBLE DEL PERIODO AFECTADO.           *
037000******************************************************************
037100 340-POSTEA-APORTE SECTION.
037200     ADD 1 TO WKS-CONTADOR-MOVIMIENTO
037300     MOVE WKS-CONTADOR-MOVIMIENTO TO MF-NUMERO-MOVIMIENTO
037400     MOVE FM-PERIODO          TO MF-PERIODO
037500     MOVE SF-NUMERO-SOCIO     TO MF-NUMERO-SOCIO
037600     SET MF-ES-INGRESO        TO TRUE
037700     MOVE SF-TIPO-APORTE      TO MF-TIPO-APORTE
037800     MOVE SF-MONTO            TO MF-MONTO
037900     MOVE FM-SALDO-DISPONIBLE TO MF-SALDO-ANTERIOR
038000     COMPUTE MF-SALDO-NUEVO = FM-SALDO-DISPONIBLE + SF-MONTO
038100     MOVE WKS-FECHA-PROCESO   TO MF-FECHA
038200     MOVE SF-CONCEPTO         TO MF-CONCEPTO
038300     WRITE REG-RHFONMOV
038400     ADD SF-MONTO TO FM-TOTAL-INGRESOS
038500     MOVE MF-SALDO-NUEVO TO FM-SALDO-DISPONIBLE
038600     REWRITE REG-RHFONPER
038700         INVALID KEY
038800            DISPLAY ">>> NO SE PUDO ACTUALIZAR EL PERIODO "
038900                    FM-PERIODO " <<<" UPON CONSOLE
039000     END-REWRITE
039100     SET SOLICITUD-OK TO TRUE
039200     ADD 1 TO WKS-CONT-APORTES.
039300 340-POSTEA-APORTE-E. EXIT.
039400
039500******************************************************************
039600*  CIERRA EL PERIODO ABIERTO Y ABRE AUTOMATICAMENTE EL MES       *
039700*  SIGUIENTE EN CERO, PARA QUE LOS APORTES NO SE INTERRUMPAN.    *
039800******************************************************************
039900 400-CIERRA-PERIODO SECTION.
040000     PERFORM 332-BUSCA-PERIODO-ABIERTO
040100     IF SOLICITUD-MALA
040200        CONTINUE
040300     ELSE
040400        ADD 1 TO WKS-CONTADOR-MOVIMIENTO
040500        MOVE WKS-CONTADOR-MOVIMIENTO TO MF-NUMERO-MOVIMIENTO
040600        MOVE FM-PERIODO          TO MF-PERIODO
040700        MOVE SPACES              TO MF-NUMERO-SOCIO
040800        SET MF-ES-CIERRE         TO TRUE
040900        MOVE SPACES              TO MF-TIPO-APORTE
041000        MOVE FM-SALDO-DISPONIBLE TO MF-MONTO
041100        MOVE FM-SALDO-DISPONIBLE TO MF-SALDO-ANTERIOR
041200        MOVE FM-SALDO-DISPONIBLE TO MF-SALDO-NUEVO
041300        MOVE WKS-FECHA-PROCESO   TO MF-FECHA
041400        MOVE "CIERRE DE PERIODO DEL FONDO MUTUO" TO
041500             MF-CONCEPTO
041600        WRITE REG-RHFONMOV
041700        SET FM-CERRADO           TO TRUE
041800        MOVE WKS-FECHA-PROCESO   TO FM-FECHA-FIN
041900        REWRITE REG-RHFONPER
042000           INVALID KEY
042100              DISPLAY ">>> NO SE PUDO CERRAR EL PERIODO "
042200                      FM-PERIODO " <<<" UPON CONSOLE
042300        END-REWRITE
042400        PERFORM 420-ABRE-PERIODO-SIGUIENTE
042500        SET SOLICITUD-OK TO TRUE
042600        ADD 1 TO WKS-CONT-CIERRES
042700     END-IF.
042800 400-CIERRA-PERIODO-E. EXIT.
042900
043000 420-ABRE-PERIODO-SIGUIENTE SECTION.
043100*--> 10/08/2026 CBON  EL MES A ABRIR SE CALCULA A PARTIR DEL
043200*--> PERIODO QUE SE ACABA DE CERRAR (FM-PERIODO), NO DE LA FECHA
043300*--> DE CORRIDA DEL LOTE; ANTES, SI EL CIERRE DE FIN DE MES CORRIA
043400*--> UNOS DIAS DESPUES DEL CAMBIO DE MES, SE ABRIA EL PERIODO
043500*--> EQUIVOCADO Y SE ROMPIA LA CONTIGUIDAD DE FM-PERIODO (CR-0466).
043600     MOVE FM-PERIODO TO WKS-PERIODO-CERRADO
043700     COMPUTE WKS-PERC-ANO = WKS-PEC-ANO
043800     COMPUTE WKS-PERC-MES = WKS-PEC-MES + 1
043900     IF WKS-PERC-MES > 12
044000        MOVE 1 TO WKS-PERC-MES
044100        ADD 1 TO WKS-PERC-ANO
044200     END-IF
044300     MOVE WKS-PERIODO-CALCULADO TO FM-PERIODO
044400     READ RHFONPER
044500         INVALID KEY
044600            MOVE WKS-FECHA-PROCESO  TO FM-FECHA-INICIO
044700            MOVE ZEROES             TO FM-FECHA-FIN
044800            MOVE ZEROES             TO FM-TOTAL-INGRESOS
044900            MOVE ZEROES             TO FM-TOTAL-EGRESOS
045000            MOVE ZEROES             TO FM-SALDO-DISPONIBLE
045100            SET FM-ABIERTO          TO TRUE
045200            WRITE REG-RHFONPER
045300               INVALID KEY
045400                  DISPLAY ">>> NO SE PUDO ABRIR EL PERIODO "
045500                          FM-PERIODO " <<<" UPON CONSOLE
045600               END-WRITE
045700         NOT INVALID KEY
045800            CONTINUE
045900     END-READ.
046000 420-ABRE-PERIODO-SIGUIENTE-E. EXIT.
046100
046200******************************************************************
046300 600-RECHAZA-SOLICITUD SECTION.
046400     MOVE SF-NUMERO-SOCIO TO WKS-LL-SOCIO
046500     MOVE SF-MONTO        TO WKS-LL-MONTO
046600     MOVE WKS-CAMPO-MOTIVO TO WKS-LL-MOTIVO
046700     WRITE REG-LISTADO FROM WKS-LINEA-LISTADO
046800     ADD 1 TO WKS-CONT-RECHAZOS.
046900 600-RECHAZA-SOLICITUD-E. EXIT.
047000
047100******************************************************************
047200 800-IMPRIME-TOTALES SECTION.
047300     MOVE WKS-CONT-APORTES  TO WKS-MASCARA-CONTADOR
047400     DISPLAY "APORTES POSTEADOS       : " WKS-MASCARA-CONTADOR
047500             UPON CONSOLE
047600     MOVE WKS-CONT-CIERRES  TO WKS-MASCARA-CONTADOR
047700     DISPLAY "PERIODOS CERRADOS       : " WKS-MASCARA-CONTADOR
047800             UPON CONSOLE
047900     MOVE WKS-CONT-RECHAZOS TO WKS-MASCARA-CONTADOR
048000     DISPLAY "SOLICITUDES RECHAZADAS  : " WKS-MASCARA-CONTADOR
048100             UPON CONSOLE.
048200 800-IMPRIME-TOTALES-E. EXIT.
048300
048400******************************************************************
048500 900-CIERRA-ARCHIVOS SECTION.
048600     CLOSE RHSOLFON RHFONPER RHSOCIO RHFONMOV LISTADO.
048700 900-CIERRA-ARCHIVOS-E. EXIT.
048800
048900 910-ERROR-APERTURA SECTION.
049000     MOVE "OPEN"   TO ACCION
049100     MOVE SPACES   TO LLAVE
049200     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049300                           FS-ACTUAL, FSE-ACTUAL
049400     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
049500             " <<<" UPON CONSOLE
049600     MOVE 91 TO RETURN-CODE
049700     STOP RUN.
049800 910-ERROR-APERTURA-E. EXIT.
