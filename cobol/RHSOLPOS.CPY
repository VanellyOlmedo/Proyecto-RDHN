000100******************************************************************
000200*    COPY RHSOLPOS -- SOLICITUDES DE PUBLICACION/REVERSO
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 120 BYTES, EN ORDEN DE LLEGADA.
000700*                : PQ-TIPO = REVERSO USA PQ-ID-REVERSADA Y
000800*                : PQ-MOTIVO; LOS DEMAS TIPOS LOS DEJAN EN CERO
000900*                : Y ESPACIOS.
001000******************************************************************
001100 01  REG-RHSOLPOS.
001200     02  PQ-NUMERO-CUENTA       PIC X(20).
001300     02  PQ-TIPO                PIC X(15).
001400         88  PQ-ES-DEPOSITO                 VALUE 'DEPOSITO'.
001500         88  PQ-ES-RETIRO                   VALUE 'RETIRO'.
001600         88  PQ-ES-REVERSO                  VALUE 'REVERSO'.
001700     02  PQ-MONTO               PIC 9(09)V99.
001800     02  PQ-NUMERO-RECIBO       PIC X(20).
001900     02  PQ-ID-REVERSADA        PIC 9(09).
002000     02  PQ-MOTIVO              PIC X(40).
002100     02  FILLER                 PIC X(05).
