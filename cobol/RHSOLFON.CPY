000100******************************************************************
000200*    COPY RHSOLFON -- SOLICITUDES DE APORTE AL FONDO MUTUO
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 10/06/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 95 BYTES, EN ORDEN DE LLEGADA.
000700*                : SF-PERIODO EN CERO SIGNIFICA "EL PERIODO
000800*                : ABIERTO A LA FECHA DE PROCESO".
000900******************************************************************
001000 01  REG-RHSOLFON.
001100     02  SF-NUMERO-SOCIO        PIC X(10).
001200     02  SF-PERIODO             PIC 9(06).
001300     02  SF-TIPO-APORTE         PIC X(15).
001400         88  SF-MENSUAL                     VALUE 'MENSUAL'.
001500         88  SF-EXTRAORDINARIO              VALUE 'EXTRAORDINARIO'.
001600         88  SF-DONACION                    VALUE 'DONACION'.
001700     02  SF-MONTO               PIC 9(09)V99.
001800     02  SF-FECHA               PIC 9(08).
001900     02  SF-CONCEPTO            PIC X(40).
002000     02  FILLER                 PIC X(05).
