000100******************************************************************
000200* FECHA       : 22/01/1994                                       *
000300* PROGRAMADOR : C. BONILLA (CBON)                                *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHRP1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE CARTERA DE PRESTAMOS. RESUME LOS      *
000800*             : PRESTAMOS POR ESTADO Y CALCULA EL INDICE DE      *
000900*             : MOROSIDAD DE LA CARTERA VIGENTE.                 *
001000* ARCHIVOS    : RHPRESTA=C,RHCUOTA=C,REPORTE=S                   *
001100* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.                     RHRP1C02.
001500 AUTHOR.                         C. BONILLA.
001600 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
001700 DATE-WRITTEN.                   22/01/1994.
001800 DATE-COMPILED.
001900 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002000******************************************************************
002100*                       B I T A C O R A   D E   C A M B I O S    *
002200******************************************************************
002300* 22/01/1994 CBON  VERSION ORIGINAL, RESUMEN MENSUAL DE CARTERA  *
002400*            PARA JUNTA DIRECTIVA.                              *
002500* 30/07/1996 CBON  SE AGREGA EL INDICE DE MOROSIDAD SOLICITADO   *
002600*            POR CONTRALORIA (ACTA 009-96).                     *
002700* 14/09/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO       *
002800*            (PROYECTO Y2K).                                    *
002900* 05/01/1999 LFLO  PRUEBA DE VENTANA Y2K; SIN HALLAZGOS.         *
003000* 19/12/2008 SMPO  SE RENOMBRA DE CP0401C A RHRP1C02 AL          *
003100*            CONSOLIDAR EL CATALOGO DE REPORTES RH*.            *
003200* 27/06/2023 SMPO  EL INDICE DE MOROSIDAD AHORA SE REPORTA EN    *
003300*            CERO CUANDO LA CARTERA VIGENTE ES CERO, EN LUGAR    *
003400*            DE DIVIDIR POR CERO (CR-0459).                     *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CLASE-NUMERICA IS "0" THRU "9".
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RHPRESTA ASSIGN TO RHPRESTA
004400            ORGANIZATION  IS INDEXED
004500            ACCESS        IS SEQUENTIAL
004600            RECORD KEY    IS PR-NUMERO-PRESTAMO
004700            FILE STATUS   IS FS-RHPRESTA
004800                             FSE-RHPRESTA.
004900
005000     SELECT RHCUOTA  ASSIGN TO RHCUOTA
005100            ORGANIZATION  IS SEQUENTIAL
005200            ACCESS        IS SEQUENTIAL
005300            FILE STATUS   IS FS-RHCUOTA
005400                             FSE-RHCUOTA.
005500
005600     SELECT REPORTE  ASSIGN TO SYS010
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-REPORTE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  RHPRESTA
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "PRESTA.DAT".
006500     COPY RHPRESTA.
006600
006700 FD  RHCUOTA
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "CUOTA.DAT".
007000     COPY RHCUOTA.
007100
007200 FD  REPORTE
007300     LABEL RECORD STANDARD.
007400 01  REG-REPORTE                 PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007900******************************************************************
008000 01  WKS-FS-STATUS.
008100     02  FS-RHPRESTA              PIC 9(02) VALUE ZEROES.
008200     02  FSE-RHPRESTA.
008300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008600     02  FS-RHCUOTA               PIC 9(02) VALUE ZEROES.
008700     02  FSE-RHCUOTA.
008800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009100     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
009200     02  PROGRAMA                PIC X(08) VALUE "RHRP1C02".
009300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
009400     02  FILLER                   PIC X(06).
009500
009600******************************************************************
009700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009800******************************************************************
009900 01  WKS-PARAMETROS.
010000     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
010100     02  WKS-FECHA-CORTE-MORA     PIC 9(08) VALUE ZEROES.
010200     02  FILLER                   PIC X(08).
010300
010400 01  WKS-FECHA-CORTE-MORA-R REDEFINES WKS-FECHA-CORTE-MORA.
010500     02  WKS-CORTE-ANO            PIC 9(04).
010600     02  WKS-CORTE-MES            PIC 9(02).
010700     02  WKS-CORTE-DIA            PIC 9(02).
010800
010900 77  WKS-CONTADOR-LINEAS          PIC 9(02) COMP VALUE ZEROES.
011000 77  WKS-CONTADOR-PAGINAS         PIC 9(04) COMP VALUE 1.
011100
011200******************************************************************
011300*         ACUMULADORES POR ESTADO DE LA CARTERA DE PRESTAMOS     *
011400******************************************************************
011500 01  WKS-TABLA-ESTADOS.
011600     02  WKS-TE-SOLICITADO.
011700         03  WKS-TE-SOL-CANT      PIC 9(07) COMP VALUE ZEROES.
011800         03  WKS-TE-SOL-MONTO     PIC 9(11)V99 VALUE ZEROES.
011900     02  WKS-TE-EN-REVISION.
012000         03  WKS-TE-REV-CANT      PIC 9(07) COMP VALUE ZEROES.
012100         03  WKS-TE-REV-MONTO     PIC 9(11)V99 VALUE ZEROES.
012200     02  WKS-TE-APROBADO.
012300         03  WKS-TE-APR-CANT      PIC 9(07) COMP VALUE ZEROES.
012400         03  WKS-TE-APR-MONTO     PIC 9(11)V99 VALUE ZEROES.
012500     02  WKS-TE-RECHAZADO.
012600         03  WKS-TE-RCH-CANT      PIC 9(07) COMP VALUE ZEROES.
012700         03  WKS-TE-RCH-MONTO     PIC 9(11)V99 VALUE ZEROES.
012800     02  WKS-TE-DESEMBOLSADO.
012900         03  WKS-TE-DES-CANT      PIC 9(07) COMP VALUE ZEROES.
013000         03  WKS-TE-DES-MONTO     PIC 9(11)V99 VALUE ZEROES.
013100     02  WKS-TE-EN-PAGO.
013200         03  WKS-TE-PAG-CANT      PIC 9(07) COMP VALUE ZEROES.
013300         03  WKS-TE-PAG-MONTO     PIC 9(11)V99 VALUE ZEROES.
013400     02  WKS-TE-PAGADO.
013500         03  WKS-TE-PGD-CANT      PIC 9(07) COMP VALUE ZEROES.
013600         03  WKS-TE-PGD-MONTO     PIC 9(11)V99 VALUE ZEROES.
013700     02  WKS-TE-VENCIDO.
013800         03  WKS-TE-VEN-CANT      PIC 9(07) COMP VALUE ZEROES.
013900         03  WKS-TE-VEN-MONTO     PIC 9(11)V99 VALUE ZEROES.
014000     02  WKS-TE-CANCELADO.
014100         03  WKS-TE-CAN-CANT      PIC 9(07) COMP VALUE ZEROES.
014200         03  WKS-TE-CAN-MONTO     PIC 9(11)V99 VALUE ZEROES.
014300     02  FILLER                   PIC X(04).
014400
014500 77  WKS-CARTERA-VIGENTE          PIC 9(11)V99 VALUE ZEROES.
014600
014700 01  WKS-CUOTAS-VENCIDAS.
014800     02  WKS-CV-CANTIDAD          PIC 9(07) COMP VALUE ZEROES.
014900     02  WKS-CV-CAPITAL           PIC 9(11)V99 VALUE ZEROES.
015000     02  WKS-CV-MORA              PIC 9(09)V99 VALUE ZEROES.
015100     02  FILLER                   PIC X(04).
015200
015300 01  WKS-INDICE-MOROSIDAD         PIC 9(03)V99 VALUE ZEROES.
015400 01  WKS-INDICE-MOROSIDAD-R REDEFINES WKS-INDICE-MOROSIDAD.
015500     02  WKS-IM-ENTERO            PIC 9(03).
015600     02  WKS-IM-DECIMAL           PIC 9(02).
015700
015800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015900     02  WKS-PROC-ANO             PIC 9(04).
016000     02  WKS-PROC-MES             PIC 9(02).
016100     02  WKS-PROC-DIA             PIC 9(02).
016200
016300******************************************************************
016400*              LINEAS IMPRESAS DEL REPORTE DE CARTERA            *
016500******************************************************************
016600 01  WKS-LINEA-ENCABEZADO.
016700     02  FILLER                   PIC X(35) VALUE
016800         "COOPERATIVA RDHN, AHORRO Y PRESTAMO".
016900     02  FILLER                   PIC X(30) VALUE
017000         "REPORTE DE CARTERA DE PRESTAMOS".
017100     02  FILLER                   PIC X(10) VALUE "PAGINA".
017200     02  WKS-LE-PAGINA            PIC Z(04)9.
017300     02  FILLER                   PIC X(53).
017400
017500 01  WKS-LINEA-DETALLE-ESTADO.
017600     02  WKS-LD-ESTADO            PIC X(15).
017700     02  FILLER                   PIC X(03).
017800     02  WKS-LD-CANTIDAD          PIC Z(6)9.
017900     02  FILLER                   PIC X(03).
018000     02  WKS-LD-MONTO             PIC Z(9)9.99.
018100     02  FILLER                   PIC X(87).
018200
018300 01  WKS-LINEA-MOROSIDAD.
018400     02  FILLER                   PIC X(30) VALUE
018500         "CARTERA VIGENTE (L.)        : ".
018600     02  WKS-LM-CARTERA           PIC Z(9)9.99.
018700     02  FILLER                   PIC X(72).
018800
018900 01  WKS-LINEA-MOROSIDAD-2.
019000     02  FILLER                   PIC X(30) VALUE
019100         "CUOTAS VENCIDAS  (CANTIDAD) : ".
019200     02  WKS-LM2-CANTIDAD         PIC Z(6)9.
019300     02  FILLER                   PIC X(75).
019400
019500 01  WKS-LINEA-MOROSIDAD-3.
019600     02  FILLER                   PIC X(30) VALUE
019700         "CAPITAL VENCIDO (L.)        : ".
019800     02  WKS-LM3-CAPITAL          PIC Z(9)9.99.
019900     02  FILLER                   PIC X(72).
020000
020100 01  WKS-LINEA-MOROSIDAD-4.
020200     02  FILLER                   PIC X(30) VALUE
020300         "MORA ACUMULADA  (L.)        : ".
020400     02  WKS-LM4-MORA             PIC Z(7)9.99.
020500     02  FILLER                   PIC X(74).
020600
020700 01  WKS-LINEA-INDICE.
020800     02  FILLER                   PIC X(30) VALUE
020900         "INDICE DE MOROSIDAD (%)     : ".
021000     02  WKS-LI-INDICE            PIC ZZ9.99.
021100     02  FILLER                   PIC X(79).
021200
021300******************************************************************
021400 PROCEDURE DIVISION.
021500******************************************************************
021600 000-MAIN SECTION.
021700     PERFORM 100-APERTURA-ARCHIVOS
021800     PERFORM 300-ACUMULA-POR-ESTADO UNTIL FS-RHPRESTA NOT = 0
021900     PERFORM 320-ACUMULA-VENCIDAS   UNTIL FS-RHCUOTA  NOT = 0
022000     PERFORM 340-CALCULA-MOROSIDAD
022100     PERFORM 500-IMPRIME-REPORTE
022200     PERFORM 900-CIERRA-ARCHIVOS
022300     STOP RUN.
022400 000-MAIN-E. EXIT.
022500
022600******************************************************************
022700 100-APERTURA-ARCHIVOS SECTION.
022800     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
022900     OPEN INPUT  RHPRESTA RHCUOTA
023000     OPEN OUTPUT REPORTE
023100     IF FS-RHPRESTA NOT = 0
023200        MOVE "RHPRESTA" TO ARCHIVO
023300        PERFORM 910-ERROR-APERTURA
023400     END-IF
023500     IF FS-RHCUOTA NOT = 0
023600        MOVE "RHCUOTA" TO ARCHIVO
023700        PERFORM 910-ERROR-APERTURA
023800     END-IF
023900     READ RHPRESTA NEXT RECORD
024000         AT END MOVE 99 TO FS-RHPRESTA
024100     END-READ
024200     READ RHCUOTA NEXT RECORD
024300         AT END MOVE 99 TO FS-RHCUOTA
024400     END-READ.
024500 100-APERTURA-ARCHIVOS-E. EXIT.
024600
024700******************************************************************
024800 300-ACUMULA-POR-ESTADO SECTION.
024900     EVALUATE TRUE
025000        WHEN PR-SOLICITADO
025100           ADD 1 TO WKS-TE-SOL-CANT
025200           ADD PR-MONTO-SOLICITADO TO WKS-TE-SOL-MONTO
025300        WHEN PR-EN-REVISION
025400           ADD 1 TO WKS-TE-REV-CANT
025500           ADD PR-MONTO-SOLICITADO TO WKS-TE-REV-MONTO
025600        WHEN PR-APROBADO
025700           ADD 1 TO WKS-TE-APR-CANT
025800           ADD PR-MONTO-APROBADO TO WKS-TE-APR-MONTO
025900        WHEN PR-RECHAZADO
026000           ADD 1 TO WKS-TE-RCH-CANT
026100           ADD PR-MONTO-SOLICITADO TO WKS-TE-RCH-MONTO
026200        WHEN PR-DESEMBOLSADO
026300           ADD 1 TO WKS-TE-DES-CANT
026400           ADD PR-SALDO-PENDIENTE TO WKS-TE-DES-MONTO
026500           ADD PR-SALDO-PENDIENTE TO WKS-CARTERA-VIGENTE
026600        WHEN PR-EN-PAGO
026700           ADD 1 TO WKS-TE-PAG-CANT
026800           ADD PR-SALDO-PENDIENTE TO WKS-TE-PAG-MONTO
026900           ADD PR-SALDO-PENDIENTE TO WKS-CARTERA-VIGENTE
027000        WHEN PR-PAGADO
027100           ADD 1 TO WKS-TE-PGD-CANT
027200           ADD PR-MONTO-APROBADO TO WKS-TE-PGD-MONTO
027300        WHEN PR-VENCIDO
027400           ADD 1 TO WKS-TE-VEN-CANT
027500           ADD PR-SALDO-PENDIENTE TO WKS-TE-VEN-MONTO
027600           ADD PR-SALDO-PENDIENTE TO WKS-CARTERA-VIGENTE
027700        WHEN PR-CANCELADO
027800           ADD 1 TO WKS-TE-CAN-CANT
027900           ADD PR-MONTO-APROBADO TO WKS-TE-CAN-MONTO
028000     END-EVALUATE
028100     READ RHPRESTA NEXT RECORD
028200         AT END MOVE 99 TO FS-RHPRESTA
028300     END-READ.
028400 300-ACUMULA-POR-ESTADO-E. EXIT.
028500
028600******************************************************************
028700 320-ACUMULA-VENCIDAS SECTION.
028800     IF CU-VENCIDA
028900        ADD 1 TO WKS-CV-CANTIDAD
029000        ADD CU-MONTO-CAPITAL TO WKS-CV-CAPITAL
029100        ADD CU-MONTO-MORA    TO WKS-CV-MORA
029200     END-IF
029300     READ RHCUOTA NEXT RECORD
029400         AT END MOVE 99 TO FS-RHCUOTA
029500     END-READ.
029600 320-ACUMULA-VENCIDAS-E. EXIT.
029700
029800******************************************************************
029900*  INDICE DE MOROSIDAD = CAPITAL VENCIDO / CARTERA VIGENTE * 100 *
030000*  SI LA CARTERA VIGENTE ES CERO SE REPORTA EN CERO (CR-0459).   *
030100******************************************************************
030200 340-CALCULA-MOROSIDAD SECTION.
030300     IF WKS-CARTERA-VIGENTE = ZEROES
030400        MOVE ZEROES TO WKS-INDICE-MOROSIDAD
030500     ELSE
030600        COMPUTE WKS-INDICE-MOROSIDAD ROUNDED =
030700           (WKS-CV-CAPITAL / WKS-CARTERA-VIGENTE) * 100
030800     END-IF.
030900 340-CALCULA-MOROSIDAD-E. EXIT.
031000
031100******************************************************************
031200 500-IMPRIME-REPORTE SECTION.
031300     MOVE WKS-CONTADOR-PAGINAS TO WKS-LE-PAGINA
031400     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
031500     MOVE SPACES TO REG-REPORTE
031600     WRITE REG-REPORTE
031700
031800     MOVE "SOLICITADO"    TO WKS-LD-ESTADO
031900     MOVE WKS-TE-SOL-CANT TO WKS-LD-CANTIDAD
032000     MOVE WKS-TE-SOL-MONTO TO WKS-LD-MONTO
032100     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
032200
032300     MOVE "EN_REVISION"   TO WKS-LD-ESTADO
032400     MOVE WKS-TE-REV-CANT TO WKS-LD-CANTIDAD
032500     MOVE WKS-TE-REV-MONTO TO WKS-LD-MONTO
032600     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
032700
032800     MOVE "APROBADO"      TO WKS-LD-ESTADO
032900     MOVE WKS-TE-APR-CANT TO WKS-LD-CANTIDAD
033000     MOVE WKS-TE-APR-MONTO TO WKS-LD-MONTO
033100     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
033200
033300     MOVE "RECHAZADO"     TO WKS-LD-ESTADO
033400     MOVE WKS-TE-RCH-CANT TO WKS-LD-CANTIDAD
033500     MOVE WKS-TE-RCH-MONTO TO WKS-LD-MONTO
033600     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
033700
033800     MOVE "DESEMBOLSADO"  TO WKS-LD-ESTADO
033900     MOVE WKS-TE-DES-CANT TO WKS-LD-CANTIDAD
034000     MOVE WKS-TE-DES-MONTO TO WKS-LD-MONTO
034100     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
034200
034300     MOVE "EN_PAGO"       TO WKS-LD-ESTADO
034400     MOVE WKS-TE-PAG-CANT TO WKS-LD-CANTIDAD
034500     MOVE WKS-TE-PAG-MONTO TO WKS-LD-MONTO
034600     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
034700
034800     MOVE "PAGADO"        TO WKS-LD-ESTADO
034900     MOVE WKS-TE-PGD-CANT TO WKS-LD-CANTIDAD
035000     MOVE WKS-TE-PGD-MONTO TO WKS-LD-MONTO
035100     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
035200
035300     MOVE "VENCIDO"       TO WKS-LD-ESTADO
035400     MOVE WKS-TE-VEN-CANT TO WKS-LD-CANTIDAD
035500     MOVE WKS-TE-VEN-MONTO TO WKS-LD-MONTO
035600     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
035700
035800     MOVE "CANCELADO"     TO WKS-LD-ESTADO
035900     MOVE WKS-TE-CAN-CANT TO WKS-LD-CANTIDAD
036000     MOVE WKS-TE-CAN-MONTO TO WKS-LD-MONTO
036100     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE-ESTADO
036200
036300     MOVE SPACES TO REG-REPORTE
036400     WRITE REG-REPORTE
036500     MOVE WKS-CARTERA-VIGENTE TO WKS-LM-CARTERA
036600     WRITE REG-REPORTE FROM WKS-LINEA-MOROSIDAD
036700     MOVE WKS-CV-CANTIDAD TO WKS-LM2-CANTIDAD
036800     WRITE REG-REPORTE FROM WKS-LINEA-MOROSIDAD-2
036900     MOVE WKS-CV-CAPITAL TO WKS-LM3-CAPITAL
037000     WRITE REG-REPORTE FROM WKS-LINEA-MOROSIDAD-3
037100     MOVE WKS-CV-MORA TO WKS-LM4-MORA
037200     WRITE REG-REPORTE FROM WKS-LINEA-MOROSIDAD-4
037300     MOVE WKS-INDICE-MOROSIDAD TO WKS-LI-INDICE
037400     WRITE REG-REPORTE FROM WKS-LINEA-INDICE.
037500 500-IMPRIME-REPORTE-E. EXIT.
037600
037700******************************************************************
037800 900-CIERRA-ARCHIVOS SECTION.
037900     CLOSE RHPRESTA RHCUOTA REPORTE.
038000 900-CIERRA-ARCHIVOS-E. EXIT.
038100
038200 910-ERROR-APERTURA SECTION.
038300     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
038400             " <<<" UPON CONSOLE
038500     MOVE 91 TO RETURN-CODE
038600     STOP RUN.
038700 910-ERROR-APERTURA-E. EXIT.
