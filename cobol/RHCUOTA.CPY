000100******************************************************************
000200*    COPY RHCUOTA -- TABLA DE CUOTAS (AMORTIZACION) DE PRESTAMOS
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 115 BYTES, ORDENADO POR
000700*                : CU-NUMERO-PRESTAMO/CU-NUMERO-CUOTA. GENERADO
000800*                : COMPLETO POR EL LOTE DE AMORTIZACION; EL LOTE
000900*                : DIARIO SOLO LO REESCRIBE PARA MARCAR MORA.
001000******************************************************************
001100 01  REG-RHCUOTA.
001200     02  CU-NUMERO-PRESTAMO     PIC X(20).
001300     02  CU-NUMERO-CUOTA        PIC 9(03).
001400     02  CU-MONTO-CUOTA         PIC 9(09)V99.
001500     02  CU-MONTO-CAPITAL       PIC 9(09)V99.
001600     02  CU-MONTO-INTERES       PIC 9(09)V99.
001700     02  CU-SALDO-PENDIENTE     PIC 9(09)V99.
001800     02  CU-FECHA-VENCIMIENTO   PIC 9(08).
001900     02  CU-FECHA-VENCE-R REDEFINES CU-FECHA-VENCIMIENTO.
002000         03  CU-VENCE-ANO       PIC 9(04).
002100         03  CU-VENCE-MES       PIC 9(02).
002200         03  CU-VENCE-DIA       PIC 9(02).
002300     02  CU-FECHA-PAGO          PIC 9(08).
002400     02  CU-ESTADO              PIC X(15).
002500         88  CU-PENDIENTE                   VALUE 'PENDIENTE'.
002600         88  CU-PAGADA                      VALUE 'PAGADA'.
002700         88  CU-VENCIDA                     VALUE 'VENCIDA'.
002800         88  CU-PAGADA-TARDE                VALUE 'PAGADA_TARDE'.
002900     02  CU-DIAS-MORA           PIC 9(04).
003000     02  CU-MONTO-MORA          PIC 9(07)V99.
003100     02  FILLER                 PIC X(04).
