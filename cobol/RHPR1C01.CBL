000100******************************************************************
000200* FECHA       : 14/02/1989                                       *
000300* PROGRAMADOR : C. BONILLA (CBON)                                *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHPR1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LOTE DE ANALISIS DE SOLICITUDES DE PRESTAMO.     *
000800*             : VALIDA ELEGIBILIDAD CONTRA EL AHORRO FIJO Y      *
000900*             : CAPACIDAD DE PAGO, CALCULA LA CUOTA POR SISTEMA  *
001000*             : FRANCES Y GENERA LA TABLA DE AMORTIZACION DE LOS *
001100*             : PRESTAMOS APROBADOS. EMITE NOTIFICACION AL SOCIO.*
001200* ARCHIVOS    : RHPRESTA=A,RHTIPPRE=E,RHSOCIO=E,RHCUENTA=E,      *
001300*             : RHTIPCTA=E,RHCUOTA=S,RHNOTIFI=S,REPORTE=S       *
001400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                     RHPR1C01.
001800 AUTHOR.                         C. BONILLA.
001900 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
002000 DATE-WRITTEN.                   14/02/1989.
002100 DATE-COMPILED.
002200 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002300******************************************************************
002400*                       B I T A C O R A   D E   C A M B I O S    *
002500******************************************************************
002600* 14/02/1989 CBON  VERSION ORIGINAL. SOLO VALIDA MONTO MAXIMO    *
002700*            CONTRA AHORRO FIJO, SIN TABLA DE GARANTES.         *
002800* 09/10/1991 CBON  SE AGREGA LA VALIDACION DE CAPACIDAD DE PAGO  *
002900*            CONTRA LA DEDUCCION POR PLANILLA.                  *
003000* 30/03/1994 CBON  SE AGREGA EL CALCULO DE CUOTA POR SISTEMA     *
003100*            FRANCES Y LA GENERACION DE LA TABLA DE CUOTAS.      *
003200* 08/07/1997 LFLO  SE AGREGA EL PLAZO MINIMO Y MAXIMO POR TIPO   *
003300*            DE PRESTAMO (ANTES SOLO SE VALIDABA EL MAXIMO).    *
003400* 12/09/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO       *
003500*            (PROYECTO Y2K). CAMPOS PR-FECHA-* REVISADOS.       *
003600* 22/02/1999 LFLO  PRUEBA DE VENTANA Y2K SOBRE TABLA DE          *
003700*            AMORTIZACION; SIN HALLAZGOS.                       *
003800* 15/05/2008 SMPO  MIGRACION DEL MAESTRO DE PRESTAMOS A RHPRESTA *
003900*            SECUENCIAL CON REESCRITURA EN SITIO.                *
004000* 03/03/2021 SMPO  SE RENOMBRA EL PROGRAMA DE PR0201C A          *
004100*            RHPR1C01 AL CONSOLIDAR CATALOGO DE COPYBOOKS RH*.  *
004200* 27/10/2022 SMPO  SE AGREGA LA NOTIFICACION DE PRESTAMO         *
004300*            APROBADO AL SOCIO (REQ-0277).                      *
004400* 05/06/2023 SMPO  CORRIGE CALCULO DE CUOTA CUANDO LA TASA ES    *
004500*            CERO; ANTES PROVOCABA DIVISION ENTRE CERO (CR-0455)*
004600* 10/08/2026 CBON  SE AGREGA RHTIPCTA Y SE FILTRA EL AHORRO POR  *
004700*            PLANILLA DE 354-ACUMULA-AHORRO-PLANILLA CONTRA      *
004800*            AT-REQ-DEDUCCION; ANTES SUMABA LA DEDUCCION DE      *
004900*            CUALQUIER CUENTA ACTIVA DEL SOCIO SIN IMPORTAR SU   *
005000*            TIPO (REQ-0299 - CR-0457).                          *
005100* 10/08/2026 CBON  910-ERROR-APERTURA SIEMPRE MANDABA A DEBD1R00 *
005200*            EL PAR FS/FSE DE RHPRESTA; SE AGREGAN FS-ACTUAL Y   *
005300*            FSE-ACTUAL PARA QUE EL DIAGNOSTICO CORRESPONDA AL   *
005400*            ARCHIVO QUE REALMENTE FALLO AL ABRIR (CR-0461).     *
005500* 10/08/2026 CBON  WKS-TASA-MENSUAL/FACTOR-POTENCIA/FACTOR-CUOTA *
005600*            ERAN COMP-2 (PUNTO FLOTANTE); SE PASAN A           *
005700*            PIC S9(7)V9(8) FIJO, IGUAL AL RESTO DE TASAS Y      *
005800*            MONTOS DEL PROGRAMA, PARA CONSERVAR EL REDONDEO     *
005900*            COMERCIAL DE 360-CALCULA-CUOTA-FRANCESA (CR-0465).  *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS CLASE-NUMERICA IS "0" THRU "9".
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT RHPRESTA ASSIGN TO RHPRESTA
006900            ORGANIZATION  IS INDEXED
007000            ACCESS        IS SEQUENTIAL
007100            RECORD KEY    IS PR-NUMERO-PRESTAMO
007200            FILE STATUS   IS FS-RHPRESTA
007300                             FSE-RHPRESTA.
007400
007500     SELECT RHTIPPRE ASSIGN TO RHTIPPRE
007600            ORGANIZATION  IS SEQUENTIAL
007700            ACCESS        IS SEQUENTIAL
007800            FILE STATUS   IS FS-RHTIPPRE
007900                             FSE-RHTIPPRE.
008000
008100     SELECT RHSOCIO  ASSIGN TO RHSOCIO
008200            ORGANIZATION  IS INDEXED
008300            ACCESS        IS RANDOM
008400            RECORD KEY    IS SO-NUMERO-SOCIO
008500            FILE STATUS   IS FS-RHSOCIO
008600                             FSE-RHSOCIO.
008700
008800     SELECT RHCUENTA ASSIGN TO RHCUENTA
008900            ORGANIZATION  IS INDEXED
009000            ACCESS        IS SEQUENTIAL
009100            RECORD KEY    IS CA-NUMERO-CUENTA
009200            FILE STATUS   IS FS-RHCUENTA
009300                             FSE-RHCUENTA.
009400
009500     SELECT RHTIPCTA ASSIGN TO RHTIPCTA
009600            ORGANIZATION  IS SEQUENTIAL
009700            ACCESS        IS SEQUENTIAL
009800            FILE STATUS   IS FS-RHTIPCTA
009900                             FSE-RHTIPCTA.
010000
010100     SELECT RHCUOTA  ASSIGN TO RHCUOTA
010200            ORGANIZATION  IS SEQUENTIAL
010300            ACCESS        IS SEQUENTIAL
010400            FILE STATUS   IS FS-RHCUOTA
010500                             FSE-RHCUOTA.
010600
010700     SELECT RHNOTIFI ASSIGN TO RHNOTIFI
010800            ORGANIZATION  IS SEQUENTIAL
010900            ACCESS        IS SEQUENTIAL
011000            FILE STATUS   IS FS-RHNOTIFI
011100                             FSE-RHNOTIFI.
011200
011300     SELECT REPORTE  ASSIGN TO SYS010
011400            FILE STATUS   IS FS-REPORTE.
011500
011600 DATA DIVISION.
011700 FILE SECTION.
011800 FD  RHPRESTA
011900     LABEL RECORD STANDARD
012000     VALUE OF FILE-ID IS "PRESTA.DAT".
012100     COPY RHPRESTA.
012200
012300 FD  RHTIPPRE
012400     LABEL RECORD STANDARD
012500     VALUE OF FILE-ID IS "TIPPRE.DAT".
012600     COPY RHTIPPRE.
012700
012800 FD  RHSOCIO
012900     LABEL RECORD STANDARD
013000     VALUE OF FILE-ID IS "SOCIO.DAT".
013100     COPY RHSOCIO.
013200
013300 FD  RHCUENTA
013400     LABEL RECORD STANDARD
013500     VALUE OF FILE-ID IS "CUENTA.DAT".
013600     COPY RHCUENTA.
013700
013800 FD  RHTIPCTA
013900     LABEL RECORD STANDARD
014000     VALUE OF FILE-ID IS "TIPCTA.DAT".
014100     COPY RHTIPCTA.
014200
014300 FD  RHCUOTA
014400     LABEL RECORD STANDARD
014500     VALUE OF FILE-ID IS "CUOTA.DAT".
014600     COPY RHCUOTA.
014700
014800 FD  RHNOTIFI
014900     LABEL RECORD STANDARD
015000     VALUE OF FILE-ID IS "NOTIFI.DAT".
015100     COPY RHNOTIFI.
015200
015300 FD  REPORTE
015400     REPORT IS RP-AMORTIZACION.
015500
015600 WORKING-STORAGE SECTION.
015700******************************************************************
015800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015900******************************************************************
016000 01  WKS-FS-STATUS.
016100     02  FS-RHPRESTA             PIC 9(02) VALUE ZEROES.
016200     02  FSE-RHPRESTA.
016300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016600     02  FS-RHTIPPRE             PIC 9(02) VALUE ZEROES.
016700     02  FSE-RHTIPPRE.
016800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017100     02  FS-RHSOCIO              PIC 9(02) VALUE ZEROES.
017200     02  FSE-RHSOCIO.
017300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017600     02  FS-RHCUENTA             PIC 9(02) VALUE ZEROES.
017700     02  FSE-RHCUENTA.
017800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018100     02  FS-RHTIPCTA             PIC 9(02) VALUE ZEROES.
018200     02  FSE-RHTIPCTA.
018300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018600     02  FS-RHCUOTA              PIC 9(02) VALUE ZEROES.
018700     02  FSE-RHCUOTA.
018800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019100     02  FS-RHNOTIFI             PIC 9(02) VALUE ZEROES.
019200     02  FSE-RHNOTIFI.
019300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
019400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019600     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
019700*--> 10/08/2026 CBON  FS-ACTUAL/FSE-ACTUAL LLEVAN EL PAR DE STATUS
019800*--> DEL ARCHIVO QUE FALLO AL ABRIR, PARA QUE 910-ERROR-APERTURA
019900*--> REPORTE SIEMPRE EL ARCHIVO CORRECTO A DEBD1R00 (CR-0461).
020000     02  FS-ACTUAL                PIC 9(02) VALUE ZEROES.
020100     02  FSE-ACTUAL.
020200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
020300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
020400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
020500     02  PROGRAMA                PIC X(08) VALUE "RHPR1C01".
020600     02  ARCHIVO                 PIC X(08) VALUE SPACES.
020700     02  ACCION                  PIC X(10) VALUE SPACES.
020800     02  LLAVE                   PIC X(32) VALUE SPACES.
020900     02  FILLER                  PIC X(04).
021000******************************************************************
021100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
021200******************************************************************
021300 01  WKS-PARAMETROS.
021400     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
021500     02  FILLER                   PIC X(08).
021600
021700 01  WKS-CONTADORES.
021800     02  WKS-CONT-APROBADOS       PIC 9(07) COMP VALUE ZEROES.
021900     02  WKS-CONT-RECHAZADOS      PIC 9(07) COMP VALUE ZEROES.
022000     02  WKS-CONT-CUOTAS-GEN      PIC 9(07) COMP VALUE ZEROES.
022100     02  WKS-MASCARA-CONTADOR     PIC Z,ZZZ,ZZ9     VALUE ZEROES.
022200     02  FILLER                   PIC X(04).
022300
022400 01  WKS-BANDERAS.
022500     02  WKS-FIN-RHPRESTA         PIC 9(01) VALUE ZEROES.
022600         88  FIN-RHPRESTA                   VALUE 1.
022700     02  SEND-FLAGS               PIC X(01) VALUE SPACES.
022800         88  SOLICITUD-OK                   VALUE '1'.
022900         88  SOLICITUD-MALA                 VALUE '2'.
023000     02  FILLER                   PIC X(02).
023100
023200******************************************************************
023300*      TABLAS DE CATALOGO, CUENTAS Y PRESTAMOS VIGENTES          *
023400******************************************************************
023500 01  WKS-TABLA-TIPOS-PRESTAMO.
023600     02  WKS-CANT-TIPOS-PR        PIC 9(02) COMP VALUE ZEROES.
023700     02  WKS-TIPO-PR OCCURS 1 TO 20 TIMES
023800             DEPENDING ON WKS-CANT-TIPOS-PR
023900             INDEXED BY IDX-TIPO-PR.
024000         03  WKS-TP-CODIGO        PIC X(10).
024100         03  WKS-TP-TASA          PIC 9(02)V99.
024200         03  WKS-TP-MULTIPLO      PIC 9(02)V99.
024300         03  WKS-TP-PLAZO-MIN     PIC 9(03).
024400         03  WKS-TP-PLAZO-MAX     PIC 9(03).
024500         03  WKS-TP-REQ-GARANTES  PIC X(01).
024600         03  WKS-TP-CANT-GARANTES PIC 9(01).
024700
024800 01  WKS-TABLA-CUENTAS.
024900     02  WKS-CANT-CUENTAS         PIC 9(04) COMP VALUE ZEROES.
025000     02  WKS-CTA OCCURS 1 TO 2000 TIMES
025100             DEPENDING ON WKS-CANT-CUENTAS
025200             INDEXED BY IDX-CTA.
025300         03  WKS-CTA-SOCIO        PIC X(10).
025400         03  WKS-CTA-TIPO         PIC X(10).
025500         03  WKS-CTA-SALDO        PIC S9(09)V99.
025600         03  WKS-CTA-DEDUCCION    PIC 9(07)V99.
025700         03  WKS-CTA-ESTADO       PIC X(10).
025800
025900******************************************************************
026000*  10/08/2026 CBON  CATALOGO DE TIPOS DE CUENTA, IGUAL QUE EN    *
026100*            RHCT1C01/RHTR1C01/RHRP1C03, PARA SABER CUALES       *
026200*            TIPOS DE CUENTA LLEVAN DEDUCCION POR PLANILLA       *
026300*            (AT-REQ-DEDUCCION) AL VALIDAR CAPACIDAD DE PAGO     *
026400*            (REQ-0299 - CR-0457).                               *
026500******************************************************************
026600 01  WKS-TABLA-TIPOS-CUENTA.
026700     02  WKS-CANT-TIPOS-CTA       PIC 9(02) COMP VALUE ZEROES.
026800     02  WKS-TC OCCURS 1 TO 20 TIMES
026900             DEPENDING ON WKS-CANT-TIPOS-CTA
027000             INDEXED BY IDX-TIPO-CTA.
027100         03  WKS-TC-CODIGO        PIC X(10).
027200         03  WKS-TC-REQ-DEDUCCION PIC X(01).
027300
027400 01  WKS-BANDERA-DEDUCCION.
027500     02  WKS-TC-DEDUCCION-HALLADA PIC X(01)  VALUE "N".
027600     02  FILLER                   PIC X(04).
027700
027800 01  WKS-TABLA-PRESTAMOS-VIGENTES.
027900     02  WKS-CANT-PRESTAMOS-V     PIC 9(04) COMP VALUE ZEROES.
028000     02  WKS-PRV OCCURS 1 TO 2000 TIMES
028100             DEPENDING ON WKS-CANT-PRESTAMOS-V
028200             INDEXED BY IDX-PRV.
028300         03  WKS-PRV-SOCIO        PIC X(10).
028400         03  WKS-PRV-CUOTA        PIC 9(09)V99.
028500
028600******************************************************************
028700*         VISTAS ALTERNAS Y CAMPOS DE CALCULO DE CUOTA           *
028800******************************************************************
028900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
029000     02  WKS-PROC-ANO             PIC 9(04).
029100     02  WKS-PROC-MES             PIC 9(02).
029200     02  WKS-PROC-DIA             PIC 9(02).
029300
029400 01  WKS-SALDO-SOCIO.
029500     02  WKS-SALDO-FIJO           PIC S9(09)V99 VALUE ZEROES.
029600     02  WKS-SALDO-FIJO-R REDEFINES WKS-SALDO-FIJO.
029700         03  WKS-SALDO-SIGNO      PIC S9(01).
029800         03  FILLER               PIC 9(08)V99.
029900     02  FILLER                   PIC X(04).
030000
030100 01  WKS-CALCULO-CUOTA.
030200     02  WKS-TASA-MENSUAL         PIC S9(7)V9(8) VALUE ZERO.
030300     02  WKS-FACTOR-POTENCIA      PIC S9(7)V9(8) VALUE ZERO.
030400     02  WKS-FACTOR-CUOTA         PIC S9(7)V9(8) VALUE ZERO.
030500     02  WKS-INDICE-MESES         PIC 9(03) COMP VALUE ZEROES.
030600     02  WKS-MAX-SIN-GARANTES     PIC 9(09)V99 VALUE ZEROES.
030700     02  WKS-TOTAL-CUOTAS         PIC 9(09)V99 VALUE ZEROES.
030800     02  WKS-AHORRO-MENSUAL       PIC 9(09)V99 VALUE ZEROES.
030900     02  WKS-CAPACIDAD-PAGO       PIC 9(09)V99 VALUE ZEROES.
031000     02  FILLER                   PIC X(04).
031100
031200 01  WKS-AMORTIZACION.
031300     02  WKS-SALDO-CAPITAL        PIC S9(09)V99 VALUE ZEROES.
031400     02  WKS-MONTO-INTERES        PIC 9(09)V99 VALUE ZEROES.
031500     02  WKS-MONTO-CAPITAL        PIC 9(09)V99 VALUE ZEROES.
031600     02  WKS-FECHA-CUOTA          PIC 9(08) VALUE ZEROES.
031700     02  WKS-FECHA-CUOTA-R REDEFINES WKS-FECHA-CUOTA.
031800         03  WKS-FC-ANO           PIC 9(04).
031900         03  WKS-FC-MES           PIC 9(02).
032000         03  WKS-FC-DIA           PIC 9(02).
032100     02  WKS-TOTAL-A-PAGAR        PIC 9(11)V99 VALUE ZEROES.
032200     02  FILLER                   PIC X(04).
032300
032400******************************************************************
032500*                 MAQUETACION REPORTE DE AMORTIZACION            *
032600******************************************************************
032700 REPORT SECTION.
032800 RD  RP-AMORTIZACION
032900     CONTROLS ARE PR-NUMERO-PRESTAMO
033000     LINE LIMIT IS 60
033100     PAGE LIMIT IS 60
033200     HEADING 1
033300     FIRST DETAIL 7
033400     LAST DETAIL 54
033500     FOOTING 56.
033600
033700 01  TYPE IS PH.
033800     02 LINE 1.
033900        03 COLUMN  1  PIC X(30) VALUE
034000           'COOPERATIVA RDHN, AHORRO Y PRESTAMO'.
034100        03 COLUMN 40  PIC X(40) VALUE
034200           'TABLA DE AMORTIZACION DE PRESTAMOS'.
034300        03 COLUMN 101 PIC X(06) VALUE 'PAGINA'.
034400        03 COLUMN 109 PIC Z(05) SOURCE PAGE-COUNTER IN
034500                                       RP-AMORTIZACION.
034600     02 LINE 2.
034700        03 COLUMN  1  PIC X(25) VALUE
034800           'RHPR1C01   01.15052008.R'.
034900        03 COLUMN 40  PIC X(16) VALUE 'FECHA DE PROCESO'.
035000        03 COLUMN 57  PIC 9(08) SOURCE WKS-FECHA-PROCESO.
035100     02 LINE 3.
035200        03 COLUMN  1  PIC X(113) VALUE ALL '='.
035300
035400 01  CABEPRESTAMO TYPE IS CH PR-NUMERO-PRESTAMO.
035500     02 LINE IS PLUS 1.
035600        03 COLUMN  1  PIC X(16) VALUE 'NUMERO PRESTAMO:'.
035700        03 COLUMN 18  PIC X(20) SOURCE PR-NUMERO-PRESTAMO.
035800        03 COLUMN 40  PIC X(07) VALUE 'SOCIO :'.
035900        03 COLUMN 48  PIC X(10) SOURCE PR-NUMERO-SOCIO.
036000     02 LINE IS PLUS 1.
036100        03 COLUMN  1  PIC X(05) VALUE 'CUOTA'.
036200        03 COLUMN 10  PIC X(12) VALUE 'VENCIMIENTO'.
036300        03 COLUMN 26  PIC X(05) VALUE 'CUOTA'.
036400        03 COLUMN 41  PIC X(07) VALUE 'CAPITAL'.
036500        03 COLUMN 58  PIC X(08) VALUE 'INTERES'.
036600        03 COLUMN 75  PIC X(05) VALUE 'SALDO'.
036700     02 LINE IS PLUS 1.
036800        03 COLUMN  1  PIC X(90) VALUE ALL '-'.
036900
037000 01  DETALLECUOTA TYPE IS DETAIL.
037100     02 LINE IS PLUS 1.
037200        03 COLUMN  2  PIC ZZ9  SOURCE CU-NUMERO-CUOTA.
037300        03 COLUMN 10  PIC 9999/99/99 SOURCE WKS-FECHA-CUOTA.
037400        03 COLUMN 24  PIC Z(7)9.99 SOURCE CU-MONTO-CUOTA.
037500        03 COLUMN 39  PIC Z(7)9.99 SOURCE CU-MONTO-CAPITAL.
037600        03 COLUMN 56  PIC Z(7)9.99 SOURCE CU-MONTO-INTERES.
037700        03 COLUMN 72  PIC Z(7)9.99 SOURCE CU-SALDO-PENDIENTE.
037800
037900 01  FINPRESTAMO TYPE IS CF PR-NUMERO-PRESTAMO.
038000     02 LINE IS PLUS 1.
038100        03 COLUMN  1  PIC X(90) VALUE ALL '-'.
038200     02 LINE IS PLUS 1.
038300        03 COLUMN  1  PIC X(22) VALUE 'TOTAL A PAGAR PLAZO: '.
038400        03 COLUMN 24  PIC Z(9)9.99
038500           SUM CU-MONTO-CUOTA RESET ON PR-NUMERO-PRESTAMO.
038600        03 COLUMN 41  PIC Z(9)9.99
038700           SUM CU-MONTO-CAPITAL RESET ON PR-NUMERO-PRESTAMO.
038800        03 COLUMN 58  PIC Z(9)9.99
038900           SUM CU-MONTO-INTERES RESET ON PR-NUMERO-PRESTAMO.
039000
039100******************************************************************
039200 PROCEDURE DIVISION.
039300******************************************************************
039400 000-MAIN SECTION.
039500     PERFORM 100-APERTURA-ARCHIVOS
039600     PERFORM 200-CARGAR-CATALOGOS
039700     PERFORM 300-PROCESA-PRESTAMOS UNTIL FIN-RHPRESTA
039800     PERFORM 800-IMPRIME-TOTALES
039900     PERFORM 900-CIERRA-ARCHIVOS
040000     STOP RUN.
040100 000-MAIN-E. EXIT.
040200
040300******************************************************************
040400 100-APERTURA-ARCHIVOS SECTION.
040500     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
040600     INITIATE RP-AMORTIZACION
040700     OPEN I-O    RHPRESTA
040800     OPEN INPUT  RHTIPPRE RHSOCIO RHCUENTA RHTIPCTA
040900     OPEN OUTPUT RHCUOTA RHNOTIFI REPORTE
041000     IF FS-RHPRESTA NOT = 0
041100        MOVE "RHPRESTA"   TO ARCHIVO
041200        MOVE FS-RHPRESTA  TO FS-ACTUAL
041300        MOVE FSE-RHPRESTA TO FSE-ACTUAL
041400        PERFORM 910-ERROR-APERTURA
041500     END-IF
041600     IF FS-RHTIPPRE NOT = 0
041700        MOVE "RHTIPPRE"   TO ARCHIVO
041800        MOVE FS-RHTIPPRE  TO FS-ACTUAL
041900        MOVE FSE-RHTIPPRE TO FSE-ACTUAL
042000        PERFORM 910-ERROR-APERTURA
042100     END-IF
042200     IF FS-RHCUENTA NOT = 0
042300        MOVE "RHCUENTA"   TO ARCHIVO
042400        MOVE FS-RHCUENTA  TO FS-ACTUAL
042500        MOVE FSE-RHCUENTA TO FSE-ACTUAL
042600        PERFORM 910-ERROR-APERTURA
042700     END-IF
042800     IF FS-RHTIPCTA NOT = 0
042900        MOVE "RHTIPCTA"   TO ARCHIVO
043000        MOVE FS-RHTIPCTA  TO FS-ACTUAL
043100        MOVE FSE-RHTIPCTA TO FSE-ACTUAL
043200        PERFORM 910-ERROR-APERTURA
043300     END-IF.
043400 100-APERTURA-ARCHIVOS-E. EXIT.
043500
043600******************************************************************
043700 200-CARGAR-CATALOGOS SECTION.
043800     PERFORM 210-CARGAR-TIPOS-PRESTAMO
043900     PERFORM 220-CARGAR-CUENTAS
044000     PERFORM 225-CARGAR-TIPOS-CUENTA
044100     PERFORM 230-CARGAR-PRESTAMOS-VIGENTES.
044200 200-CARGAR-CATALOGOS-E. EXIT.
044300
044400 210-CARGAR-TIPOS-PRESTAMO SECTION.
044500     MOVE ZEROES TO WKS-CANT-TIPOS-PR
044600     READ RHTIPPRE NEXT RECORD
044700         AT END MOVE 99 TO FS-RHTIPPRE
044800     END-READ
044900     PERFORM 212-AGREGA-TIPO-PRESTAMO UNTIL FS-RHTIPPRE NOT = 0.
045000 210-CARGAR-TIPOS-PRESTAMO-E. EXIT.
045100
045200 212-AGREGA-TIPO-PRESTAMO SECTION.
045300     ADD 1 TO WKS-CANT-TIPOS-PR
045400     MOVE LT-CODIGO             TO
045500          WKS-TP-CODIGO (WKS-CANT-TIPOS-PR)
045600     MOVE LT-TASA-INTERES-ANUAL TO
045700          WKS-TP-TASA (WKS-CANT-TIPOS-PR)
045800     MOVE LT-MULTIPLICADOR-AHORRO TO
045900          WKS-TP-MULTIPLO (WKS-CANT-TIPOS-PR)
046000     MOVE LT-PLAZO-MIN-MESES    TO
046100          WKS-TP-PLAZO-MIN (WKS-CANT-TIPOS-PR)
046200     MOVE LT-PLAZO-MAX-MESES    TO
046300          WKS-TP-PLAZO-MAX (WKS-CANT-TIPOS-PR)
046400     MOVE LT-REQ-GARANTES       TO
046500          WKS-TP-REQ-GARANTES (WKS-CANT-TIPOS-PR)
046600     MOVE LT-CANT-GARANTES      TO
046700          WKS-TP-CANT-GARANTES (WKS-CANT-TIPOS-PR)
046800     READ RHTIPPRE NEXT RECORD
046900        AT END MOVE 99 TO FS-RHTIPPRE
047000     END-READ.
047100 212-AGREGA-TIPO-PRESTAMO-E. EXIT.
047200
047300 220-CARGAR-CUENTAS SECTION.
047400     MOVE ZEROES TO WKS-CANT-CUENTAS
047500     READ RHCUENTA NEXT RECORD
047600         AT END MOVE 99 TO FS-RHCUENTA
047700     END-READ
047800     PERFORM 222-AGREGA-CUENTA UNTIL FS-RHCUENTA NOT = 0.
047900 220-CARGAR-CUENTAS-E. EXIT.
048000
048100 222-AGREGA-CUENTA SECTION.
048200     IF CA-ESTA-ACTIVA
048300        ADD 1 TO WKS-CANT-CUENTAS
048400        MOVE CA-NUMERO-SOCIO   TO WKS-CTA-SOCIO (WKS-CANT-CUENTAS)
048500        MOVE CA-TIPO-CUENTA    TO WKS-CTA-TIPO (WKS-CANT-CUENTAS)
048600        MOVE CA-SALDO-ACTUAL   TO WKS-CTA-SALDO (WKS-CANT-CUENTAS)
048700        MOVE CA-MONTO-DEDUCCION TO
048800             WKS-CTA-DEDUCCION (WKS-CANT-CUENTAS)
048900        MOVE CA-ESTADO         TO WKS-CTA-ESTADO (WKS-CANT-CUENTAS)
049000     END-IF
049100     READ RHCUENTA NEXT RECORD
049200        AT END MOVE 99 TO FS-RHCUENTA
049300     END-READ.
049400 222-AGREGA-CUENTA-E. EXIT.
049500
049600******************************************************************
049700*  10/08/2026 CBON  CARGA EL CATALOGO DE TIPOS DE CUENTA PARA    *
049800*            SABER CUALES LLEVAN DEDUCCION POR PLANILLA         *
049900*            (AT-REQ-DEDUCCION), USADO EN 354-ACUMULA-AHORRO-    *
050000*            PLANILLA (REQ-0299 - CR-0457).                      *
050100******************************************************************
050200 225-CARGAR-TIPOS-CUENTA SECTION.
050300     MOVE ZEROES TO WKS-CANT-TIPOS-CTA
050400     READ RHTIPCTA NEXT RECORD
050500         AT END MOVE 99 TO FS-RHTIPCTA
050600     END-READ
050700     PERFORM 227-AGREGA-TIPO-CUENTA UNTIL FS-RHTIPCTA NOT = 0.
050800 225-CARGAR-TIPOS-CUENTA-E. EXIT.
050900
051000 227-AGREGA-TIPO-CUENTA SECTION.
051100     ADD 1 TO WKS-CANT-TIPOS-CTA
051200     MOVE AT-CODIGO         TO WKS-TC-CODIGO (WKS-CANT-TIPOS-CTA)
051300     MOVE AT-REQ-DEDUCCION  TO
051400          WKS-TC-REQ-DEDUCCION (WKS-CANT-TIPOS-CTA)
051500     READ RHTIPCTA NEXT RECORD
051600        AT END MOVE 99 TO FS-RHTIPCTA
051700     END-READ.
051800 227-AGREGA-TIPO-CUENTA-E. EXIT.
051900
052000 230-CARGAR-PRESTAMOS-VIGENTES SECTION.
052100*--> PRIMERA PASADA SOBRE RHPRESTA: SOLO TOMA NOTA DE LOS
052200*--> PRESTAMOS YA DESEMBOLSADOS O EN PAGO DE CADA SOCIO, PARA
052300*--> LA PRUEBA DE CAPACIDAD DE PAGO DE LA SEGUNDA PASADA.
052400     MOVE ZEROES TO WKS-CANT-PRESTAMOS-V
052500     READ RHPRESTA NEXT RECORD
052600         AT END MOVE 99 TO FS-RHPRESTA
052700     END-READ
052800     PERFORM 232-AGREGA-PRESTAMO-VIGENTE UNTIL FS-RHPRESTA NOT = 0
052900     CLOSE RHPRESTA
053000     OPEN I-O RHPRESTA
053100     MOVE ZEROES TO WKS-FIN-RHPRESTA
053200     IF FS-RHPRESTA NOT = 0
053300        MOVE "RHPRESTA"   TO ARCHIVO
053400        MOVE FS-RHPRESTA  TO FS-ACTUAL
053500        MOVE FSE-RHPRESTA TO FSE-ACTUAL
053600        PERFORM 910-ERROR-APERTURA
053700     END-IF.
053800 230-CARGAR-PRESTAMOS-VIGENTES-E. EXIT.
053900
054000 232-AGREGA-PRESTAMO-VIGENTE SECTION.
054100     IF PR-DESEMBOLSADO OR PR-EN-PAGO
054200        ADD 1 TO WKS-CANT-PRESTAMOS-V
054300        MOVE PR-NUMERO-SOCIO TO
054400             WKS-PRV-SOCIO (WKS-CANT-PRESTAMOS-V)
054500        MOVE PR-CUOTA-MENSUAL TO
054600             WKS-PRV-CUOTA (WKS-CANT-PRESTAMOS-V)
054700     END-IF
054800     READ RHPRESTA NEXT RECORD
054900        AT END MOVE 99 TO FS-RHPRESTA
055000     END-READ.
055100 232-AGREGA-PRESTAMO-VIGENTE-E. EXIT.
055200
055300******************************************************************
055400*           S E G U N D A   P A S A D A -- E V A L U A C I O N   *
055500******************************************************************
055600 300-PROCESA-PRESTAMOS SECTION.
055700     READ RHPRESTA NEXT RECORD
055800         AT END
055900             MOVE 1 TO WKS-FIN-RHPRESTA
056000         NOT AT END
056100             IF PR-SOLICITADO
056200                PERFORM 310-EVALUA-PRESTAMO
056300             END-IF
056400     END-READ.
056500 300-PROCESA-PRESTAMOS-E. EXIT.
056600
056700 310-EVALUA-PRESTAMO SECTION.
056800     SET SOLICITUD-OK TO TRUE
056900     PERFORM 315-VALIDA-SOCIO
057000     IF SOLICITUD-OK
057100        PERFORM 320-BUSCA-TIPO-PRESTAMO
057200     END-IF
057300     IF SOLICITUD-OK
057400        PERFORM 330-VALIDA-PLAZO
057500     END-IF
057600     IF SOLICITUD-OK
057700        PERFORM 340-VALIDA-MONTO-MAXIMO
057800     END-IF
057900     IF SOLICITUD-OK
058000        PERFORM 350-VALIDA-CAPACIDAD-PAGO
058100     END-IF
058200     IF SOLICITUD-OK
058300        PERFORM 400-APRUEBA-PRESTAMO
058400     ELSE
058500        PERFORM 420-RECHAZA-PRESTAMO
058600     END-IF.
058700 310-EVALUA-PRESTAMO-E. EXIT.
058800
058900******************************************************************
059000*  EL SOLICITANTE DEBE ESTAR ACTIVO EN EL MAESTRO DE SOCIOS.     *
059100******************************************************************
059200 315-VALIDA-SOCIO SECTION.
059300     MOVE PR-NUMERO-SOCIO TO SO-NUMERO-SOCIO
059400     READ RHSOCIO
059500         INVALID KEY
059600            SET SOLICITUD-MALA TO TRUE
059700         NOT INVALID KEY
059800            IF NOT SO-ACTIVO
059900               SET SOLICITUD-MALA TO TRUE
060000            END-IF
060100     END-READ.
060200 315-VALIDA-SOCIO-E. EXIT.
060300
060400 320-BUSCA-TIPO-PRESTAMO SECTION.
060500     SET IDX-TIPO-PR TO 1
060600     SEARCH WKS-TIPO-PR
060700        AT END
060800           SET SOLICITUD-MALA TO TRUE
060900        WHEN WKS-TP-CODIGO (IDX-TIPO-PR) = PR-TIPO-PRESTAMO
061000           CONTINUE
061100     END-SEARCH.
061200 320-BUSCA-TIPO-PRESTAMO-E. EXIT.
061300
061400 330-VALIDA-PLAZO SECTION.
061500     IF PR-PLAZO-MESES < WKS-TP-PLAZO-MIN (IDX-TIPO-PR) OR
061600        PR-PLAZO-MESES > WKS-TP-PLAZO-MAX (IDX-TIPO-PR)
061700        SET SOLICITUD-MALA TO TRUE
061800     END-IF.
061900 330-VALIDA-PLAZO-E. EXIT.
062000
062100 340-VALIDA-MONTO-MAXIMO SECTION.
062200*--> BUSCA EL SALDO DE LA CUENTA FIJO ABIERTA DEL SOCIO.
062300     MOVE ZEROES TO WKS-SALDO-FIJO
062400     SET IDX-CTA TO 1
062500     SEARCH WKS-CTA
062600        AT END
062700           CONTINUE
062800        WHEN WKS-CTA-SOCIO (IDX-CTA) = PR-NUMERO-SOCIO AND
062900             WKS-CTA-TIPO  (IDX-CTA) = "FIJO"         AND
063000             WKS-CTA-ESTADO (IDX-CTA) = "ACTIVA"
063100           MOVE WKS-CTA-SALDO (IDX-CTA) TO WKS-SALDO-FIJO
063200     END-SEARCH
063300     IF WKS-SALDO-FIJO NOT > ZEROES
063400        SET SOLICITUD-MALA TO TRUE
063500     ELSE
063600        COMPUTE WKS-MAX-SIN-GARANTES ROUNDED =
063700              WKS-SALDO-FIJO * WKS-TP-MULTIPLO (IDX-TIPO-PR)
063800        IF PR-MONTO-SOLICITADO > WKS-MAX-SIN-GARANTES
063900           IF WKS-TP-REQ-GARANTES (IDX-TIPO-PR) NOT = "S"
064000              SET SOLICITUD-MALA TO TRUE
064100           END-IF
064200        END-IF
064300     END-IF.
064400 340-VALIDA-MONTO-MAXIMO-E. EXIT.
064500
064600 350-VALIDA-CAPACIDAD-PAGO SECTION.
064700*--> ACUMULA CUOTAS VIGENTES DEL SOCIO Y SU AHORRO POR PLANILLA.
064800     MOVE ZEROES TO WKS-TOTAL-CUOTAS WKS-AHORRO-MENSUAL
064900     PERFORM 352-ACUMULA-CUOTA-VIGENTE
065000             VARYING IDX-PRV FROM 1 BY 1
065100             UNTIL IDX-PRV > WKS-CANT-PRESTAMOS-V
065200     PERFORM 354-ACUMULA-AHORRO-PLANILLA
065300             VARYING IDX-CTA FROM 1 BY 1
065400             UNTIL IDX-CTA > WKS-CANT-CUENTAS
065500     COMPUTE WKS-CAPACIDAD-PAGO ROUNDED =
065600           WKS-AHORRO-MENSUAL * 10 * 0.40
065700     PERFORM 360-CALCULA-CUOTA-FRANCESA
065800     ADD WKS-FACTOR-CUOTA TO WKS-TOTAL-CUOTAS
065900     IF WKS-TOTAL-CUOTAS > WKS-CAPACIDAD-PAGO
066000        SET SOLICITUD-MALA TO TRUE
066100     END-IF.
066200 350-VALIDA-CAPACIDAD-PAGO-E. EXIT.
066300
066400 352-ACUMULA-CUOTA-VIGENTE SECTION.
066500     IF WKS-PRV-SOCIO (IDX-PRV) = PR-NUMERO-SOCIO
066600        ADD WKS-PRV-CUOTA (IDX-PRV) TO WKS-TOTAL-CUOTAS
066700     END-IF.
066800 352-ACUMULA-CUOTA-VIGENTE-E. EXIT.
066900
067000*--> 10/08/2026 CBON  SOLO ACUMULA EL AHORRO DE LAS CUENTAS CUYO
067100*--> TIPO EXIGE DEDUCCION POR PLANILLA (AT-REQ-DEDUCCION = "S"),
067200*--> SEGUN EL CATALOGO RHTIPCTA (REQ-0299 - CR-0457).
067300 354-ACUMULA-AHORRO-PLANILLA SECTION.
067400     IF WKS-CTA-SOCIO (IDX-CTA) = PR-NUMERO-SOCIO AND
067500        WKS-CTA-ESTADO (IDX-CTA) = "ACTIVA"
067600        MOVE "N" TO WKS-TC-DEDUCCION-HALLADA
067700        SET IDX-TIPO-CTA TO 1
067800        SEARCH WKS-TC
067900           AT END
068000              CONTINUE
068100           WHEN WKS-TC-CODIGO (IDX-TIPO-CTA) = WKS-CTA-TIPO (IDX-CTA)
068200              MOVE WKS-TC-REQ-DEDUCCION (IDX-TIPO-CTA) TO
068300                   WKS-TC-DEDUCCION-HALLADA
068400        END-SEARCH
068500        IF WKS-TC-DEDUCCION-HALLADA = "S"
068600           ADD WKS-CTA-DEDUCCION (IDX-CTA) TO WKS-AHORRO-MENSUAL
068700        END-IF
068800     END-IF.
068900 354-ACUMULA-AHORRO-PLANILLA-E. EXIT.
069000
069100******************************************************************
069200*          C A L C U L O   D E   C U O T A   F R A N C E S A     *
069300******************************************************************
069400 360-CALCULA-CUOTA-FRANCESA SECTION.
069500     COMPUTE WKS-TASA-MENSUAL =
069600           WKS-TP-TASA (IDX-TIPO-PR) / 100 / 12
069700     IF WKS-TASA-MENSUAL > 0
069800        COMPUTE WKS-FACTOR-POTENCIA =
069900              (1 + WKS-TASA-MENSUAL) ** PR-PLAZO-MESES
070000        COMPUTE WKS-FACTOR-CUOTA ROUNDED =
070100              PR-MONTO-SOLICITADO * WKS-TASA-MENSUAL *
070200              WKS-FACTOR-POTENCIA /
070300              (WKS-FACTOR-POTENCIA - 1)
070400     ELSE
070500        COMPUTE WKS-FACTOR-CUOTA ROUNDED =
070600              PR-MONTO-SOLICITADO / PR-PLAZO-MESES
070700     END-IF.
070800 360-CALCULA-CUOTA-FRANCESA-E. EXIT.
070900
071000******************************************************************
071100 400-APRUEBA-PRESTAMO SECTION.
071200     MOVE PR-MONTO-SOLICITADO       TO PR-MONTO-APROBADO
071300     MOVE WKS-TP-TASA (IDX-TIPO-PR) TO PR-TASA-INTERES
071400     MOVE WKS-FACTOR-CUOTA           TO PR-CUOTA-MENSUAL
071500     COMPUTE PR-TOTAL-A-PAGAR ROUNDED =
071600           PR-CUOTA-MENSUAL * PR-PLAZO-MESES
071700     MOVE PR-MONTO-APROBADO          TO PR-SALDO-PENDIENTE
071800     SET  PR-DESEMBOLSADO            TO TRUE
071900     REWRITE REG-RHPRESTA
072000     PERFORM 410-GENERA-TABLA-AMORTIZACION
072100     PERFORM 440-NOTIFICA-APROBACION
072200     ADD 1 TO WKS-CONT-APROBADOS.
072300 400-APRUEBA-PRESTAMO-E. EXIT.
072400
072500 410-GENERA-TABLA-AMORTIZACION SECTION.
072600     MOVE PR-MONTO-APROBADO   TO WKS-SALDO-CAPITAL
072700     MOVE PR-FECHA-PRIMER-PAGO TO WKS-FECHA-CUOTA
072800     PERFORM 414-GENERA-CUOTA
072900             VARYING WKS-INDICE-MESES FROM 1 BY 1
073000             UNTIL WKS-INDICE-MESES > PR-PLAZO-MESES.
073100 410-GENERA-TABLA-AMORTIZACION-E. EXIT.
073200
073300 414-GENERA-CUOTA SECTION.
073400     COMPUTE WKS-MONTO-INTERES ROUNDED =
073500           WKS-SALDO-CAPITAL * WKS-TASA-MENSUAL
073600     COMPUTE WKS-MONTO-CAPITAL =
073700           PR-CUOTA-MENSUAL - WKS-MONTO-INTERES
073800     SUBTRACT WKS-MONTO-CAPITAL FROM WKS-SALDO-CAPITAL
073900     IF WKS-INDICE-MESES = PR-PLAZO-MESES AND
074000        WKS-SALDO-CAPITAL < ZEROES
074100        MOVE ZEROES TO WKS-SALDO-CAPITAL
074200     END-IF
074300     MOVE SPACES               TO REG-RHCUOTA
074400     MOVE PR-NUMERO-PRESTAMO   TO CU-NUMERO-PRESTAMO
074500     MOVE WKS-INDICE-MESES     TO CU-NUMERO-CUOTA
074600     MOVE PR-CUOTA-MENSUAL     TO CU-MONTO-CUOTA
074700     MOVE WKS-MONTO-CAPITAL    TO CU-MONTO-CAPITAL
074800     MOVE WKS-MONTO-INTERES    TO CU-MONTO-INTERES
074900     MOVE WKS-SALDO-CAPITAL    TO CU-SALDO-PENDIENTE
075000     MOVE WKS-FECHA-CUOTA      TO CU-FECHA-VENCIMIENTO
075100     MOVE ZEROES               TO CU-FECHA-PAGO
075200     SET  CU-PENDIENTE         TO TRUE
075300     MOVE ZEROES               TO CU-DIAS-MORA
075400     MOVE ZEROES               TO CU-MONTO-MORA
075500     WRITE REG-RHCUOTA
075600     GENERATE DETALLECUOTA
075700     ADD 1 TO WKS-CONT-CUOTAS-GEN
075800     PERFORM 412-AVANZA-FECHA-CUOTA.
075900 414-GENERA-CUOTA-E. EXIT.
076000
076100 412-AVANZA-FECHA-CUOTA SECTION.
076200     ADD 1 TO WKS-FC-MES
076300     IF WKS-FC-MES > 12
076400        MOVE 1 TO WKS-FC-MES
076500        ADD 1 TO WKS-FC-ANO
076600     END-IF.
076700 412-AVANZA-FECHA-CUOTA-E. EXIT.
076800
076900 440-NOTIFICA-APROBACION SECTION.
077000     MOVE SPACES              TO REG-RHNOTIFI
077100     MOVE PR-NUMERO-SOCIO     TO NT-NUMERO-SOCIO
077200     SET  NT-PRESTAMO-APROBADO TO TRUE
077300     MOVE "PRESTAMO APROBADO" TO NT-ASUNTO
077400     STRING "SU PRESTAMO " PR-NUMERO-PRESTAMO
077500            " FUE APROBADO POR L. " PR-MONTO-APROBADO
077600            " A " PR-PLAZO-MESES " MESES, CUOTA L. "
077700            PR-CUOTA-MENSUAL
077800            DELIMITED BY SIZE INTO NT-MENSAJE
077900     WRITE REG-RHNOTIFI.
078000 440-NOTIFICA-APROBACION-E. EXIT.
078100
078200******************************************************************
078300 420-RECHAZA-PRESTAMO SECTION.
078400     SET PR-RECHAZADO TO TRUE
078500     MOVE ZEROES      TO PR-MONTO-APROBADO
078600     REWRITE REG-RHPRESTA
078700     ADD 1 TO WKS-CONT-RECHAZADOS.
078800 420-RECHAZA-PRESTAMO-E. EXIT.
078900
079000******************************************************************
079100 800-IMPRIME-TOTALES SECTION.
079200     MOVE WKS-CONT-APROBADOS  TO WKS-MASCARA-CONTADOR
079300     DISPLAY "PRESTAMOS APROBADOS     : " WKS-MASCARA-CONTADOR
079400             UPON CONSOLE
079500     MOVE WKS-CONT-RECHAZADOS TO WKS-MASCARA-CONTADOR
079600     DISPLAY "PRESTAMOS RECHAZADOS    : " WKS-MASCARA-CONTADOR
079700             UPON CONSOLE
079800     MOVE WKS-CONT-CUOTAS-GEN TO WKS-MASCARA-CONTADOR
079900     DISPLAY "CUOTAS GENERADAS        : " WKS-MASCARA-CONTADOR
080000             UPON CONSOLE.
080100 800-IMPRIME-TOTALES-E. EXIT.
080200
080300******************************************************************
080400 900-CIERRA-ARCHIVOS SECTION.
080500     TERMINATE RP-AMORTIZACION
080600     CLOSE RHPRESTA RHTIPPRE RHSOCIO RHCUENTA RHTIPCTA RHCUOTA
080700           RHNOTIFI REPORTE.
080800 900-CIERRA-ARCHIVOS-E. EXIT.
080900
081000 910-ERROR-APERTURA SECTION.
081100     MOVE "OPEN"   TO ACCION
081200     MOVE SPACES   TO LLAVE
081300     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
081400                           FS-ACTUAL, FSE-ACTUAL
081500     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
081600             " <<<" UPON CONSOLE
081700     MOVE 91 TO RETURN-CODE
081800     STOP RUN.
081900 910-ERROR-APERTURA-E. EXIT.
