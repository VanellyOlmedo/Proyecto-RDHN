000100******************************************************************
000200* FECHA       : 08/07/1987                                       *
000300* PROGRAMADOR : R. MEJIA (RMEJ)                                  *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHCT1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LOTE DE APERTURA Y CIERRE DE CUENTAS DE AHORRO.  *
000800*             : VALIDA SOCIO ACTIVO, TIPO DE CUENTA VIGENTE,     *
000900*             : MONTO MINIMO DE APERTURA Y SALDO CERO PARA       *
001000*             : CERRAR. LAS SOLICITUDES MALAS VAN AL LISTADO     *
001100*             : DE EXCEPCIONES SIN DETENER LA CORRIDA.           *
001200* ARCHIVOS    : RHSOLCTA=E,RHSOCIO=E,RHTIPCTA=E,RHCUENTA=A,      *
001300*             : RHTRANSA=A,LISTADO=S                             *
001400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                     RHCT1C01.
001800 AUTHOR.                         R. MEJIA.
001900 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
002000 DATE-WRITTEN.                   08/07/1987.
002100 DATE-COMPILED.
002200 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002300******************************************************************
002400*                       B I T A C O R A   D E   C A M B I O S    *
002500******************************************************************
002600* 08/07/1987 RMEJ  VERSION ORIGINAL. SOLO APERTURA, SIN CIERRE.  *
002700* 21/01/1990 RMEJ  SE AGREGA EL CIERRE DE CUENTA CON VALIDACION  *
002800*            DE SALDO CERO.                                     *
002900* 04/06/1993 CBON  SE AGREGA VALIDACION DE SOCIO ACTIVO CONTRA   *
003000*            EL MAESTRO DE SOCIOS (ANTES NO SE VERIFICABA).      *
003100* 17/10/1994 CBON  SE AGREGA MONTO MINIMO DE APERTURA POR TIPO   *
003200*            DE CUENTA, TOMADO DEL CATALOGO DE TIPOS.            *
003300* 11/09/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO       *
003400*            (PROYECTO Y2K). CAMPOS AQ-FECHA/CA-FECHA-* REVIS.  *
003500* 15/03/1999 LFLO  PRUEBA DE VENTANA Y2K CONTRA RHCUENTA; OK.    *
003600* 26/06/2007 SMPO  MIGRACION AL MAESTRO RHCUENTA INDEXADO; SE    *
003700*            ELIMINA EL LIBRO MANUAL DE APERTURAS.               *
003800* 30/03/2021 SMPO  SE RENOMBRA EL PROGRAMA DE AH0102C A          *
003900*            RHCT1C01 AL CONSOLIDAR CATALOGO DE COPYBOOKS RH*.  *
004000* 11/11/2022 SMPO  SE RECHAZA CIERRE DE CUENTA YA CERRADA        *
004100*            (ANTES QUEDABA EN BUCLE SILENCIOSO) (CR-0398).      *
004200* 19/01/2024 SMPO  VALIDA QUE EL NUMERO DE CUENTA NO EXISTA YA   *
004300*            ANTES DE UNA APERTURA (REQ-0301).                  *
004400* 10/08/2026 CBON  LA APERTURA CON DEPOSITO INICIAL NO DEJABA    *
004500*            RASTRO EN RHTRANSA; RHCN1C01 MARCABA LA CUENTA      *
004600*            COMO DISCREPANTE. SE ABRE RHTRANSA Y SE GRABA EL    *
004700*            DEPOSITO DE APERTURA (CR-0456).                    *
004800* 10/08/2026 CBON  910-ERROR-APERTURA SIEMPRE MANDABA A DEBD1R00 *
004900*            EL PAR FS/FSE DE RHSOLCTA; SE AGREGAN FS-ACTUAL Y   *
005000*            FSE-ACTUAL PARA QUE EL DIAGNOSTICO CORRESPONDA AL   *
005100*            ARCHIVO QUE REALMENTE FALLO AL ABRIR (CR-0461).     *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-NUMERICA IS "0" THRU "9".
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT RHSOLCTA ASSIGN TO RHSOLCTA
006100            ORGANIZATION  IS SEQUENTIAL
006200            ACCESS        IS SEQUENTIAL
006300            FILE STATUS   IS FS-RHSOLCTA
006400                             FSE-RHSOLCTA.
006500
006600     SELECT RHSOCIO  ASSIGN TO RHSOCIO
006700            ORGANIZATION  IS INDEXED
006800            ACCESS        IS RANDOM
006900            RECORD KEY    IS SO-NUMERO-SOCIO
007000            FILE STATUS   IS FS-RHSOCIO
007100                             FSE-RHSOCIO.
007200
007300     SELECT RHTIPCTA ASSIGN TO RHTIPCTA
007400            ORGANIZATION  IS SEQUENTIAL
007500            ACCESS        IS SEQUENTIAL
007600            FILE STATUS   IS FS-RHTIPCTA
007700                             FSE-RHTIPCTA.
007800
007900     SELECT RHCUENTA ASSIGN TO RHCUENTA
008000            ORGANIZATION  IS INDEXED
008100            ACCESS        IS DYNAMIC
008200            RECORD KEY    IS CA-NUMERO-CUENTA
008300            FILE STATUS   IS FS-RHCUENTA
008400                             FSE-RHCUENTA.
008500
008600     SELECT RHTRANSA ASSIGN TO RHTRANSA
008700            ORGANIZATION  IS INDEXED
008800            ACCESS        IS DYNAMIC
008900            RECORD KEY    IS TR-ID
009000            FILE STATUS   IS FS-RHTRANSA
009100                             FSE-RHTRANSA.
009200
009300     SELECT LISTADO  ASSIGN TO LISTADO
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS FS-LISTADO.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  RHSOLCTA
010000     LABEL RECORD STANDARD
010100     VALUE OF FILE-ID IS "SOLCTA.DAT".
010200     COPY RHSOLCTA.
010300
010400 FD  RHSOCIO
010500     LABEL RECORD STANDARD
010600     VALUE OF FILE-ID IS "SOCIO.DAT".
010700     COPY RHSOCIO.
010800
010900 FD  RHTIPCTA
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID IS "TIPCTA.DAT".
011200     COPY RHTIPCTA.
011300
011400 FD  RHCUENTA
011500     LABEL RECORD STANDARD
011600     VALUE OF FILE-ID IS "CUENTA.DAT".
011700     COPY RHCUENTA.
011800
011900 FD  RHTRANSA
012000     LABEL RECORD STANDARD
012100     VALUE OF FILE-ID IS "TRANSA.DAT".
012200     COPY RHTRANSA.
012300
012400 FD  LISTADO
012500     LABEL RECORD STANDARD
012600     RECORDING MODE IS F.
012700 01  REG-LISTADO                PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000******************************************************************
013100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013200******************************************************************
013300 01  WKS-FS-STATUS.
013400     02  FS-RHSOLCTA             PIC 9(02) VALUE ZEROES.
013500     02  FSE-RHSOLCTA.
013600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013900     02  FS-RHSOCIO              PIC 9(02) VALUE ZEROES.
014000     02  FSE-RHSOCIO.
014100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014400     02  FS-RHTIPCTA             PIC 9(02) VALUE ZEROES.
014500     02  FSE-RHTIPCTA.
014600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014900     02  FS-RHCUENTA             PIC 9(02) VALUE ZEROES.
015000     02  FSE-RHCUENTA.
015100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015400     02  FS-RHTRANSA             PIC 9(02) VALUE ZEROES.
015500     02  FSE-RHTRANSA.
015600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015900     02  FS-LISTADO              PIC 9(02) VALUE ZEROES.
016000*--> 10/08/2026 CBON  FS-ACTUAL/FSE-ACTUAL LLEVAN EL PAR DE STATUS
016100*--> DEL ARCHIVO QUE FALLO AL ABRIR, PARA QUE 910-ERROR-APERTURA
016200*--> REPORTE SIEMPRE EL ARCHIVO CORRECTO A DEBD1R00 (CR-0461).
016300     02  FS-ACTUAL                PIC 9(02) VALUE ZEROES.
016400     02  FSE-ACTUAL.
016500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016800     02  PROGRAMA                PIC X(08) VALUE "RHCT1C01".
016900     02  ARCHIVO                 PIC X(08) VALUE SPACES.
017000     02  ACCION                  PIC X(10) VALUE SPACES.
017100     02  LLAVE                   PIC X(32) VALUE SPACES.
017200     02  FILLER                  PIC X(04).
017300******************************************************************
017400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
017500******************************************************************
017600 01  WKS-PARAMETROS.
017700     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
017800     02  WKS-FECHA-ULT-CIERRE     PIC 9(08) VALUE ZEROES.
017900     02  FILLER                   PIC X(08).
018000
018100 01  WKS-FECHA-ULT-CIERRE-R REDEFINES WKS-FECHA-ULT-CIERRE.
018200     02  WKS-UCIE-ANO             PIC 9(04).
018300     02  WKS-UCIE-MES             PIC 9(02).
018400     02  WKS-UCIE-DIA             PIC 9(02).
018500
018600 01  WKS-CONTADORES.
018700     02  WKS-CONT-APERTURAS       PIC 9(07) COMP VALUE ZEROES.
018800     02  WKS-CONT-CIERRES         PIC 9(07) COMP VALUE ZEROES.
018900     02  WKS-CONT-RECHAZOS        PIC 9(07) COMP VALUE ZEROES.
019000     02  WKS-SIG-ID-TRANSA        PIC 9(09) COMP VALUE ZEROES.
019100     02  WKS-MASCARA-CONTADOR     PIC Z,ZZZ,ZZ9     VALUE ZEROES.
019200     02  FILLER                   PIC X(04).
019300
019400 01  WKS-BANDERAS.
019500     02  WKS-FIN-RHSOLCTA         PIC 9(01) VALUE ZEROES.
019600         88  FIN-RHSOLCTA                   VALUE 1.
019700     02  SEND-FLAGS               PIC X(01) VALUE SPACES.
019800         88  SOLICITUD-OK                   VALUE '1'.
019900         88  SOLICITUD-MALA                 VALUE '2'.
020000     02  WKS-MOTIVO-RECHAZO       PIC X(40) VALUE SPACES.
020100     02  FILLER                   PIC X(02).
020200
020300******************************************************************
020400*            TABLA DE TIPOS DE CUENTA (CATALOGO RHTIPCTA)        *
020500******************************************************************
020600 01  WKS-TABLA-TIPOS.
020700     02  WKS-CANT-TIPOS           PIC 9(02) COMP VALUE ZEROES.
020800     02  WKS-TIPO OCCURS 1 TO 20 TIMES
020900             DEPENDING ON WKS-CANT-TIPOS
021000             INDEXED BY IDX-TIPO.
021100         03  WKS-TIPO-CODIGO      PIC X(10).
021200         03  WKS-TIPO-MINIMO      PIC 9(07)V99.
021300         03  WKS-TIPO-ACTIVO      PIC X(01).
021400
021500******************************************************************
021600*         VISTAS ALTERNAS SOBRE LOS CAMPOS DE TRABAJO            *
021700******************************************************************
021800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
021900     02  WKS-PROC-ANO             PIC 9(04).
022000     02  WKS-PROC-MES             PIC 9(02).
022100     02  WKS-PROC-DIA             PIC 9(02).
022200
022300 01  WKS-MONTO-TRABAJO.
022400     02  WKS-MONTO-COMPARA        PIC S9(09)V99 VALUE ZEROES.
022500     02  WKS-MONTO-COMPARA-R REDEFINES WKS-MONTO-COMPARA.
022600         03  WKS-MONTO-SIGNO      PIC S9(01).
022700         03  FILLER               PIC 9(08)V99.
022800     02  FILLER                   PIC X(04).
022900
023000 01  WKS-LINEA-LISTADO.
023100     02  WKS-L-ACCION             PIC X(10).
023200     02  FILLER                   PIC X(02).
023300     02  WKS-L-CUENTA             PIC X(20).
023400     02  FILLER                   PIC X(02).
023500     02  WKS-L-SOCIO              PIC X(10).
023600     02  FILLER                   PIC X(02).
023700     02  WKS-L-MOTIVO             PIC X(40).
023800     02  FILLER                   PIC X(46).
023900
024000******************************************************************
024100 PROCEDURE DIVISION.
024200******************************************************************
024300 000-MAIN SECTION.
024400     PERFORM 100-APERTURA-ARCHIVOS
024500     PERFORM 200-CARGAR-CATALOGO-TIPOS
024600     PERFORM 300-PROCESA-SOLICITUDES UNTIL FIN-RHSOLCTA
024700     PERFORM 800-IMPRIME-TOTALES
024800     PERFORM 900-CIERRA-ARCHIVOS
024900     STOP RUN.
025000 000-MAIN-E. EXIT.
025100
025200******************************************************************
025300 100-APERTURA-ARCHIVOS SECTION.
025400     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
025500     OPEN INPUT RHSOLCTA RHSOCIO RHTIPCTA
025600     OPEN I-O   RHCUENTA
025700     OPEN I-O   RHTRANSA
025800     OPEN OUTPUT LISTADO
025900     IF FS-RHSOLCTA NOT = 0
026000        MOVE "RHSOLCTA"   TO ARCHIVO
026100        MOVE FS-RHSOLCTA  TO FS-ACTUAL
026200        MOVE FSE-RHSOLCTA TO FSE-ACTUAL
026300        PERFORM 910-ERROR-APERTURA
026400     END-IF
026500     IF FS-RHSOCIO NOT = 0
026600        MOVE "RHSOCIO"    TO ARCHIVO
026700        MOVE FS-RHSOCIO   TO FS-ACTUAL
026800        MOVE FSE-RHSOCIO  TO FSE-ACTUAL
026900        PERFORM 910-ERROR-APERTURA
027000     END-IF
027100     IF FS-RHTIPCTA NOT = 0
027200        MOVE "RHTIPCTA"   TO ARCHIVO
027300        MOVE FS-RHTIPCTA  TO FS-ACTUAL
027400        MOVE FSE-RHTIPCTA TO FSE-ACTUAL
027500        PERFORM 910-ERROR-APERTURA
027600     END-IF
027700     IF FS-RHCUENTA NOT = 0
027800        MOVE "RHCUENTA"   TO ARCHIVO
027900        MOVE FS-RHCUENTA  TO FS-ACTUAL
028000        MOVE FSE-RHCUENTA TO FSE-ACTUAL
028100        PERFORM 910-ERROR-APERTURA
028200     END-IF
028300     IF FS-RHTRANSA NOT = 0
028400        MOVE "RHTRANSA"   TO ARCHIVO
028500        MOVE FS-RHTRANSA  TO FS-ACTUAL
028600        MOVE FSE-RHTRANSA TO FSE-ACTUAL
028700        PERFORM 910-ERROR-APERTURA
028800     END-IF
028900     PERFORM 110-DETERMINA-SIGUIENTE-ID.
029000 100-APERTURA-ARCHIVOS-E. EXIT.
029100
029200******************************************************************
029300*  10/08/2026 CBON  SE CALCULA EL SIGUIENTE TR-ID LIBRE PARA LA  *
029400*            BITACORA, IGUAL QUE EN RHTR1C01 (CR-0456).          *
029500******************************************************************
029600 110-DETERMINA-SIGUIENTE-ID SECTION.
029700     MOVE ZEROES TO WKS-SIG-ID-TRANSA
029800     MOVE LOW-VALUES TO TR-ID
029900     START RHTRANSA KEY IS NOT LESS TR-ID
030000         INVALID KEY
030100             MOVE 99 TO FS-RHTRANSA
030200     END-START
030300     IF FS-RHTRANSA = 0
030400         PERFORM 112-LEE-ULTIMO-TRANSA UNTIL FS-RHTRANSA NOT = 0
030500     END-IF
030600     MOVE ZEROES TO FS-RHTRANSA.
030700 110-DETERMINA-SIGUIENTE-ID-E. EXIT.
030800
030900 112-LEE-ULTIMO-TRANSA SECTION.
031000     READ RHTRANSA NEXT RECORD
031100         AT END
031200             MOVE 99 TO FS-RHTRANSA
031300         NOT AT END
031400             MOVE TR-ID TO WKS-SIG-ID-TRANSA
031500     END-READ.
031600 112-LEE-ULTIMO-TRANSA-E. EXIT.
031700
031800******************************************************************
031900 200-CARGAR-CATALOGO-TIPOS SECTION.
032000     MOVE ZEROES TO WKS-CANT-TIPOS
032100     PERFORM 210-LEE-TIPO-CUENTA
032200     PERFORM 220-AGREGA-TIPO-A-TABLA
032300         UNTIL FS-RHTIPCTA NOT = 0.
032400 200-CARGAR-CATALOGO-TIPOS-E. EXIT.
032500
032600 210-LEE-TIPO-CUENTA SECTION.
032700     READ RHTIPCTA NEXT RECORD
032800         AT END
032900             MOVE 99 TO FS-RHTIPCTA
033000     END-READ.
033100 210-LEE-TIPO-CUENTA-E. EXIT.
033200
033300 220-AGREGA-TIPO-A-TABLA SECTION.
033400     ADD 1 TO WKS-CANT-TIPOS
033500     MOVE AT-CODIGO       TO WKS-TIPO-CODIGO (WKS-CANT-TIPOS)
033600     MOVE AT-MONTO-MINIMO TO WKS-TIPO-MINIMO (WKS-CANT-TIPOS)
033700     MOVE AT-ACTIVO       TO WKS-TIPO-ACTIVO (WKS-CANT-TIPOS)
033800     PERFORM 210-LEE-TIPO-CUENTA.
033900 220-AGREGA-TIPO-A-TABLA-E. EXIT.
034000
034100******************************************************************
034200 300-PROCESA-SOLICITUDES SECTION.
034300     READ RHSOLCTA NEXT RECORD
034400         AT END
034500             MOVE 1 TO WKS-FIN-RHSOLCTA
034600         NOT AT END
034700             PERFORM 310-EVALUA-SOLICITUD
034800     END-READ.
034900 300-PROCESA-SOLICITUDES-E. EXIT.
035000
035100 310-EVALUA-SOLICITUD SECTION.
035200     SET SOLICITUD-OK TO TRUE
035300     MOVE SPACES TO WKS-MOTIVO-RECHAZO
035400     EVALUATE TRUE
035500        WHEN AQ-ES-APERTURA
035600             PERFORM 400-APERTURA-CUENTA
035700        WHEN AQ-ES-CIERRE
035800             PERFORM 420-CIERRE-CUENTA
035900        WHEN OTHER
036000             SET SOLICITUD-MALA TO TRUE
036100             MOVE "ACCION DE SOLICITUD DESCONOCIDA" TO
036200                  WKS-MOTIVO-RECHAZO
036300     END-EVALUATE
036400     IF SOLICITUD-MALA
036500        PERFORM 600-RECHAZA-SOLICITUD
036600     END-IF.
036700 310-EVALUA-SOLICITUD-E. EXIT.
036800
036900******************************************************************
037000 400-APERTURA-CUENTA SECTION.
037100     MOVE AQ-NUMERO-SOCIO TO SO-NUMERO-SOCIO
037200     READ RHSOCIO
037300         INVALID KEY
037400             SET SOLICITUD-MALA TO TRUE
037500             MOVE "SOCIO NO EXISTE" TO WKS-MOTIVO-RECHAZO
037600     END-READ
037700     IF SOLICITUD-OK
037800        IF NOT SO-ACTIVO
037900           SET SOLICITUD-MALA TO TRUE
038000           MOVE "SOCIO NO ESTA ACTIVO" TO WKS-MOTIVO-RECHAZO
038100        END-IF
038200     END-IF
038300     IF SOLICITUD-OK
038400        MOVE AQ-NUMERO-CUENTA TO CA-NUMERO-CUENTA
038500        READ RHCUENTA
038600            INVALID KEY
038700                CONTINUE
038800            NOT INVALID KEY
038900                SET SOLICITUD-MALA TO TRUE
039000                MOVE "NUMERO DE CUENTA YA EXISTE" TO
039100                     WKS-MOTIVO-RECHAZO
039200        END-READ
039300     END-IF
039400     IF SOLICITUD-OK
039500        PERFORM 410-VALIDA-TIPO-Y-MINIMO
039600     END-IF
039700     IF SOLICITUD-OK
039800        MOVE SPACES             TO REG-RHCUENTA
039900        MOVE AQ-NUMERO-CUENTA   TO CA-NUMERO-CUENTA
040000        MOVE AQ-NUMERO-SOCIO    TO CA-NUMERO-SOCIO
040100        MOVE AQ-TIPO-CUENTA     TO CA-TIPO-CUENTA
040200        MOVE AQ-MONTO-APERTURA  TO CA-SALDO-ACTUAL
040300        MOVE ZEROES             TO CA-MONTO-DEDUCCION
040400        MOVE AQ-FECHA           TO CA-FECHA-APERTURA
040500        MOVE ZEROES             TO CA-FECHA-CIERRE
040600        SET  CA-ESTA-ACTIVA     TO TRUE
040700        WRITE REG-RHCUENTA
040800        IF FS-RHCUENTA NOT = 0
040900           DISPLAY "ERROR AL CREAR CUENTA, STATUS: "
041000                   FS-RHCUENTA UPON CONSOLE
041100        END-IF
041200        IF AQ-MONTO-APERTURA > ZEROES
041300           PERFORM 412-REGISTRA-DEPOSITO-APERTURA
041400        END-IF
041500        ADD 1 TO WKS-CONT-APERTURAS
041600     END-IF.
041700 400-APERTURA-CUENTA-E. EXIT.
041800
041900******************************************************************
042000*  10/08/2026 CBON  LA APERTURA CON DEPOSITO INICIAL DEBE QUEDAR  *
042100*            EN LA BITACORA RHTRANSA, DE LO CONTRARIO RHCN1C01   *
042200*            MARCA LA CUENTA COMO DISCREPANTE (CR-0456).         *
042300******************************************************************
042400 412-REGISTRA-DEPOSITO-APERTURA SECTION.
042500     ADD 1 TO WKS-SIG-ID-TRANSA
042600     MOVE WKS-SIG-ID-TRANSA  TO TR-ID
042700     MOVE "DEPOSITO"         TO TR-TIPO
042800     MOVE AQ-NUMERO-CUENTA   TO TR-NUMERO-CUENTA
042900     MOVE SPACES             TO TR-NUMERO-PRESTAMO
043000     MOVE AQ-MONTO-APERTURA  TO TR-MONTO
043100     MOVE ZEROES             TO TR-SALDO-ANTERIOR
043200     MOVE AQ-MONTO-APERTURA  TO TR-SALDO-NUEVO
043300     MOVE WKS-FECHA-PROCESO  TO TR-FECHA
043400     MOVE SPACES             TO TR-NUMERO-RECIBO
043500     MOVE ZEROES             TO TR-ID-REVERSADA
043600     MOVE "DEPOSITO DE APERTURA DE CUENTA" TO TR-DESCRIPCION
043700     MOVE SPACES             TO TR-ESTADO
043800     SET  TR-PROCESADA       TO TRUE
043900     WRITE REG-RHTRANSA
044000     IF FS-RHTRANSA NOT = 0
044100        DISPLAY "ERROR AL ESCRIBIR RHTRANSA, STATUS: "
044200                FS-RHTRANSA UPON CONSOLE
044300     END-IF.
044400 412-REGISTRA-DEPOSITO-APERTURA-E. EXIT.
044500
044600 410-VALIDA-TIPO-Y-MINIMO SECTION.
044700     SET IDX-TIPO TO 1
044800     SEARCH WKS-TIPO
044900        AT END
045000           SET SOLICITUD-MALA TO TRUE
045100           MOVE "TIPO DE CUENTA NO EXISTE EN CATALOGO" TO
045200                WKS-MOTIVO-RECHAZO
045300        WHEN WKS-TIPO-CODIGO (IDX-TIPO) = AQ-TIPO-CUENTA
045400           CONTINUE
045500     END-SEARCH
045600     IF SOLICITUD-OK
045700        IF WKS-TIPO-ACTIVO (IDX-TIPO) = "N"
045800           SET SOLICITUD-MALA TO TRUE
045900           MOVE "TIPO DE CUENTA INACTIVO" TO WKS-MOTIVO-RECHAZO
046000        END-IF
046100     END-IF
046200     IF SOLICITUD-OK
046300        IF AQ-MONTO-APERTURA < WKS-TIPO-MINIMO (IDX-TIPO)
046400           SET SOLICITUD-MALA TO TRUE
046500           MOVE "MONTO MENOR AL MINIMO DEL TIPO DE CUENTA" TO
046600                WKS-MOTIVO-RECHAZO
046700        END-IF
046800     END-IF.
046900 410-VALIDA-TIPO-Y-MINIMO-E. EXIT.
047000
047100******************************************************************
047200 420-CIERRE-CUENTA SECTION.
047300     MOVE AQ-NUMERO-CUENTA TO CA-NUMERO-CUENTA
047400     READ RHCUENTA
047500         INVALID KEY
047600             SET SOLICITUD-MALA TO TRUE
047700             MOVE "CUENTA NO EXISTE" TO WKS-MOTIVO-RECHAZO
047800     END-READ
047900     IF SOLICITUD-OK
048000        IF CA-ESTA-CERRADA
048100           SET SOLICITUD-MALA TO TRUE
048200           MOVE "CUENTA YA ESTA CERRADA" TO WKS-MOTIVO-RECHAZO
048300        END-IF
048400     END-IF
048500     IF SOLICITUD-OK
048600        IF CA-SALDO-ACTUAL NOT = ZEROES
048700           SET SOLICITUD-MALA TO TRUE
048800           MOVE "NO SE PUEDE CERRAR CON SALDO DIFERENTE DE CERO"
048900                TO WKS-MOTIVO-RECHAZO
049000        END-IF
049100     END-IF
049200     IF SOLICITUD-OK
049300        SET CA-ESTA-CERRADA  TO TRUE
049400        MOVE AQ-FECHA        TO CA-FECHA-CIERRE
049500        REWRITE REG-RHCUENTA
049600        IF FS-RHCUENTA NOT = 0
049700           DISPLAY "ERROR AL CERRAR CUENTA, STATUS: "
049800                   FS-RHCUENTA UPON CONSOLE
049900        END-IF
050000        ADD 1 TO WKS-CONT-CIERRES
050100     END-IF.
050200 420-CIERRE-CUENTA-E. EXIT.
050300
050400******************************************************************
050500 600-RECHAZA-SOLICITUD SECTION.
050600     ADD 1 TO WKS-CONT-RECHAZOS
050700     MOVE SPACES            TO WKS-LINEA-LISTADO
050800     MOVE AQ-ACCION         TO WKS-L-ACCION
050900     MOVE AQ-NUMERO-CUENTA  TO WKS-L-CUENTA
051000     MOVE AQ-NUMERO-SOCIO   TO WKS-L-SOCIO
051100     MOVE WKS-MOTIVO-RECHAZO TO WKS-L-MOTIVO
051200     WRITE REG-LISTADO FROM WKS-LINEA-LISTADO.
051300 600-RECHAZA-SOLICITUD-E. EXIT.
051400
051500******************************************************************
051600 800-IMPRIME-TOTALES SECTION.
051700     MOVE WKS-CONT-APERTURAS TO WKS-MASCARA-CONTADOR
051800     DISPLAY "CUENTAS ABIERTAS        : " WKS-MASCARA-CONTADOR
051900             UPON CONSOLE
052000     MOVE WKS-CONT-CIERRES   TO WKS-MASCARA-CONTADOR
052100     DISPLAY "CUENTAS CERRADAS        : " WKS-MASCARA-CONTADOR
052200             UPON CONSOLE
052300     MOVE WKS-CONT-RECHAZOS  TO WKS-MASCARA-CONTADOR
052400     DISPLAY "SOLICITUDES RECHAZADAS  : " WKS-MASCARA-CONTADOR
052500             UPON CONSOLE.
052600 800-IMPRIME-TOTALES-E. EXIT.
052700
052800******************************************************************
052900 900-CIERRA-ARCHIVOS SECTION.
053000     CLOSE RHSOLCTA RHSOCIO RHTIPCTA RHCUENTA RHTRANSA LISTADO.
053100 900-CIERRA-ARCHIVOS-E. EXIT.
053200
053300 910-ERROR-APERTURA SECTION.
053400     MOVE "OPEN"   TO ACCION
053500     MOVE SPACES   TO LLAVE
053600     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053700                           FS-ACTUAL, FSE-ACTUAL
053800     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
053900             " <<<" UPON CONSOLE
054000     MOVE 91 TO RETURN-CODE
054100     STOP RUN.
054200 910-ERROR-APERTURA-E. EXIT.
