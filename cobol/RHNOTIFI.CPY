000100******************************************************************
000200*    COPY RHNOTIFI -- SALIDA DE NOTIFICACIONES A SOCIOS
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 18/01/2022
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 290 BYTES, SOLO ALTA (APPEND).
000700*                : EL MENSAJE SE ARMA EN ESTE LOTE; UN PROCESO
000800*                : POSTERIOR (FUERA DE ALCANCE) LO ENTREGA.
000900******************************************************************
001000 01  REG-RHNOTIFI.
001100*--> NT-TIPO SE AMPLIA A X(18) PORQUE PRESTAMO_APROBADO NO CABE
001200*--> EN LOS X(15) ORIGINALES DEL CATALOGO DE TIPOS (VER EEDR0177)
001300     02  NT-NUMERO-SOCIO        PIC X(10).
001400     02  NT-TIPO                PIC X(18).
001500         88  NT-CUOTA-PROXIMA               VALUE 'CUOTA_PROXIMA'.
001600         88  NT-CUOTA-VENCIDA               VALUE 'CUOTA_VENCIDA'.
001700         88  NT-PRESTAMO-APROBADO           VALUE
001800                                        'PRESTAMO_APROBADO'.
001900     02  NT-ASUNTO              PIC X(60).
002000     02  NT-MENSAJE             PIC X(200).
002100     02  FILLER                 PIC X(02).
