000100******************************************************************
000200* FECHA       : 11/03/1986                                       *
000300* PROGRAMADOR : R. MEJIA (RMEJ)                                  *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHTR1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LOTE DE PUBLICACION DE DEPOSITOS, RETIROS Y SUS  *
000800*             : REVERSOS CONTRA EL MAESTRO DE CUENTAS DE AHORRO. *
000900*             : CADA MOVIMIENTO QUEDA EN LA BITACORA RHTRANSA;   *
001000*             : LAS SOLICITUDES RECHAZADAS VAN AL LISTADO DE     *
001100*             : EXCEPCIONES, NO DETIENEN LA CORRIDA.             *
001200* ARCHIVOS    : RHSOLPOS=E,RHTIPCTA=E,RHCUENTA=A,RHTRANSA=A,     *
001300*             : LISTADO=S                                       *
001400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                     RHTR1C01.
001800 AUTHOR.                         R. MEJIA.
001900 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
002000 DATE-WRITTEN.                   11/03/1986.
002100 DATE-COMPILED.
002200 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002300******************************************************************
002400*                       B I T A C O R A   D E   C A M B I O S    *
002500******************************************************************
002600* 11/03/1986 RMEJ  VERSION ORIGINAL. UN SOLO TIPO DE MOVIMIENTO  *
002700*            (DEPOSITO) CONTRA TARJETA DE AHORRO MANUAL.        *
002800* 02/09/1988 RMEJ  SE AGREGA RETIRO CON VALIDACION DE SALDO Y   *
002900*            DE TIPO DE CUENTA RETIRABLE.                      *
003000* 14/05/1991 CBON  SE AGREGA EL REVERSO DE MOVIMIENTOS CON      *
003100*            LIMITE DE 30 DIAS (PARAMETRO DIAS_MAX_REVERSO).   *
003200* 19/11/1992 CBON  SE AGREGA EL LISTADO DE SOLICITUDES          *
003300*            RECHAZADAS; ANTES SOLO SE DESPLEGABAN EN CONSOLA. *
003400* 23/02/1995 CBON  CORRIGE TRUNCAMIENTO DE SALDO EN REVERSO DE  *
003500*            RETIRO (CR-0341).                                  *
003600* 03/08/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO      *
003700*            (PROYECTO Y2K). CAMPOS TR-FECHA Y PQ-* REVISADOS.  *
003800* 26/01/1999 LFLO  VALIDACION FINAL DE VENTANA Y2K SOBRE        *
003900*            RHTRANSA Y RHCUENTA; SIN HALLAZGOS.                *
004000* 09/04/2007 SMPO  MIGRACION DEL LIBRO DE AHORRO MANUAL AL      *
004100*            MAESTRO RHCUENTA INDEXADO; SE ELIMINA LA TARJETA   *
004200*            DE AHORRO FISICA.                                  *
004300* 17/07/2012 SMPO  SE AGREGAN TOTALES DE CONTROL POR TIPO DE    *
004400*            MOVIMIENTO AL FINAL DE LA CORRIDA.                 *
004500* 05/02/2021 SMPO  SE RENOMBRA EL PROGRAMA DE AH0101C A         *
004600*            RHTR1C01 AL CONSOLIDAR CATALOGO DE COPYBOOKS RH*.  *
004700* 22/09/2022 SMPO  TR-ID-REVERSADA PASA A RHTRANSA PARA ENLAZAR *
004800*            EL REVERSO CON SU ORIGINAL (REQ-0288).             *
004900* 14/02/2024 SMPO  CORRIGE RECHAZO DE REVERSO SOBRE MOVIMIENTO  *
005000*            YA REVERSADO (CR-0412).                            *
005100* 10/08/2026 CBON  CORRIGE 450-APLICA-REVERSO: LA RELECTURA DE  *
005200*            RHTRANSA PARA MARCAR LA ORIGINAL COMO REVERSADA    *
005300*            BORRABA TR-ID-REVERSADA Y LOS SALDOS APARTADOS     *
005400*            PARA EL REVERSO; EL ENLACE DE REQ-0288 NUNCA        *
005500*            QUEDABA GRABADO (CR-0455).                         *
005600* 10/08/2026 CBON  910-ERROR-APERTURA SIEMPRE MANDABA A DEBD1R00 *
005700*            EL PAR FS/FSE DE RHSOLPOS; SE AGREGAN FS-ACTUAL Y   *
005800*            FSE-ACTUAL PARA QUE EL DIAGNOSTICO CORRESPONDA AL   *
005900*            ARCHIVO QUE REALMENTE FALLO AL ABRIR (CR-0461).     *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS CLASE-NUMERICA IS "0" THRU "9".
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT RHSOLPOS ASSIGN TO RHSOLPOS
006900            ORGANIZATION  IS SEQUENTIAL
007000            ACCESS        IS SEQUENTIAL
007100            FILE STATUS   IS FS-RHSOLPOS
007200                             FSE-RHSOLPOS.
007300
007400     SELECT RHTIPCTA ASSIGN TO RHTIPCTA
007500            ORGANIZATION  IS SEQUENTIAL
007600            ACCESS        IS SEQUENTIAL
007700            FILE STATUS   IS FS-RHTIPCTA
007800                             FSE-RHTIPCTA.
007900
008000     SELECT RHCUENTA ASSIGN TO RHCUENTA
008100            ORGANIZATION  IS INDEXED
008200            ACCESS        IS DYNAMIC
008300            RECORD KEY    IS CA-NUMERO-CUENTA
008400            FILE STATUS   IS FS-RHCUENTA
008500                             FSE-RHCUENTA.
008600
008700     SELECT RHTRANSA ASSIGN TO RHTRANSA
008800            ORGANIZATION  IS INDEXED
008900            ACCESS        IS DYNAMIC
009000            RECORD KEY    IS TR-ID
009100            FILE STATUS   IS FS-RHTRANSA
009200                             FSE-RHTRANSA.
009300
009400     SELECT LISTADO  ASSIGN TO LISTADO
009500            ORGANIZATION  IS LINE SEQUENTIAL
009600            FILE STATUS   IS FS-LISTADO.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000******************************************************************
010100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010200******************************************************************
010300 FD  RHSOLPOS
010400     LABEL RECORD STANDARD
010500     VALUE OF FILE-ID IS "SOLPOS.DAT".
010600     COPY RHSOLPOS.
010700
010800 FD  RHTIPCTA
010900     LABEL RECORD STANDARD
011000     VALUE OF FILE-ID IS "TIPCTA.DAT".
011100     COPY RHTIPCTA.
011200
011300 FD  RHCUENTA
011400     LABEL RECORD STANDARD
011500     VALUE OF FILE-ID IS "CUENTA.DAT".
011600     COPY RHCUENTA.
011700
011800 FD  RHTRANSA
011900     LABEL RECORD STANDARD
012000     VALUE OF FILE-ID IS "TRANSA.DAT".
012100     COPY RHTRANSA.
012200
012300 FD  LISTADO
012400     LABEL RECORD STANDARD
012500     RECORDING MODE IS F.
012600 01  REG-LISTADO                PIC X(132).
012700
012800 WORKING-STORAGE SECTION.
012900******************************************************************
013000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013100******************************************************************
013200 01  WKS-FS-STATUS.
013300     02  FS-RHSOLPOS             PIC 9(02) VALUE ZEROES.
013400     02  FSE-RHSOLPOS.
013500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013800     02  FS-RHTIPCTA             PIC 9(02) VALUE ZEROES.
013900     02  FSE-RHTIPCTA.
014000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014300     02  FS-RHCUENTA             PIC 9(02) VALUE ZEROES.
014400     02  FSE-RHCUENTA.
014500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014800     02  FS-RHTRANSA             PIC 9(02) VALUE ZEROES.
014900     02  FSE-RHTRANSA.
015000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015300     02  FS-LISTADO              PIC 9(02) VALUE ZEROES.
015400*      VARIABLES DE LA RUTINA DE FSE
015500*--> 10/08/2026 CBON  FS-ACTUAL/FSE-ACTUAL LLEVAN EL PAR DE STATUS
015600*--> DEL ARCHIVO QUE FALLO AL ABRIR, PARA QUE 910-ERROR-APERTURA
015700*--> REPORTE SIEMPRE EL ARCHIVO CORRECTO A DEBD1R00 (CR-0461).
015800     02  FS-ACTUAL                PIC 9(02) VALUE ZEROES.
015900     02  FSE-ACTUAL.
016000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016300     02  PROGRAMA                PIC X(08) VALUE "RHTR1C01".
016400     02  ARCHIVO                 PIC X(08) VALUE SPACES.
016500     02  ACCION                  PIC X(10) VALUE SPACES.
016600     02  LLAVE                   PIC X(32) VALUE SPACES.
016700     02  FILLER                  PIC X(04).
016800******************************************************************
016900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
017000******************************************************************
017100 01  WKS-PARAMETROS.
017200     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
017300     02  WKS-DIAS-MAX-REVERSO     PIC 9(03) COMP VALUE 30.
017400     02  WKS-FECHA-ULTIMO-CIERRE  PIC 9(08) VALUE ZEROES.
017500     02  FILLER                   PIC X(05).
017600
017700 01  WKS-FECHA-ULTIMO-CIERRE-R REDEFINES WKS-FECHA-ULTIMO-CIERRE.
017800     02  WKS-FUC-ANO              PIC 9(04).
017900     02  WKS-FUC-MES              PIC 9(02).
018000     02  WKS-FUC-DIA              PIC 9(02).
018100
018200 01  WKS-CONTADORES.
018300     02  WKS-SIG-ID-TRANSA        PIC 9(09) COMP VALUE ZEROES.
018400     02  WKS-CONT-DEPOSITOS       PIC 9(07) COMP VALUE ZEROES.
018500     02  WKS-CONT-RETIROS         PIC 9(07) COMP VALUE ZEROES.
018600     02  WKS-CONT-REVERSOS        PIC 9(07) COMP VALUE ZEROES.
018700     02  WKS-CONT-RECHAZOS        PIC 9(07) COMP VALUE ZEROES.
018800     02  WKS-MONTO-DEPOSITOS      PIC 9(11)V99 VALUE ZEROES.
018900     02  WKS-MONTO-RETIROS        PIC 9(11)V99 VALUE ZEROES.
019000     02  WKS-MONTO-RECHAZOS       PIC 9(11)V99 VALUE ZEROES.
019100     02  WKS-MASCARA-CONTADOR     PIC Z,ZZZ,ZZ9     VALUE ZEROES.
019200     02  WKS-MASCARA-MONTO        PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
019300     02  FILLER                   PIC X(04).
019400
019500 01  WKS-BANDERAS.
019600     02  WKS-FIN-RHSOLPOS         PIC 9(01) VALUE ZEROES.
019700         88  FIN-RHSOLPOS                   VALUE 1.
019800     02  WKS-SOLICITUD-VALIDA     PIC 9(01) VALUE ZEROES.
019900         88  SOLICITUD-OK                   VALUE 1.
020000         88  SOLICITUD-MALA                 VALUE 0.
020100     02  WKS-MOTIVO-RECHAZO       PIC X(40) VALUE SPACES.
020200     02  FILLER                   PIC X(02).
020300
020400******************************************************************
020500*  10/08/2026 CBON  RENGLONES DE TRABAJO PARA EL REVERSO. SE      *
020600*            APARTAN DEL AREA DE REG-RHTRANSA PORQUE ESTA SE      *
020700*            VUELVE A LEER/REESCRIBIR PARA MARCAR LA ORIGINAL     *
020800*            ANTES DE GRABAR EL MOVIMIENTO DE REVERSO (REQ-0288). *
020900******************************************************************
021000 01  WKS-DATOS-REVERSO.
021100     02  WKS-REV-ID-REVERSADA     PIC 9(09)      VALUE ZEROES.
021200     02  WKS-REV-NUMERO-CUENTA    PIC X(20)      VALUE SPACES.
021300     02  WKS-REV-SALDO-ANTERIOR   PIC S9(09)V99  VALUE ZEROES.
021400     02  WKS-REV-SALDO-NUEVO      PIC S9(09)V99  VALUE ZEROES.
021500     02  FILLER                   PIC X(04).
021600
021700******************************************************************
021800*            TABLA DE TIPOS DE CUENTA (CATALOGO RHTIPCTA)        *
021900******************************************************************
022000 01  WKS-TABLA-TIPOS.
022100     02  WKS-CANT-TIPOS           PIC 9(02) COMP VALUE ZEROES.
022200     02  WKS-TIPO OCCURS 1 TO 20 TIMES
022300             DEPENDING ON WKS-CANT-TIPOS
022400             INDEXED BY IDX-TIPO.
022500         03  WKS-TIPO-CODIGO      PIC X(10).
022600         03  WKS-TIPO-RETIRABLE   PIC X(01).
022700
022800******************************************************************
022900*         VISTAS ALTERNAS SOBRE LOS CAMPOS DE TRABAJO            *
023000******************************************************************
023100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
023200     02  WKS-PROC-ANO             PIC 9(04).
023300     02  WKS-PROC-MES             PIC 9(02).
023400     02  WKS-PROC-DIA             PIC 9(02).
023500
023600 01  WKS-TOTALES-EDITADOS.
023700     02  WKS-NETO-DEPOSITOS       PIC S9(11)V99 VALUE ZEROES.
023800     02  WKS-NETO-DEPOSITOS-R REDEFINES WKS-NETO-DEPOSITOS.
023900         03  FILLER               PIC S9(11)V99.
024000     02  FILLER                   PIC X(04).
024100
024200 01  WKS-LINEA-LISTADO.
024300     02  WKS-L-CUENTA             PIC X(20).
024400     02  FILLER                   PIC X(02).
024500     02  WKS-L-TIPO               PIC X(15).
024600     02  FILLER                   PIC X(02).
024700     02  WKS-L-MONTO              PIC Z(9)9.99.
024800     02  FILLER                   PIC X(02).
024900     02  WKS-L-MOTIVO             PIC X(40).
025000     02  FILLER                   PIC X(42).
025100
025200******************************************************************
025300 PROCEDURE DIVISION.
025400******************************************************************
025500*               S E C C I O N    P R I N C I P A L
025600******************************************************************
025700 000-MAIN SECTION.
025800     PERFORM 100-APERTURA-ARCHIVOS
025900     PERFORM 200-CARGAR-CATALOGO-TIPOS
026000     PERFORM 300-PROCESA-SOLICITUDES UNTIL FIN-RHSOLPOS
026100     PERFORM 800-IMPRIME-TOTALES
026200     PERFORM 900-CIERRA-ARCHIVOS
026300     STOP RUN.
026400 000-MAIN-E. EXIT.
026500
026600******************************************************************
026700 100-APERTURA-ARCHIVOS SECTION.
026800     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
026900     OPEN INPUT  RHSOLPOS RHTIPCTA
027000     OPEN I-O    RHCUENTA RHTRANSA
027100     OPEN OUTPUT LISTADO
027200     IF FS-RHSOLPOS NOT = 0
027300        MOVE "RHSOLPOS"   TO ARCHIVO
027400        MOVE FS-RHSOLPOS  TO FS-ACTUAL
027500        MOVE FSE-RHSOLPOS TO FSE-ACTUAL
027600        PERFORM 910-ERROR-APERTURA
027700     END-IF
027800     IF FS-RHTIPCTA NOT = 0
027900        MOVE "RHTIPCTA"   TO ARCHIVO
028000        MOVE FS-RHTIPCTA  TO FS-ACTUAL
028100        MOVE FSE-RHTIPCTA TO FSE-ACTUAL
028200        PERFORM 910-ERROR-APERTURA
028300     END-IF
028400     IF FS-RHCUENTA NOT = 0
028500        MOVE "RHCUENTA"   TO ARCHIVO
028600        MOVE FS-RHCUENTA  TO FS-ACTUAL
028700        MOVE FSE-RHCUENTA TO FSE-ACTUAL
028800        PERFORM 910-ERROR-APERTURA
028900     END-IF
029000     IF FS-RHTRANSA NOT = 0
029100        MOVE "RHTRANSA"   TO ARCHIVO
029200        MOVE FS-RHTRANSA  TO FS-ACTUAL
029300        MOVE FSE-RHTRANSA TO FSE-ACTUAL
029400        PERFORM 910-ERROR-APERTURA
029500     END-IF
029600     PERFORM 110-DETERMINA-SIGUIENTE-ID.
029700 100-APERTURA-ARCHIVOS-E. EXIT.
029800
029900 110-DETERMINA-SIGUIENTE-ID SECTION.
030000*--> EL LOTE RECORRE RHTRANSA UNA VEZ AL INICIO PARA CONOCER EL
030100*--> ULTIMO TR-ID USADO Y CONTINUAR LA SECUENCIA DESDE AHI.
030200     MOVE ZEROES TO WKS-SIG-ID-TRANSA
030300     MOVE LOW-VALUES TO TR-ID
030400     START RHTRANSA KEY IS NOT LESS TR-ID
030500         INVALID KEY
030600             MOVE 1 TO WKS-FIN-RHSOLPOS
030700     END-START
030800     IF FS-RHTRANSA = 0
030900         PERFORM 112-LEE-ULTIMO-TRANSA UNTIL FS-RHTRANSA NOT = 0
031000     END-IF
031100     MOVE ZEROES TO WKS-FIN-RHSOLPOS.
031200 110-DETERMINA-SIGUIENTE-ID-E. EXIT.
031300
031400 112-LEE-ULTIMO-TRANSA SECTION.
031500     READ RHTRANSA NEXT RECORD
031600         AT END
031700             MOVE 99 TO FS-RHTRANSA
031800         NOT AT END
031900             MOVE TR-ID TO WKS-SIG-ID-TRANSA
032000     END-READ.
032100 112-LEE-ULTIMO-TRANSA-E. EXIT.
032200
032300******************************************************************
032400 200-CARGAR-CATALOGO-TIPOS SECTION.
032500     MOVE ZEROES TO WKS-CANT-TIPOS
032600     PERFORM 210-LEE-TIPO-CUENTA
032700     PERFORM 220-AGREGA-TIPO-A-TABLA
032800         UNTIL FS-RHTIPCTA NOT = 0.
032900 200-CARGAR-CATALOGO-TIPOS-E. EXIT.
033000
033100 210-LEE-TIPO-CUENTA SECTION.
033200     READ RHTIPCTA NEXT RECORD
033300         AT END
033400             MOVE 99 TO FS-RHTIPCTA
033500     END-READ.
033600 210-LEE-TIPO-CUENTA-E. EXIT.
033700
033800 220-AGREGA-TIPO-A-TABLA SECTION.
033900     ADD 1 TO WKS-CANT-TIPOS
034000     MOVE AT-CODIGO        TO WKS-TIPO-CODIGO (WKS-CANT-TIPOS)
034100     MOVE AT-ES-RETIRABLE  TO WKS-TIPO-RETIRABLE (WKS-CANT-TIPOS)
034200     PERFORM 210-LEE-TIPO-CUENTA.
034300 220-AGREGA-TIPO-A-TABLA-E. EXIT.
034400
034500******************************************************************
034600*                P R O C E S O   D E   S O L I C I T U D E S     *
034700******************************************************************
034800 300-PROCESA-SOLICITUDES SECTION.
034900     READ RHSOLPOS NEXT RECORD
035000         AT END
035100             MOVE 1 TO WKS-FIN-RHSOLPOS
035200         NOT AT END
035300             PERFORM 310-EVALUA-SOLICITUD
035400     END-READ.
035500 300-PROCESA-SOLICITUDES-E. EXIT.
035600
035700 310-EVALUA-SOLICITUD SECTION.
035800     MOVE 1    TO WKS-SOLICITUD-VALIDA
035900     MOVE SPACES TO WKS-MOTIVO-RECHAZO
036000     IF PQ-MONTO NOT > ZEROES
036100        MOVE 0 TO WKS-SOLICITUD-VALIDA
036200        MOVE "MONTO DEBE SER MAYOR QUE CERO" TO WKS-MOTIVO-RECHAZO
036300     END-IF
036400     IF SOLICITUD-OK
036500        EVALUATE TRUE
036600           WHEN PQ-ES-DEPOSITO
036700                PERFORM 400-PROCESA-DEPOSITO
036800           WHEN PQ-ES-RETIRO
036900                PERFORM 420-PROCESA-RETIRO
037000           WHEN PQ-ES-REVERSO
037100                PERFORM 440-PROCESA-REVERSO
037200           WHEN OTHER
037300                MOVE 0 TO WKS-SOLICITUD-VALIDA
037400                MOVE "TIPO DE SOLICITUD DESCONOCIDO" TO
037500                     WKS-MOTIVO-RECHAZO
037600        END-EVALUATE
037700     END-IF
037800     IF SOLICITUD-MALA
037900        PERFORM 600-RECHAZA-SOLICITUD
038000     END-IF.
038100 310-EVALUA-SOLICITUD-E. EXIT.
038200
038300******************************************************************
038400 400-PROCESA-DEPOSITO SECTION.
038500     MOVE PQ-NUMERO-CUENTA TO CA-NUMERO-CUENTA
038600     READ RHCUENTA
038700         INVALID KEY
038800             MOVE 0 TO WKS-SOLICITUD-VALIDA
038900             MOVE "CUENTA NO EXISTE" TO WKS-MOTIVO-RECHAZO
039000     END-READ
039100     IF SOLICITUD-OK
039200        MOVE CA-SALDO-ACTUAL  TO TR-SALDO-ANTERIOR
039300        ADD  PQ-MONTO         TO CA-SALDO-ACTUAL
039400        MOVE CA-SALDO-ACTUAL  TO TR-SALDO-NUEVO
039500        REWRITE REG-RHCUENTA
039600        MOVE "DEPOSITO"       TO TR-TIPO
039700        MOVE PQ-MONTO         TO TR-MONTO
039800        MOVE PQ-NUMERO-CUENTA TO TR-NUMERO-CUENTA
039900        MOVE SPACES           TO TR-NUMERO-PRESTAMO
040000        MOVE PQ-NUMERO-RECIBO TO TR-NUMERO-RECIBO
040100        MOVE ZEROES           TO TR-ID-REVERSADA
040200        MOVE "ABONO POR DEPOSITO DE SOCIO" TO TR-DESCRIPCION
040300        PERFORM 500-ESCRIBE-TRANSACCION
040400        ADD 1         TO WKS-CONT-DEPOSITOS
040500        ADD PQ-MONTO  TO WKS-MONTO-DEPOSITOS
040600     END-IF.
040700 400-PROCESA-DEPOSITO-E. EXIT.
040800
040900 420-PROCESA-RETIRO SECTION.
041000     MOVE PQ-NUMERO-CUENTA TO CA-NUMERO-CUENTA
041100     READ RHCUENTA
041200         INVALID KEY
041300             MOVE 0 TO WKS-SOLICITUD-VALIDA
041400             MOVE "CUENTA NO EXISTE" TO WKS-MOTIVO-RECHAZO
041500     END-READ
041600     IF SOLICITUD-OK
041700        PERFORM 700-BUSCA-TIPO-CUENTA
041800        IF WKS-TIPO-RETIRABLE (IDX-TIPO) = "N"
041900           MOVE 0 TO WKS-SOLICITUD-VALIDA
042000           MOVE "TIPO DE CUENTA NO PERMITE RETIRO" TO
042100                WKS-MOTIVO-RECHAZO
042200        END-IF
042300     END-IF
042400     IF SOLICITUD-OK
042500        IF PQ-MONTO > CA-SALDO-ACTUAL
042600           MOVE 0 TO WKS-SOLICITUD-VALIDA
042700           MOVE "SALDO INSUFICIENTE" TO WKS-MOTIVO-RECHAZO
042800        END-IF
042900     END-IF
043000     IF SOLICITUD-OK
043100        MOVE CA-SALDO-ACTUAL  TO TR-SALDO-ANTERIOR
043200        SUBTRACT PQ-MONTO FROM CA-SALDO-ACTUAL
043300        MOVE CA-SALDO-ACTUAL  TO TR-SALDO-NUEVO
043400        REWRITE REG-RHCUENTA
043500        MOVE "RETIRO"         TO TR-TIPO
043600        MOVE PQ-MONTO         TO TR-MONTO
043700        MOVE PQ-NUMERO-CUENTA TO TR-NUMERO-CUENTA
043800        MOVE SPACES           TO TR-NUMERO-PRESTAMO
043900        MOVE PQ-NUMERO-RECIBO TO TR-NUMERO-RECIBO
044000        MOVE ZEROES           TO TR-ID-REVERSADA
044100        MOVE "CARGO POR RETIRO DE SOCIO" TO TR-DESCRIPCION
044200        PERFORM 500-ESCRIBE-TRANSACCION
044300        ADD 1         TO WKS-CONT-RETIROS
044400        ADD PQ-MONTO  TO WKS-MONTO-RETIROS
044500     END-IF.
044600 420-PROCESA-RETIRO-E. EXIT.
044700
044800 440-PROCESA-REVERSO SECTION.
044900     MOVE PQ-ID-REVERSADA TO TR-ID
045000     READ RHTRANSA
045100         INVALID KEY
045200             MOVE 0 TO WKS-SOLICITUD-VALIDA
045300             MOVE "TRANSACCION ORIGINAL NO EXISTE" TO
045400                  WKS-MOTIVO-RECHAZO
045500     END-READ
045600     IF SOLICITUD-OK
045700        IF NOT TR-ES-DEPOSITO AND NOT TR-ES-RETIRO
045800           MOVE 0 TO WKS-SOLICITUD-VALIDA
045900           MOVE "TIPO DE MOVIMIENTO NO ES REVERSABLE" TO
046000                WKS-MOTIVO-RECHAZO
046100        END-IF
046200     END-IF
046300     IF SOLICITUD-OK
046400        IF TR-REVERSADA
046500           MOVE 0 TO WKS-SOLICITUD-VALIDA
046600           MOVE "MOVIMIENTO YA FUE REVERSADO" TO WKS-MOTIVO-RECHAZO
046700        END-IF
046800     END-IF
046900     IF SOLICITUD-OK
047000        COMPUTE WKS-DIAS-MAX-REVERSO =
047100              FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO)
047200            - FUNCTION INTEGER-OF-DATE (TR-FECHA)
047300        IF WKS-DIAS-MAX-REVERSO > 30
047400           MOVE 0 TO WKS-SOLICITUD-VALIDA
047500           MOVE "TRANSACCION TIENE MAS DE 30 DIAS" TO
047600                WKS-MOTIVO-RECHAZO
047700           MOVE 30 TO WKS-DIAS-MAX-REVERSO
047800        END-IF
047900     END-IF
048000     IF SOLICITUD-OK
048100        PERFORM 450-APLICA-REVERSO
048200     END-IF.
048300 440-PROCESA-REVERSO-E. EXIT.
048400
048500 450-APLICA-REVERSO SECTION.
048600     MOVE TR-NUMERO-CUENTA TO CA-NUMERO-CUENTA
048700     MOVE TR-TIPO          TO WKS-L-TIPO
048800     MOVE TR-MONTO         TO WKS-NETO-DEPOSITOS
048900     READ RHCUENTA
049000         INVALID KEY
049100             MOVE 0 TO WKS-SOLICITUD-VALIDA
049200             MOVE "CUENTA DE LA TRANSACCION ORIGINAL NO EXISTE"
049300                  TO WKS-MOTIVO-RECHAZO
049400     END-READ
049500     IF SOLICITUD-OK
049600        IF TR-ES-DEPOSITO
049700           IF TR-MONTO > CA-SALDO-ACTUAL
049800              MOVE 0 TO WKS-SOLICITUD-VALIDA
049900              MOVE "EL REVERSO DEJARIA EL SALDO NEGATIVO" TO
050000                   WKS-MOTIVO-RECHAZO
050100           END-IF
050200        END-IF
050300     END-IF
050400     IF SOLICITUD-OK
050500*--> SE APARTAN LOS DATOS DEL REVERSO ANTES DE TOCAR REG-RHTRANSA,
050600*--> PUES EL REGISTRO ORIGINAL SE REESCRIBE MAS ABAJO PARA MARCARLO
050700*--> REVERSADA Y ESA REESCRITURA NO DEBE LLEVAR DATOS DEL REVERSO.
050800        MOVE TR-ID             TO WKS-REV-ID-REVERSADA
050900        MOVE TR-NUMERO-CUENTA  TO WKS-REV-NUMERO-CUENTA
051000        MOVE CA-SALDO-ACTUAL   TO WKS-REV-SALDO-ANTERIOR
051100        IF TR-ES-DEPOSITO
051200           SUBTRACT TR-MONTO FROM CA-SALDO-ACTUAL
051300        ELSE
051400           ADD      TR-MONTO TO   CA-SALDO-ACTUAL
051500        END-IF
051600        MOVE CA-SALDO-ACTUAL   TO WKS-REV-SALDO-NUEVO
051700        REWRITE REG-RHCUENTA
051800        SET TR-REVERSADA TO TRUE
051900        REWRITE REG-RHTRANSA
052000        MOVE WKS-REV-NUMERO-CUENTA  TO TR-NUMERO-CUENTA
052100        MOVE WKS-REV-ID-REVERSADA   TO TR-ID-REVERSADA
052200        MOVE WKS-REV-SALDO-ANTERIOR TO TR-SALDO-ANTERIOR
052300        MOVE WKS-REV-SALDO-NUEVO    TO TR-SALDO-NUEVO
052400        MOVE SPACES            TO TR-NUMERO-PRESTAMO
052500        MOVE PQ-MOTIVO         TO TR-DESCRIPCION
052600        MOVE PQ-NUMERO-RECIBO  TO TR-NUMERO-RECIBO
052700        MOVE "REVERSO"         TO TR-TIPO
052800        PERFORM 500-ESCRIBE-TRANSACCION
052900        ADD 1 TO WKS-CONT-REVERSOS
053000     END-IF.
053100 450-APLICA-REVERSO-E. EXIT.
053200
053300******************************************************************
053400 500-ESCRIBE-TRANSACCION SECTION.
053500     ADD 1 TO WKS-SIG-ID-TRANSA
053600     MOVE WKS-SIG-ID-TRANSA TO TR-ID
053700     MOVE WKS-FECHA-PROCESO TO TR-FECHA
053800     MOVE SPACES            TO TR-ESTADO
053900     SET TR-PROCESADA       TO TRUE
054000     WRITE REG-RHTRANSA
054100     IF FS-RHTRANSA NOT = 0
054200        DISPLAY "ERROR AL ESCRIBIR RHTRANSA, STATUS: "
054300                FS-RHTRANSA UPON CONSOLE
054400     END-IF.
054500 500-ESCRIBE-TRANSACCION-E. EXIT.
054600
054700******************************************************************
054800 600-RECHAZA-SOLICITUD SECTION.
054900     ADD 1 TO WKS-CONT-RECHAZOS
055000     ADD PQ-MONTO TO WKS-MONTO-RECHAZOS
055100     MOVE SPACES            TO WKS-LINEA-LISTADO
055200     MOVE PQ-NUMERO-CUENTA  TO WKS-L-CUENTA
055300     MOVE PQ-TIPO           TO WKS-L-TIPO
055400     MOVE PQ-MONTO          TO WKS-L-MONTO
055500     MOVE WKS-MOTIVO-RECHAZO TO WKS-L-MOTIVO
055600     WRITE REG-LISTADO FROM WKS-LINEA-LISTADO.
055700 600-RECHAZA-SOLICITUD-E. EXIT.
055800
055900******************************************************************
056000 700-BUSCA-TIPO-CUENTA SECTION.
056100     SET IDX-TIPO TO 1
056200     SEARCH WKS-TIPO
056300        AT END
056400           MOVE 0 TO WKS-SOLICITUD-VALIDA
056500           MOVE "TIPO DE CUENTA NO EXISTE EN CATALOGO" TO
056600                WKS-MOTIVO-RECHAZO
056700        WHEN WKS-TIPO-CODIGO (IDX-TIPO) = CA-TIPO-CUENTA
056800           CONTINUE
056900     END-SEARCH.
057000 700-BUSCA-TIPO-CUENTA-E. EXIT.
057100
057200******************************************************************
057300 800-IMPRIME-TOTALES SECTION.
057400     MOVE WKS-CONT-DEPOSITOS  TO WKS-MASCARA-CONTADOR
057500     DISPLAY "DEPOSITOS PROCESADOS    : " WKS-MASCARA-CONTADOR
057600             UPON CONSOLE
057700     MOVE WKS-MONTO-DEPOSITOS TO WKS-MASCARA-MONTO
057800     DISPLAY "MONTO DEPOSITADO        : " WKS-MASCARA-MONTO
057900             UPON CONSOLE
058000     MOVE WKS-CONT-RETIROS    TO WKS-MASCARA-CONTADOR
058100     DISPLAY "RETIROS PROCESADOS      : " WKS-MASCARA-CONTADOR
058200             UPON CONSOLE
058300     MOVE WKS-MONTO-RETIROS   TO WKS-MASCARA-MONTO
058400     DISPLAY "MONTO RETIRADO          : " WKS-MASCARA-MONTO
058500             UPON CONSOLE
058600     MOVE WKS-CONT-REVERSOS   TO WKS-MASCARA-CONTADOR
058700     DISPLAY "REVERSOS PROCESADOS     : " WKS-MASCARA-CONTADOR
058800             UPON CONSOLE
058900     MOVE WKS-CONT-RECHAZOS   TO WKS-MASCARA-CONTADOR
059000     DISPLAY "SOLICITUDES RECHAZADAS  : " WKS-MASCARA-CONTADOR
059100             UPON CONSOLE
059200     MOVE WKS-MONTO-RECHAZOS  TO WKS-MASCARA-MONTO
059300     DISPLAY "MONTO RECHAZADO         : " WKS-MASCARA-MONTO
059400             UPON CONSOLE.
059500 800-IMPRIME-TOTALES-E. EXIT.
059600
059700******************************************************************
059800 900-CIERRA-ARCHIVOS SECTION.
059900     CLOSE RHSOLPOS RHTIPCTA RHCUENTA RHTRANSA LISTADO.
060000 900-CIERRA-ARCHIVOS-E. EXIT.
060100
060200 910-ERROR-APERTURA SECTION.
060300     MOVE "OPEN"   TO ACCION
060400     MOVE SPACES   TO LLAVE
060500     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
060600                           FS-ACTUAL, FSE-ACTUAL
060700     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
060800             " <<<" UPON CONSOLE
060900     MOVE 91 TO RETURN-CODE
061000     STOP RUN.
061100 910-ERROR-APERTURA-E. EXIT.
