000100******************************************************************
000200*    COPY RHFONMOV -- MOVIMIENTOS DEL FONDO MUTUO DE SOCIOS
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 10/06/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 165 BYTES, SOLO ALTA (APPEND).
000700*                : MF-NUMERO-SOCIO QUEDA EN BLANCO CUANDO
000800*                : MF-ORIGEN ES CIERRE.
000900******************************************************************
001000 01  REG-RHFONMOV.
001100     02  MF-NUMERO-MOVIMIENTO   PIC X(20).
001200     02  MF-PERIODO             PIC 9(06).
001300     02  MF-NUMERO-SOCIO        PIC X(10).
001400     02  MF-ORIGEN              PIC X(10).
001500         88  MF-ES-INGRESO                  VALUE 'INGRESO'.
001600         88  MF-ES-EGRESO                   VALUE 'EGRESO'.
001700         88  MF-ES-CIERRE                   VALUE 'CIERRE'.
001800     02  MF-TIPO-APORTE         PIC X(15).
001900         88  MF-MENSUAL                     VALUE 'MENSUAL'.
002000         88  MF-EXTRAORDINARIO              VALUE 'EXTRAORDINARIO'.
002100         88  MF-DONACION                    VALUE 'DONACION'.
002200     02  MF-MONTO               PIC 9(09)V99.
002300     02  MF-SALDO-ANTERIOR      PIC S9(09)V99.
002400     02  MF-SALDO-NUEVO         PIC S9(09)V99.
002500     02  MF-FECHA               PIC 9(08).
002600     02  MF-FECHA-R REDEFINES MF-FECHA.
002700         03  MF-FECHA-ANO       PIC 9(04).
002800         03  MF-FECHA-MES       PIC 9(02).
002900         03  MF-FECHA-DIA       PIC 9(02).
003000     02  MF-CONCEPTO            PIC X(60).
003100     02  FILLER                 PIC X(03).
