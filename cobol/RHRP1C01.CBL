000100******************************************************************
000200* FECHA       : 15/11/1994                                       *
000300* PROGRAMADOR : C. BONILLA (CBON)                                *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHRP1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRODUCE EL BALANCE GENERAL Y EL ESTADO DE        *
000800*             : RESULTADOS DE LA COOPERATIVA PARA EL PERIODO     *
000900*             : DE PROCESO, Y VERIFICA QUE ACTIVOS = PASIVOS +   *
001000*             : PATRIMONIO.                                     *
001100* ARCHIVOS    : RHCUENTA=C,RHPRESTA=C,RHPAGO=C,REPORTE=S         *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.                     RHRP1C01.
001600 AUTHOR.                         C. BONILLA.
001700 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
001800 DATE-WRITTEN.                   15/11/1994.
001900 DATE-COMPILED.
002000 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002100******************************************************************
002200*                       B I T A C O R A   D E   C A M B I O S    *
002300******************************************************************
002400* 15/11/1994 CBON  VERSION ORIGINAL, BALANCE GENERAL MENSUAL     *
002500*            PARA JUNTA DIRECTIVA Y CONTRALORIA.                *
002600* 22/06/1997 CBON  SE AGREGA EL ESTADO DE RESULTADOS EN EL       *
002700*            MISMO LISTADO (ANTES ERA UN PROGRAMA APARTE).      *
002800* 16/09/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO       *
002900*            (PROYECTO Y2K).                                    *
003000* 06/01/1999 LFLO  PRUEBA DE VENTANA Y2K; SIN HALLAZGOS.         *
003100* 28/04/2010 SMPO  SE RENOMBRA DE BG0601C A RHRP1C01 AL          *
003200*            CONSOLIDAR EL CATALOGO DE REPORTES RH*.            *
003300* 11/08/2023 SMPO  SE AGREGA EL RANGO DE FECHAS POR PARAMETRO    *
003400*            PARA FILTRAR LOS PAGOS DEL ESTADO DE RESULTADOS    *
003500*            (CR-0462).                                         *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASE-NUMERICA IS "0" THRU "9".
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RHCUENTA ASSIGN TO RHCUENTA
004500            ORGANIZATION  IS INDEXED
004600            ACCESS        IS SEQUENTIAL
004700            RECORD KEY    IS CA-NUMERO-CUENTA
004800            FILE STATUS   IS FS-RHCUENTA
004900                             FSE-RHCUENTA.
005000
005100     SELECT RHPRESTA ASSIGN TO RHPRESTA
005200            ORGANIZATION  IS INDEXED
005300            ACCESS        IS SEQUENTIAL
005400            RECORD KEY    IS PR-NUMERO-PRESTAMO
005500            FILE STATUS   IS FS-RHPRESTA
005600                             FSE-RHPRESTA.
005700
005800     SELECT RHPAGO   ASSIGN TO RHPAGO
005900            ORGANIZATION  IS SEQUENTIAL
006000            ACCESS        IS SEQUENTIAL
006100            FILE STATUS   IS FS-RHPAGO
006200                             FSE-RHPAGO.
006300
006400     SELECT REPORTE  ASSIGN TO SYS010
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-REPORTE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  RHCUENTA
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID IS "CUENTA.DAT".
007300     COPY RHCUENTA.
007400
007500 FD  RHPRESTA
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID IS "PRESTA.DAT".
007800     COPY RHPRESTA.
007900
008000 FD  RHPAGO
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID IS "PAGO.DAT".
008300     COPY RHPAGO.
008400
008500 FD  REPORTE
008600     LABEL RECORD STANDARD.
008700 01  REG-REPORTE                 PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     02  FS-RHCUENTA              PIC 9(02) VALUE ZEROES.
009500     02  FSE-RHCUENTA.
009600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900     02  FS-RHPRESTA              PIC 9(02) VALUE ZEROES.
010000     02  FSE-RHPRESTA.
010100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010400     02  FS-RHPAGO                PIC 9(02) VALUE ZEROES.
010500     02  FSE-RHPAGO.
010600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010900     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
011000     02  PROGRAMA                PIC X(08) VALUE "RHRP1C01".
011100     02  ARCHIVO                 PIC X(08) VALUE SPACES.
011200     02  FILLER                   PIC X(06).
011300
011400******************************************************************
011500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011600******************************************************************
011700 01  WKS-PARAMETROS.
011800     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
011900     02  WKS-FECHA-DESDE          PIC 9(08) VALUE ZEROES.
012000     02  WKS-FECHA-HASTA          PIC 9(08) VALUE 99999999.
012100     02  FILLER                   PIC X(08).
012200
012300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012400     02  WKS-PROC-ANO             PIC 9(04).
012500     02  WKS-PROC-MES             PIC 9(02).
012600     02  WKS-PROC-DIA             PIC 9(02).
012700
012800******************************************************************
012900*                   ACUMULADORES DEL BALANCE                    *
013000******************************************************************
013100 01  WKS-BALANCE.
013200     02  WKS-BAL-AHORROS          PIC S9(10)V99 VALUE ZEROES.
013300     02  WKS-BAL-PRESTAMOS        PIC S9(10)V99 VALUE ZEROES.
013400     02  WKS-BAL-ACTIVOS          PIC S9(11)V99 VALUE ZEROES.
013500     02  WKS-BAL-PASIVOS          PIC S9(10)V99 VALUE ZEROES.
013600     02  WKS-BAL-INTERESES        PIC S9(10)V99 VALUE ZEROES.
013700     02  WKS-BAL-MORA             PIC S9(08)V99 VALUE ZEROES.
013800     02  WKS-BAL-PATRIMONIO       PIC S9(10)V99 VALUE ZEROES.
013900     02  WKS-BAL-PATRIMONIO-R REDEFINES WKS-BAL-PATRIMONIO.
014000         03  WKS-BP-SIGNO         PIC S9(01).
014100         03  FILLER               PIC 9(09)V99.
014200
014300 77  WKS-BANDERA-CUADRA           PIC X(02) VALUE "NO".
014400     88  WKS-BALANCE-CUADRA                 VALUE "SI".
014500
014600 01  WKS-RESULTADOS.
014700     02  WKS-RES-INGRESOS         PIC S9(10)V99 VALUE ZEROES.
014800     02  WKS-RES-GASTOS           PIC S9(09)V99 VALUE ZEROES.
014900     02  WKS-RES-UTILIDAD         PIC S9(10)V99 VALUE ZEROES.
015000     02  WKS-RES-UTILIDAD-R REDEFINES WKS-RES-UTILIDAD.
015100         03  WKS-RU-SIGNO         PIC S9(01).
015200         03  FILLER               PIC 9(09)V99.
015300
015400******************************************************************
015500*              LINEAS IMPRESAS DEL BALANCE GENERAL               *
015600******************************************************************
015700 01  WKS-LINEA-TITULO.
015800     02  FILLER                   PIC X(35) VALUE
015900         "COOPERATIVA RDHN, AHORRO Y PRESTAMO".
016000     02  WKS-LT-TITULO            PIC X(30) VALUE SPACES.
016100     02  FILLER                   PIC X(16) VALUE
016200         "FECHA DE CORTE =".
016300     02  WKS-LT-FECHA             PIC 9(08).
016400     02  FILLER                   PIC X(43).
016500
016600 01  WKS-LINEA-RUBRO.
016700     02  WKS-LR-ETIQUETA          PIC X(40).
016800     02  WKS-LR-MONTO             PIC -Z(9)9.99.
016900     02  FILLER                   PIC X(77).
017000
017100 01  WKS-LINEA-VERIFICA.
017200     02  WKS-LV-ETIQUETA          PIC X(50) VALUE
017300         "VERIFICACION ACTIVOS = PASIVOS + PATRIMONIO  :".
017400     02  WKS-LV-RESULTADO         PIC X(02).
017500     02  FILLER                   PIC X(80).
017600
017700******************************************************************
017800 PROCEDURE DIVISION.
017900******************************************************************
018000 000-MAIN SECTION.
018100     PERFORM 100-APERTURA-ARCHIVOS
018200     PERFORM 300-ACUMULA-AHORROS  UNTIL FS-RHCUENTA NOT = 0
018300     PERFORM 320-ACUMULA-CARTERA  UNTIL FS-RHPRESTA NOT = 0
018400     PERFORM 340-ACUMULA-INTERES-MORA UNTIL FS-RHPAGO NOT = 0
018500     PERFORM 360-CUADRA-BALANCE
018600     PERFORM 500-IMPRIME-BALANCE-GENERAL
018700     PERFORM 520-IMPRIME-ESTADO-RESULTADOS
018800     PERFORM 900-CIERRA-ARCHIVOS
018900     STOP RUN.
019000 000-MAIN-E. EXIT.
019100
019200******************************************************************
019300 100-APERTURA-ARCHIVOS SECTION.
019400     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
019500     ACCEPT WKS-FECHA-DESDE   FROM SYSIN
019600     ACCEPT WKS-FECHA-HASTA   FROM SYSIN
019700     OPEN INPUT  RHCUENTA RHPRESTA RHPAGO
019800     OPEN OUTPUT REPORTE
019900     IF FS-RHCUENTA NOT = 0
020000        MOVE "RHCUENTA" TO ARCHIVO
020100        PERFORM 910-ERROR-APERTURA
020200     END-IF
020300     IF FS-RHPRESTA NOT = 0
020400        MOVE "RHPRESTA" TO ARCHIVO
020500        PERFORM 910-ERROR-APERTURA
020600     END-IF
020700     IF FS-RHPAGO NOT = 0
020800        MOVE "RHPAGO" TO ARCHIVO
020900        PERFORM 910-ERROR-APERTURA
021000     END-IF
021100     READ RHCUENTA NEXT RECORD
021200         AT END MOVE 99 TO FS-RHCUENTA
021300     END-READ
021400     READ RHPRESTA NEXT RECORD
021500         AT END MOVE 99 TO FS-RHPRESTA
021600     END-READ
021700     READ RHPAGO NEXT RECORD
021800         AT END MOVE 99 TO FS-RHPAGO
021900     END-READ.
022000 100-APERTURA-ARCHIVOS-E. EXIT.
022100
022200******************************************************************
022300*  ACTIVOS / PASIVOS: EL AHORRO DE LOS SOCIOS ES A LA VEZ UN     *
022400*  PASIVO (SE LES DEBE) Y UN RUBRO DE ACTIVOS-EN-CAJA.           *
022500******************************************************************
022600 300-ACUMULA-AHORROS SECTION.
022700     IF NOT CA-ESTA-CERRADA
022800        ADD CA-SALDO-ACTUAL TO WKS-BAL-AHORROS
022900        ADD CA-SALDO-ACTUAL TO WKS-BAL-PASIVOS
023000     END-IF
023100     READ RHCUENTA NEXT RECORD
023200         AT END MOVE 99 TO FS-RHCUENTA
023300     END-READ.
023400 300-ACUMULA-AHORROS-E. EXIT.
023500
023600 320-ACUMULA-CARTERA SECTION.
023700     IF PR-DESEMBOLSADO OR PR-EN-PAGO
023800        ADD PR-SALDO-PENDIENTE TO WKS-BAL-PRESTAMOS
023900     END-IF
024000     READ RHPRESTA NEXT RECORD
024100         AT END MOVE 99 TO FS-RHPRESTA
024200     END-READ.
024300 320-ACUMULA-CARTERA-E. EXIT.
024400
024500 340-ACUMULA-INTERES-MORA SECTION.
024600     IF PG-FECHA-PAGO >= WKS-FECHA-DESDE AND
024700        PG-FECHA-PAGO <= WKS-FECHA-HASTA
024800        ADD PG-MONTO-INTERES TO WKS-BAL-INTERESES
024900        ADD PG-MONTO-MORA    TO WKS-BAL-MORA
025000     END-IF
025100     READ RHPAGO NEXT RECORD
025200         AT END MOVE 99 TO FS-RHPAGO
025300     END-READ.
025400 340-ACUMULA-INTERES-MORA-E. EXIT.
025500
025600 360-CUADRA-BALANCE SECTION.
025700     COMPUTE WKS-BAL-ACTIVOS =
025800           WKS-BAL-AHORROS + WKS-BAL-PRESTAMOS
025900     COMPUTE WKS-BAL-PATRIMONIO =
026000           WKS-BAL-INTERESES + WKS-BAL-MORA
026100     COMPUTE WKS-RES-INGRESOS =
026200           WKS-BAL-INTERESES + WKS-BAL-MORA
026300     MOVE ZEROES TO WKS-RES-GASTOS
026400     COMPUTE WKS-RES-UTILIDAD =
026500           WKS-RES-INGRESOS - WKS-RES-GASTOS
026600     IF WKS-BAL-ACTIVOS =
026700           (WKS-BAL-PASIVOS + WKS-BAL-PATRIMONIO)
026800        MOVE "SI" TO WKS-BANDERA-CUADRA
026900     ELSE
027000        MOVE "NO" TO WKS-BANDERA-CUADRA
027100     END-IF.
027200 360-CUADRA-BALANCE-E. EXIT.
027300
027400******************************************************************
027500 500-IMPRIME-BALANCE-GENERAL SECTION.
027600     MOVE "BALANCE GENERAL" TO WKS-LT-TITULO
027700     MOVE WKS-FECHA-PROCESO TO WKS-LT-FECHA
027800     WRITE REG-REPORTE FROM WKS-LINEA-TITULO
027900     MOVE SPACES TO REG-REPORTE
028000     WRITE REG-REPORTE
028100
028200     MOVE "ACTIVOS" TO WKS-LR-ETIQUETA
028300     MOVE ZEROES    TO WKS-LR-MONTO
028400     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
028500     MOVE "  AHORROS EN CAJA"         TO WKS-LR-ETIQUETA
028600     MOVE WKS-BAL-AHORROS             TO WKS-LR-MONTO
028700     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
028800     MOVE "  PRESTAMOS POR COBRAR"    TO WKS-LR-ETIQUETA
028900     MOVE WKS-BAL-PRESTAMOS           TO WKS-LR-MONTO
029000     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
029100     MOVE "  TOTAL ACTIVOS"           TO WKS-LR-ETIQUETA
029200     MOVE WKS-BAL-ACTIVOS             TO WKS-LR-MONTO
029300     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
029400
029500     MOVE SPACES TO REG-REPORTE
029600     WRITE REG-REPORTE
029700     MOVE "PASIVOS"                   TO WKS-LR-ETIQUETA
029800     MOVE ZEROES                      TO WKS-LR-MONTO
029900     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
030000     MOVE "  OBLIGACIONES CON SOCIOS"  TO WKS-LR-ETIQUETA
030100     MOVE WKS-BAL-PASIVOS              TO WKS-LR-MONTO
030200     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
030300     MOVE "  TOTAL PASIVOS"           TO WKS-LR-ETIQUETA
030400     MOVE WKS-BAL-PASIVOS             TO WKS-LR-MONTO
030500     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
030600
030700     MOVE SPACES TO REG-REPORTE
030800     WRITE REG-REPORTE
030900     MOVE "PATRIMONIO"                TO WKS-LR-ETIQUETA
031000     MOVE ZEROES                      TO WKS-LR-MONTO
031100     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
031200     MOVE "  INTERESES GANADOS"       TO WKS-LR-ETIQUETA
031300     MOVE WKS-BAL-INTERESES           TO WKS-LR-MONTO
031400     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
031500     MOVE "  MORA GANADA"             TO WKS-LR-ETIQUETA
031600     MOVE WKS-BAL-MORA                TO WKS-LR-MONTO
031700     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
031800     MOVE "  TOTAL PATRIMONIO"        TO WKS-LR-ETIQUETA
031900     MOVE WKS-BAL-PATRIMONIO          TO WKS-LR-MONTO
032000     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
032100
032200     MOVE SPACES TO REG-REPORTE
032300     WRITE REG-REPORTE
032400     MOVE WKS-BANDERA-CUADRA TO WKS-LV-RESULTADO
032500     WRITE REG-REPORTE FROM WKS-LINEA-VERIFICA.
032600 500-IMPRIME-BALANCE-GENERAL-E. EXIT.
032700
032800******************************************************************
032900 520-IMPRIME-ESTADO-RESULTADOS SECTION.
033000     MOVE SPACES TO REG-REPORTE
033100     WRITE REG-REPORTE
033200     WRITE REG-REPORTE
033300     MOVE "ESTADO DE RESULTADOS" TO WKS-LT-TITULO
033400     MOVE WKS-FECHA-PROCESO      TO WKS-LT-FECHA
033500     WRITE REG-REPORTE FROM WKS-LINEA-TITULO
033600     MOVE SPACES TO REG-REPORTE
033700     WRITE REG-REPORTE
033800
033900     MOVE "INGRESOS"                 TO WKS-LR-ETIQUETA
034000     MOVE ZEROES                     TO WKS-LR-MONTO
034100     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
034200     MOVE "  INTERESES COBRADOS"      TO WKS-LR-ETIQUETA
034300     MOVE WKS-BAL-INTERESES           TO WKS-LR-MONTO
034400     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
034500     MOVE "  MORA COBRADA"            TO WKS-LR-ETIQUETA
034600     MOVE WKS-BAL-MORA                TO WKS-LR-MONTO
034700     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
034800     MOVE "  TOTAL INGRESOS"          TO WKS-LR-ETIQUETA
034900     MOVE WKS-RES-INGRESOS            TO WKS-LR-MONTO
035000     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
035100
035200     MOVE SPACES TO REG-REPORTE
035300     WRITE REG-REPORTE
035400     MOVE "GASTOS"                    TO WKS-LR-ETIQUETA
035500     MOVE WKS-RES-GASTOS              TO WKS-LR-MONTO
035600     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO
035700
035800     MOVE SPACES TO REG-REPORTE
035900     WRITE REG-REPORTE
036000     MOVE "UTILIDAD NETA"             TO WKS-LR-ETIQUETA
036100     MOVE WKS-RES-UTILIDAD            TO WKS-LR-MONTO
036200     WRITE REG-REPORTE FROM WKS-LINEA-RUBRO.
036300 520-IMPRIME-ESTADO-RESULTADOS-E. EXIT.
036400
036500******************************************************************
036600 900-CIERRA-ARCHIVOS SECTION.
036700     CLOSE RHCUENTA RHPRESTA RHPAGO REPORTE.
036800 900-CIERRA-ARCHIVOS-E. EXIT.
036900
037000 910-ERROR-APERTURA SECTION.
037100     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
037200             " <<<" UPON CONSOLE
037300     MOVE 91 TO RETURN-CODE
037400     STOP RUN.
037500 910-ERROR-APERTURA-E. EXIT.
