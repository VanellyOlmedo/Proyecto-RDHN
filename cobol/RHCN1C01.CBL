000100******************************************************************
000200* FECHA       : 27/11/1991                                       *
000300* PROGRAMADOR : C. BONILLA (CBON)                                *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHCN1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONCILIA EL SALDO GUARDADO EN EL MAESTRO DE      *
000800*             : CUENTAS CONTRA EL ULTIMO SALDO QUE DEJO LA       *
000900*             : BITACORA DE TRANSACCIONES PARA CADA CUENTA.      *
001000*             : EMITE UN LISTADO DE EXCEPCIONES CON LAS CUENTAS  *
001100*             : QUE NO COINCIDEN.                                *
001200* ARCHIVOS    : RHCUENTA=C,RHTRANSA=C,REPORTE=S                  *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.                     RHCN1C01.
001700 AUTHOR.                         C. BONILLA.
001800 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
001900 DATE-WRITTEN.                   27/11/1991.
002000 DATE-COMPILED.
002100 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002200******************************************************************
002300*                       B I T A C O R A   D E   C A M B I O S    *
002400******************************************************************
002500* 27/11/1991 CBON  VERSION ORIGINAL, MIGRADA DEL COMPARADOR DE   *
002600*            MAESTROS DE TARJETA A LA CARTERA DE AHORRO.        *
002700* 06/04/1995 CBON  SE AGREGA LA DIFERENCIA EN LEMPIRAS A LA      *
002800*            LINEA DE EXCEPCION (ANTES SOLO MARCABA SI/NO).     *
002900* 21/09/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO       *
003000*            (PROYECTO Y2K).                                    *
003100* 02/02/1999 LFLO  PRUEBA DE VENTANA Y2K; SIN HALLAZGOS.         *
003200* 12/11/2007 SMPO  MIGRACION AL ESQUEMA DE ARCHIVOS RHCUENTA Y   *
003300*            RHTRANSA SECUENCIALES DE LA COOPERATIVA.            *
003400* 18/04/2021 SMPO  SE RENOMBRA EL PROGRAMA DE CN0301C A          *
003500*            RHCN1C01 AL CONSOLIDAR CATALOGO DE COPYBOOKS RH*.  *
003600* 02/08/2023 SMPO  CUENTAS SIN MOVIMIENTO EN LA BITACORA YA NO   *
003700*            SE REPORTAN COMO DISCREPANTES (CR-0467).            *
003800* 10/08/2026 CBON  EL SALDO CALCULADO TOMABA EL ULTIMO            *
003900*            TR-SALDO-NUEVO DE LA BITACORA EN LUGAR DE SUMAR      *
004000*            DEPOSITOS Y RESTAR RETIROS COMO MANDA LA FORMULA     *
004100*            DE CONCILIACION; UN REVERSO ENTRE AMBOS DEJABA       *
004200*            PASAR O MARCAR CUENTAS INDEBIDAMENTE (CR-0463).     *
004300* 10/08/2026 CBON  910-ERROR-APERTURA SIEMPRE MANDABA A DEBD1R00 *
004400*            EL PAR FS/FSE DE RHTRANSA; SE AGREGAN FS-ACTUAL Y   *
004500*            FSE-ACTUAL PARA QUE EL DIAGNOSTICO CORRESPONDA AL   *
004600*            ARCHIVO QUE REALMENTE FALLO AL ABRIR (CR-0461).     *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-NUMERICA IS "0" THRU "9".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RHTRANSA ASSIGN TO RHTRANSA
005600            ORGANIZATION  IS INDEXED
005700            ACCESS        IS SEQUENTIAL
005800            RECORD KEY    IS TR-ID
005900            FILE STATUS   IS FS-RHTRANSA
006000                             FSE-RHTRANSA.
006100
006200     SELECT RHCUENTA ASSIGN TO RHCUENTA
006300            ORGANIZATION  IS INDEXED
006400            ACCESS        IS SEQUENTIAL
006500            RECORD KEY    IS CA-NUMERO-CUENTA
006600            FILE STATUS   IS FS-RHCUENTA
006700                             FSE-RHCUENTA.
006800
006900     SELECT REPORTE  ASSIGN TO SYS010
007000            FILE STATUS   IS FS-REPORTE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  RHTRANSA
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID IS "TRANSA.DAT".
007700     COPY RHTRANSA.
007800
007900 FD  RHCUENTA
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID IS "CUENTA.DAT".
008200     COPY RHCUENTA.
008300
008400 FD  REPORTE
008500     REPORT IS RP-CONCILIACION.
008600
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009000******************************************************************
009100 01  WKS-FS-STATUS.
009200     02  FS-RHTRANSA             PIC 9(02) VALUE ZEROES.
009300     02  FSE-RHTRANSA.
009400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009700     02  FS-RHCUENTA             PIC 9(02) VALUE ZEROES.
009800     02  FSE-RHCUENTA.
009900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010200     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
010300*--> 10/08/2026 CBON  FS-ACTUAL/FSE-ACTUAL LLEVAN EL PAR DE STATUS
010400*--> DEL ARCHIVO QUE FALLO AL ABRIR, PARA QUE 910-ERROR-APERTURA
010500*--> REPORTE SIEMPRE EL ARCHIVO CORRECTO A DEBD1R00 (CR-0461).
010600     02  FS-ACTUAL                PIC 9(02) VALUE ZEROES.
010700     02  FSE-ACTUAL.
010800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011100     02  PROGRAMA                PIC X(08) VALUE "RHCN1C01".
011200     02  ARCHIVO                 PIC X(08) VALUE SPACES.
011300     02  ACCION                  PIC X(10) VALUE SPACES.
011400     02  LLAVE                   PIC X(32) VALUE SPACES.
011500     02  FILLER                  PIC X(04).
011600******************************************************************
011700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011800******************************************************************
011900 01  WKS-PARAMETROS.
012000     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
012100     02  WKS-FECHA-ULT-CONCILIA   PIC 9(08) VALUE ZEROES.
012200     02  FILLER                   PIC X(08).
012300
012400 01  WKS-FECHA-ULT-CONCILIA-R REDEFINES WKS-FECHA-ULT-CONCILIA.
012500     02  WKS-UCON-ANO             PIC 9(04).
012600     02  WKS-UCON-MES             PIC 9(02).
012700     02  WKS-UCON-DIA             PIC 9(02).
012800
012900 01  WKS-CONTADORES.
013000     02  WKS-CONT-REVISADAS       PIC 9(07) COMP VALUE ZEROES.
013100     02  WKS-CONT-DISCREPANTES    PIC 9(07) COMP VALUE ZEROES.
013200     02  WKS-MASCARA-CONTADOR     PIC Z,ZZZ,ZZ9     VALUE ZEROES.
013300     02  FILLER                   PIC X(04).
013400
013500 01  WKS-BANDERAS.
013600     02  WKS-FIN-RHTRANSA         PIC 9(01) VALUE ZEROES.
013700         88  FIN-RHTRANSA                   VALUE 1.
013800     02  FILLER                   PIC X(03).
013900
014000******************************************************************
014100*        TABLA DEL ULTIMO SALDO CONOCIDO POR LA BITACORA         *
014200******************************************************************
014300 01  WKS-TABLA-CONCILIA.
014400     02  WKS-CANT-CUENTAS-T       PIC 9(04) COMP VALUE ZEROES.
014500     02  WKS-CTT OCCURS 1 TO 3000 TIMES
014600             DEPENDING ON WKS-CANT-CUENTAS-T
014700             INDEXED BY IDX-CTT.
014800         03  WKS-CTT-CUENTA       PIC X(20).
014900         03  WKS-CTT-SALDO        PIC S9(09)V99.
015000
015100******************************************************************
015200*         VISTAS ALTERNAS Y CAMPOS DE COMPARACION                *
015300******************************************************************
015400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015500     02  WKS-PROC-ANO             PIC 9(04).
015600     02  WKS-PROC-MES             PIC 9(02).
015700     02  WKS-PROC-DIA             PIC 9(02).
015800
015900 01  WKS-LINEA-CONCILIA.
016000     02  WKS-LC-CUENTA            PIC X(20).
016100     02  WKS-LC-SOCIO             PIC X(10).
016200     02  WKS-LC-SALDO-MAESTRO     PIC S9(09)V99 VALUE ZEROES.
016300     02  WKS-LC-SALDO-MAESTRO-R REDEFINES WKS-LC-SALDO-MAESTRO.
016400         03  WKS-LC-SIGNO         PIC S9(01).
016500         03  FILLER               PIC 9(08)V99.
016600     02  WKS-LC-SALDO-BITACORA    PIC S9(09)V99 VALUE ZEROES.
016700     02  WKS-LC-DIFERENCIA        PIC S9(09)V99 VALUE ZEROES.
016800     02  FILLER                   PIC X(04).
016900
017000******************************************************************
017100*              MAQUETACION REPORTE DE CONCILIACION               *
017200******************************************************************
017300 REPORT SECTION.
017400 RD  RP-CONCILIACION
017500     CONTROLS ARE FINAL
017600     LINE LIMIT IS 60
017700     PAGE LIMIT IS 60
017800     HEADING 1
017900     FIRST DETAIL 7
018000     LAST DETAIL 54
018100     FOOTING 56.
018200
018300 01  TYPE IS PH.
018400     02 LINE 1.
018500        03 COLUMN  1  PIC X(35) VALUE
018600           'COOPERATIVA RDHN, AHORRO Y PRESTAMO'.
018700        03 COLUMN 40  PIC X(40) VALUE
018800           'CONCILIACION DE SALDOS DE CUENTAS'.
018900        03 COLUMN 101 PIC X(06) VALUE 'PAGINA'.
019000        03 COLUMN 109 PIC Z(05) SOURCE PAGE-COUNTER IN
019100                                       RP-CONCILIACION.
019200     02 LINE 2.
019300        03 COLUMN  1  PIC X(25) VALUE
019400           'RHCN1C01   01.27111991.R'.
019500        03 COLUMN 40  PIC X(16) VALUE 'FECHA DE PROCESO'.
019600        03 COLUMN 57  PIC 9(08) SOURCE WKS-FECHA-PROCESO.
019700     02 LINE 3.
019800        03 COLUMN  1  PIC X(08) VALUE 'CUENTA'.
019900        03 COLUMN 23  PIC X(05) VALUE 'SOCIO'.
020000        03 COLUMN 36  PIC X(13) VALUE 'SALDO MAESTRO'.
020100        03 COLUMN 58  PIC X(15) VALUE 'SALDO BITACORA'.
020200        03 COLUMN 80  PIC X(10) VALUE 'DIFERENCIA'.
020300     02 LINE 4.
020400        03 COLUMN  1  PIC X(100) VALUE ALL '-'.
020500
020600 01  DETALLECONCILIA TYPE IS DETAIL.
020700     02 LINE IS PLUS 1.
020800        03 COLUMN  1  PIC X(20) SOURCE WKS-LC-CUENTA.
020900        03 COLUMN 23  PIC X(10) SOURCE WKS-LC-SOCIO.
021000        03 COLUMN 34  PIC -Z(7)9.99 SOURCE WKS-LC-SALDO-MAESTRO.
021100        03 COLUMN 56  PIC -Z(7)9.99 SOURCE WKS-LC-SALDO-BITACORA.
021200        03 COLUMN 78  PIC -Z(7)9.99 SOURCE WKS-LC-DIFERENCIA.
021300
021400 01  TYPE IS RF.
021500     02 LINE IS PLUS 2.
021600        03 COLUMN  1  PIC X(35) VALUE ALL '='.
021700     02 LINE IS PLUS 1.
021800        03 COLUMN  1  PIC X(27) VALUE
021900           'CUENTAS REVISADAS       = '.
022000        03 COLUMN 28  PIC Z(6)9 SOURCE WKS-CONT-REVISADAS.
022100     02 LINE IS PLUS 1.
022200        03 COLUMN  1  PIC X(27) VALUE
022300           'CUENTAS DISCREPANTES    = '.
022400        03 COLUMN 28  PIC Z(6)9 SOURCE WKS-CONT-DISCREPANTES.
022500
022600******************************************************************
022700 PROCEDURE DIVISION.
022800******************************************************************
022900 000-MAIN SECTION.
023000     PERFORM 100-APERTURA-ARCHIVOS
023100     PERFORM 200-CARGAR-ULTIMO-SALDO-BITACORA
023200     PERFORM 300-COMPARA-CUENTAS UNTIL FS-RHCUENTA NOT = 0
023300     PERFORM 800-IMPRIME-TOTALES
023400     PERFORM 900-CIERRA-ARCHIVOS
023500     STOP RUN.
023600 000-MAIN-E. EXIT.
023700
023800******************************************************************
023900 100-APERTURA-ARCHIVOS SECTION.
024000     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
024100     INITIATE RP-CONCILIACION
024200     OPEN INPUT  RHTRANSA RHCUENTA
024300     OPEN OUTPUT REPORTE
024400     IF FS-RHTRANSA NOT = 0
024500        MOVE "RHTRANSA"   TO ARCHIVO
024600        MOVE FS-RHTRANSA  TO FS-ACTUAL
024700        MOVE FSE-RHTRANSA TO FSE-ACTUAL
024800        PERFORM 910-ERROR-APERTURA
024900     END-IF
025000     IF FS-RHCUENTA NOT = 0
025100        MOVE "RHCUENTA"   TO ARCHIVO
025200        MOVE FS-RHCUENTA  TO FS-ACTUAL
025300        MOVE FSE-RHCUENTA TO FSE-ACTUAL
025400        PERFORM 910-ERROR-APERTURA
025500     END-IF.
025600 100-APERTURA-ARCHIVOS-E. EXIT.
025700
025800******************************************************************
025900*  10/08/2026 CBON  LA PRIMERA PASADA YA NO SE QUEDA CON EL      *
026000*            ULTIMO TR-SALDO-NUEVO POR CUENTA; UN REVERSO NO ES  *
026100*            DEPOSITO NI RETIRO Y AUN ASI MUEVE TR-SALDO-NUEVO,  *
026200*            LO QUE DESCUADRABA LA FORMULA DE CONCILIACION. EL   *
026300*            SALDO CALCULADO SE ACUMULA CUENTA POR CUENTA COMO   *
026400*            SUMA DE DEPOSITOS MENOS SUMA DE RETIROS (CR-0463).  *
026500******************************************************************
026600 200-CARGAR-ULTIMO-SALDO-BITACORA SECTION.
026700     MOVE ZEROES TO WKS-CANT-CUENTAS-T
026800     READ RHTRANSA NEXT RECORD
026900         AT END MOVE 99 TO FS-RHTRANSA
027000     END-READ
027100     PERFORM 205-PROCESA-TRANSA UNTIL FS-RHTRANSA NOT = 0
027200     MOVE ZEROES TO FS-RHTRANSA.
027300 200-CARGAR-ULTIMO-SALDO-BITACORA-E. EXIT.
027400
027500 205-PROCESA-TRANSA SECTION.
027600     IF TR-NUMERO-CUENTA NOT = SPACES
027700        AND (TR-ES-DEPOSITO OR TR-ES-RETIRO)
027800        PERFORM 210-ACTUALIZA-TABLA-CONCILIA
027900     END-IF
028000     READ RHTRANSA NEXT RECORD
028100        AT END MOVE 99 TO FS-RHTRANSA
028200     END-READ.
028300 205-PROCESA-TRANSA-E. EXIT.
028400
028500 210-ACTUALIZA-TABLA-CONCILIA SECTION.
028600     SET IDX-CTT TO 1
028700     SEARCH WKS-CTT
028800        AT END
028900           ADD 1 TO WKS-CANT-CUENTAS-T
029000           MOVE TR-NUMERO-CUENTA TO
029100                WKS-CTT-CUENTA (WKS-CANT-CUENTAS-T)
029200           MOVE ZEROES           TO
029300                WKS-CTT-SALDO (WKS-CANT-CUENTAS-T)
029400           SET  IDX-CTT TO WKS-CANT-CUENTAS-T
029500           PERFORM 215-ACUMULA-MOVIMIENTO
029600        WHEN WKS-CTT-CUENTA (IDX-CTT) = TR-NUMERO-CUENTA
029700           PERFORM 215-ACUMULA-MOVIMIENTO
029800     END-SEARCH.
029900 210-ACTUALIZA-TABLA-CONCILIA-E. EXIT.
030000
030100 215-ACUMULA-MOVIMIENTO SECTION.
030200     IF TR-ES-DEPOSITO
030300        ADD      TR-MONTO TO   WKS-CTT-SALDO (IDX-CTT)
030400     ELSE
030500        SUBTRACT TR-MONTO FROM WKS-CTT-SALDO (IDX-CTT)
030600     END-IF.
030700 215-ACUMULA-MOVIMIENTO-E. EXIT.
030800
030900******************************************************************
031000*       S E G U N D A   P A S A D A -- C O M P A R A C I O N     *
031100******************************************************************
031200 300-COMPARA-CUENTAS SECTION.
031300     READ RHCUENTA NEXT RECORD
031400         AT END
031500             CONTINUE
031600         NOT AT END
031700             PERFORM 310-COMPARA-UNA-CUENTA
031800     END-READ.
031900 300-COMPARA-CUENTAS-E. EXIT.
032000
032100 310-COMPARA-UNA-CUENTA SECTION.
032200     ADD 1 TO WKS-CONT-REVISADAS
032300     SET IDX-CTT TO 1
032400     SEARCH WKS-CTT
032500        AT END
032600           CONTINUE
032700        WHEN WKS-CTT-CUENTA (IDX-CTT) = CA-NUMERO-CUENTA
032800           IF WKS-CTT-SALDO (IDX-CTT) NOT = CA-SALDO-ACTUAL
032900              PERFORM 320-EMITE-EXCEPCION
033000           END-IF
033100     END-SEARCH.
033200 310-COMPARA-UNA-CUENTA-E. EXIT.
033300
033400 320-EMITE-EXCEPCION SECTION.
033500     MOVE CA-NUMERO-CUENTA     TO WKS-LC-CUENTA
033600     MOVE CA-NUMERO-SOCIO      TO WKS-LC-SOCIO
033700     MOVE CA-SALDO-ACTUAL      TO WKS-LC-SALDO-MAESTRO
033800     MOVE WKS-CTT-SALDO (IDX-CTT) TO WKS-LC-SALDO-BITACORA
033900     COMPUTE WKS-LC-DIFERENCIA =
034000           CA-SALDO-ACTUAL - WKS-CTT-SALDO (IDX-CTT)
034100     GENERATE DETALLECONCILIA
034200     ADD 1 TO WKS-CONT-DISCREPANTES.
034300 320-EMITE-EXCEPCION-E. EXIT.
034400
034500******************************************************************
034600 800-IMPRIME-TOTALES SECTION.
034700     MOVE WKS-CONT-REVISADAS    TO WKS-MASCARA-CONTADOR
034800     DISPLAY "CUENTAS REVISADAS       : " WKS-MASCARA-CONTADOR
034900             UPON CONSOLE
035000     MOVE WKS-CONT-DISCREPANTES TO WKS-MASCARA-CONTADOR
035100     DISPLAY "CUENTAS DISCREPANTES    : " WKS-MASCARA-CONTADOR
035200             UPON CONSOLE.
035300 800-IMPRIME-TOTALES-E. EXIT.
035400
035500******************************************************************
035600 900-CIERRA-ARCHIVOS SECTION.
035700     TERMINATE RP-CONCILIACION
035800     CLOSE RHTRANSA RHCUENTA REPORTE.
035900 900-CIERRA-ARCHIVOS-E. EXIT.
036000
036100 910-ERROR-APERTURA SECTION.
036200     MOVE "OPEN"   TO ACCION
036300     MOVE SPACES   TO LLAVE
036400     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036500                           FS-ACTUAL, FSE-ACTUAL
036600     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
036700             " <<<" UPON CONSOLE
036800     MOVE 91 TO RETURN-CODE
036900     STOP RUN.
037000 910-ERROR-APERTURA-E. EXIT.
