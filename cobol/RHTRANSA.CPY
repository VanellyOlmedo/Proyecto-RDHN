000100******************************************************************
000200*    COPY RHTRANSA -- BITACORA DE TRANSACCIONES (DIARIO)
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 210 BYTES. SE ESCRIBE UN REGISTRO
000700*                : POR CADA MOVIMIENTO, NUNCA SE REESCRIBE, SOLO
000800*                : SE MARCA TR-ESTADO A REVERSADA CUANDO APLICA.
000900*    HISTORIAL   : 05/02/2021 SMPO  CREACION INICIAL.
001000*                : 22/09/2022 SMPO  SE AGREGA TR-ID-REVERSADA
001100*                : PARA ENLAZAR EL REVERSO CON SU ORIGINAL.
001200******************************************************************
001300 01  REG-RHTRANSA.
001400     02  TR-ID                  PIC 9(09).
001500     02  TR-NUMERO-CUENTA       PIC X(20).
001600     02  TR-NUMERO-PRESTAMO     PIC X(20).
001700     02  TR-TIPO                PIC X(15).
001800         88  TR-ES-DEPOSITO                 VALUE 'DEPOSITO'.
001900         88  TR-ES-RETIRO                   VALUE 'RETIRO'.
002000         88  TR-ES-INTERES                  VALUE 'INTERES'.
002100         88  TR-ES-REVERSO                  VALUE 'REVERSO'.
002200         88  TR-ES-PAGO-PRESTAMO            VALUE 'PAGO_PRESTAMO'.
002300         88  TR-ES-DIVIDENDO                VALUE 'DIVIDENDO'.
002400     02  TR-MONTO               PIC 9(09)V99.
002500     02  TR-SALDO-ANTERIOR      PIC S9(09)V99.
002600     02  TR-SALDO-NUEVO         PIC S9(09)V99.
002700     02  TR-SALDOS-R REDEFINES TR-SALDO-ANTERIOR.
002800         03  FILLER             PIC S9(09)V99.
002900     02  TR-FECHA               PIC 9(08).
003000     02  TR-FECHA-R REDEFINES TR-FECHA.
003100         03  TR-FECHA-ANO       PIC 9(04).
003200         03  TR-FECHA-MES       PIC 9(02).
003300         03  TR-FECHA-DIA       PIC 9(02).
003400     02  TR-NUMERO-RECIBO       PIC X(20).
003500     02  TR-ESTADO              PIC X(10).
003600         88  TR-PROCESADA                   VALUE 'PROCESADA' SPACES.
003700         88  TR-REVERSADA                   VALUE 'REVERSADA'.
003800     02  TR-ID-REVERSADA        PIC 9(09).
003900     02  TR-DESCRIPCION         PIC X(60).
004000     02  FILLER                 PIC X(06).
