000100******************************************************************
000200*    COPY RHSOCIO -- MAESTRO DE SOCIOS (REFERENCIA, SOLO LECTURA)
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 70 BYTES, ORDENADO POR
000700*                : SO-NUMERO-SOCIO. LO MANTIENE EL SUBSISTEMA DE
000800*                : AFILIACION; ESTE LOTE SOLO LO LEE.
000900******************************************************************
001000 01  REG-RHSOCIO.
001100     02  SO-NUMERO-SOCIO        PIC X(10).
001200     02  SO-NOMBRE              PIC X(40).
001300     02  SO-FECHA-INGRESO       PIC 9(08).
001400     02  SO-ESTADO              PIC X(10).
001500         88  SO-ACTIVO                      VALUE 'ACTIVO'.
001600         88  SO-INACTIVO                    VALUE 'INACTIVO'.
001700         88  SO-SUSPENDIDO                  VALUE 'SUSPENDIDO'.
001800         88  SO-RETIRADO                    VALUE 'RETIRADO'.
001900     02  FILLER                 PIC X(02).
