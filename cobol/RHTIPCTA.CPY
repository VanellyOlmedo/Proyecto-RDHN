000100******************************************************************
000200*    COPY RHTIPCTA -- MAESTRO CATALOGO TIPOS DE CUENTA DE AHORRO
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 60 BYTES, ORDENADO POR AT-CODIGO.
000700*                : FIJO/VOLUNTARIO/PERSONAL SON LOS CODIGOS VIVOS
000800*                : A LA FECHA DE ESTA COPIA.
000900******************************************************************
001000 01  REG-RHTIPCTA.
001100     02  AT-CODIGO              PIC X(10).
001200     02  AT-NOMBRE              PIC X(30).
001300     02  AT-TASA-INTERES-ANUAL  PIC 9(02)V99.
001400     02  AT-MONTO-MINIMO        PIC 9(07)V99.
001500     02  AT-ES-RETIRABLE        PIC X(01).
001600         88  AT-RETIRABLE                   VALUE 'S'.
001700         88  AT-NO-RETIRABLE                VALUE 'N'.
001800     02  AT-REQ-DEDUCCION       PIC X(01).
001900         88  AT-CON-DEDUCCION                VALUE 'S'.
002000         88  AT-SIN-DEDUCCION                VALUE 'N'.
002100     02  AT-ACTIVO              PIC X(01).
002200         88  AT-TIPO-ACTIVO                  VALUE 'S'.
002300         88  AT-TIPO-INACTIVO                VALUE 'N'.
002400     02  FILLER                 PIC X(04).
