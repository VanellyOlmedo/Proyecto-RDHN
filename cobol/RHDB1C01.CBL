000100******************************************************************
000200* FECHA       : 02/05/1990                                       *
000300* PROGRAMADOR : C. BONILLA (CBON)                                *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHDB1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TAREAS DIARIAS DEL BANCO: BARRE LAS CUOTAS       *
000800*             : PENDIENTES VENCIDAS, ACUMULA MORA, Y EMITE       *
000900*             : NOTIFICACIONES DE CUOTA PROXIMA Y CUOTA VENCIDA. *
001000* ARCHIVOS    : RHCUOTA=A,RHNOTIFI=S                             *
001100* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001200* BPM/RATIONAL: 228867                                           *
001300* NOMBRE      : MANTENIMIENTO CONTEO DIAS MORA                   *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.                     RHDB1C01.
001700 AUTHOR.                         C. BONILLA.
001800 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
001900 DATE-WRITTEN.                   02/05/1990.
002000 DATE-COMPILED.
002100 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002200******************************************************************
002300*                       B I T A C O R A   D E   C A M B I O S    *
002400******************************************************************
002500* 02/05/1990 CBON  VERSION ORIGINAL. SOLO MARCA VENCIDAS, SIN    *
002600*            CALCULO DE MORA NI NOTIFICACIONES.                 *
002700* 19/01/1993 CBON  SE AGREGA EL CALCULO DE MORA DIARIA SOBRE     *
002800*            LA CUOTA VENCIDA (TASA_MORA_DIARIA = 0.10%).        *
002900* 11/08/1996 LFLO  SE AGREGA LA NOTIFICACION DE CUOTA PROXIMA A  *
003000*            VENCER (VENTANA DE 5 DIAS).                        *
003100* 14/09/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO       *
003200*            (PROYECTO Y2K). CU-FECHA-VENCIMIENTO REVISADO.     *
003300* 28/01/1999 LFLO  PRUEBA DE VENTANA Y2K SOBRE EL CALCULO DE     *
003400*            DIAS DE MORA; SIN HALLAZGOS.                       *
003500* 19/12/2022 PEDR  SE ADAPTA LA RUTINA DE CONTEO DE DIAS DE      *
003600*            MORA DE TARJETA DE CREDITO (BPM 228866) AL MAESTRO  *
003700*            DE CUOTAS DE PRESTAMO (BPM 228867).                *
003800* 06/04/2023 PEDR  SE AGREGA LA NOTIFICACION DE CUOTA VENCIDA    *
003900*            CADA 7 DIAS DE MORA (MULTIPLO DE 7).                *
004000* 09/11/2023 SMPO  SE LIMITA A UNA SOLA NOTIFICACION DE CUOTA    *
004100*            PROXIMA POR SOCIO POR DIA (CR-0481).                *
004200* 10/08/2026 CBON  910-ERROR-APERTURA SIEMPRE MANDABA A DEBD1R00 *
004300*            EL PAR FS/FSE DE RHCUOTA; SE AGREGAN FS-ACTUAL Y    *
004400*            FSE-ACTUAL PARA QUE EL DIAGNOSTICO CORRESPONDA AL   *
004500*            ARCHIVO QUE REALMENTE FALLO AL ABRIR (CR-0461).     *
004600* 10/08/2026 CBON  EL CONTROL DE CR-0481 COMPARABA EL NUMERO DE  *
004700*            PRESTAMO Y NO EL DE SOCIO; UN SOCIO CON DOS         *
004800*            PRESTAMOS POR VENCER EN LA MISMA CORRIDA RECIBIA    *
004900*            DOS AVISOS. SE AGREGA WKS-TABLA-SOCIOS-NOTIF PARA   *
005000*            CONTROLAR LA NOTIFICACION POR SOCIO (CR-0464).      *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS CLASE-NUMERICA IS "0" THRU "9".
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RHCUOTA  ASSIGN TO RHCUOTA
006000            ORGANIZATION  IS SEQUENTIAL
006100            ACCESS        IS SEQUENTIAL
006200            FILE STATUS   IS FS-RHCUOTA
006300                             FSE-RHCUOTA.
006400
006500     SELECT RHNOTIFI ASSIGN TO RHNOTIFI
006600            ORGANIZATION  IS SEQUENTIAL
006700            ACCESS        IS SEQUENTIAL
006800            FILE STATUS   IS FS-RHNOTIFI
006900                             FSE-RHNOTIFI.
007000
007100     SELECT RHPRESTA ASSIGN TO RHPRESTA
007200            ORGANIZATION  IS INDEXED
007300            ACCESS        IS RANDOM
007400            RECORD KEY    IS PR-NUMERO-PRESTAMO
007500            FILE STATUS   IS FS-RHPRESTA
007600                             FSE-RHPRESTA.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  RHCUOTA
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID IS "CUOTA.DAT".
008300     COPY RHCUOTA.
008400
008500 FD  RHPRESTA
008600     LABEL RECORD STANDARD
008700     VALUE OF FILE-ID IS "PRESTA.DAT".
008800     COPY RHPRESTA.
008900
009000 FD  RHNOTIFI
009100     LABEL RECORD STANDARD
009200     VALUE OF FILE-ID IS "NOTIFI.DAT".
009300     COPY RHNOTIFI.
009400
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009800******************************************************************
009900 01  WKS-FS-STATUS.
010000     02  FS-RHCUOTA              PIC 9(02) VALUE ZEROES.
010100     02  FSE-RHCUOTA.
010200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010500     02  FS-RHNOTIFI             PIC 9(02) VALUE ZEROES.
010600     02  FSE-RHNOTIFI.
010700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011000     02  FS-RHPRESTA             PIC 9(02) VALUE ZEROES.
011100     02  FSE-RHPRESTA.
011200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011500*--> 10/08/2026 CBON  FS-ACTUAL/FSE-ACTUAL LLEVAN EL PAR DE STATUS
011600*--> DEL ARCHIVO QUE FALLO AL ABRIR, PARA QUE 910-ERROR-APERTURA
011700*--> REPORTE SIEMPRE EL ARCHIVO CORRECTO A DEBD1R00 (CR-0461).
011800     02  FS-ACTUAL                PIC 9(02) VALUE ZEROES.
011900     02  FSE-ACTUAL.
012000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012300     02  PROGRAMA                PIC X(08) VALUE "RHDB1C01".
012400     02  ARCHIVO                 PIC X(08) VALUE SPACES.
012500     02  ACCION                  PIC X(10) VALUE SPACES.
012600     02  LLAVE                   PIC X(32) VALUE SPACES.
012700     02  FILLER                  PIC X(04).
012800******************************************************************
012900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013000******************************************************************
013100 01  WKS-PARAMETROS.
013200     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
013300     02  WKS-TASA-MORA-DIARIA     PIC 9(01)V99 VALUE 0.10.
013400     02  WKS-DIAS-VENTANA-PROXIMA PIC 9(02) COMP VALUE 5.
013500     02  WKS-SOCIO-PRESTAMO       PIC X(10) VALUE SPACES.
013600     02  WKS-FECHA-VENCE-CUOTA    PIC 9(08) VALUE ZEROES.
013700     02  FILLER                   PIC X(04).
013800
013900 01  WKS-FECHA-VENCE-CUOTA-R REDEFINES WKS-FECHA-VENCE-CUOTA.
014000     02  WKS-VENCE-ANO            PIC 9(04).
014100     02  WKS-VENCE-MES            PIC 9(02).
014200     02  WKS-VENCE-DIA            PIC 9(02).
014300
014400 01  WKS-CONTADORES.
014500     02  WKS-CONT-VENCIDAS        PIC 9(07) COMP VALUE ZEROES.
014600     02  WKS-CONT-NOTIF-PROXIMA   PIC 9(07) COMP VALUE ZEROES.
014700     02  WKS-CONT-NOTIF-VENCIDA   PIC 9(07) COMP VALUE ZEROES.
014800     02  WKS-MASCARA-CONTADOR     PIC Z,ZZZ,ZZ9     VALUE ZEROES.
014900     02  FILLER                   PIC X(04).
015000
015100 01  WKS-BANDERAS.
015200     02  WKS-FIN-RHCUOTA          PIC 9(01) VALUE ZEROES.
015300         88  FIN-RHCUOTA                    VALUE 1.
015400     02  WKS-SN-SW                PIC 9(01) VALUE ZEROES.
015500         88  WKS-SN-ENCONTRADO              VALUE 1.
015600     02  FILLER                   PIC X(02).
015700
015800******************************************************************
015900*  10/08/2026 CBON  RHCUOTA VIENE ORDENADO POR PRESTAMO, NO POR  *
016000*            SOCIO, ASI QUE YA NO BASTA COMPARAR CONTRA LA       *
016100*            ULTIMA CUOTA NOTIFICADA PARA EVITAR DOS AVISOS DE   *
016200*            CUOTA_PROXIMA AL MISMO SOCIO EN LA MISMA CORRIDA;   *
016300*            SE LLEVA UNA TABLA DE SOCIOS YA NOTIFICADOS HOY      *
016400*            (CR-0464).                                          *
016500******************************************************************
016600 01  WKS-TABLA-SOCIOS-NOTIF.
016700     02  WKS-CANT-SOCIOS-NOTIF    PIC 9(04) COMP VALUE ZEROES.
016800     02  WKS-SN OCCURS 1 TO 3000 TIMES
016900             DEPENDING ON WKS-CANT-SOCIOS-NOTIF
017000             INDEXED BY IDX-SOCIO-NOTIF.
017100         03  WKS-SN-NUMERO-SOCIO  PIC X(10).
017200
017300******************************************************************
017400*         CALCULO DE DIAS DE MORA POR FECHA JULIANA              *
017500******************************************************************
017600 01  WKS-CALCULO-DIAS.
017700     02  WKS-NO-DIAS              PIC S9(07) COMP VALUE ZEROES.
017800     02  WKS-FECHA-VENCE-FMT      PIC 9(08) VALUE ZEROES.
017900     02  WKS-FECHA-LIMITE-PROX    PIC 9(08) VALUE ZEROES.
018000     02  FILLER                   PIC X(04).
018100
018200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
018300     02  WKS-PROC-ANO             PIC 9(04).
018400     02  WKS-PROC-MES             PIC 9(02).
018500     02  WKS-PROC-DIA             PIC 9(02).
018600
018700 01  WKS-MONTO-MORA-CALC.
018800     02  WKS-MORA-CALCULADA       PIC 9(07)V99 VALUE ZEROES.
018900     02  WKS-MORA-CALCULADA-R REDEFINES WKS-MORA-CALCULADA.
019000         03  FILLER               PIC 9(05).
019100         03  FILLER               PIC 9(02)V99.
019200     02  FILLER                   PIC X(04).
019300
019400 77  WKS-MENSAJE-NOTIFICACION     PIC X(200) VALUE SPACES.
019500
019600******************************************************************
019700 PROCEDURE DIVISION.
019800******************************************************************
019900 000-MAIN SECTION.
020000     PERFORM 100-APERTURA-ARCHIVOS
020100     PERFORM 300-BARRE-CUOTAS UNTIL FIN-RHCUOTA
020200     PERFORM 800-IMPRIME-TOTALES
020300     PERFORM 900-CIERRA-ARCHIVOS
020400     STOP RUN.
020500 000-MAIN-E. EXIT.
020600
020700******************************************************************
020800 100-APERTURA-ARCHIVOS SECTION.
020900     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
021000     OPEN I-O    RHCUOTA
021100     OPEN INPUT  RHPRESTA
021200     OPEN OUTPUT RHNOTIFI
021300     IF FS-RHCUOTA NOT = 0
021400        MOVE "RHCUOTA"   TO ARCHIVO
021500        MOVE FS-RHCUOTA  TO FS-ACTUAL
021600        MOVE FSE-RHCUOTA TO FSE-ACTUAL
021700        PERFORM 910-ERROR-APERTURA
021800     END-IF
021900     IF FS-RHPRESTA NOT = 0
022000        MOVE "RHPRESTA"   TO ARCHIVO
022100        MOVE FS-RHPRESTA  TO FS-ACTUAL
022200        MOVE FSE-RHPRESTA TO FSE-ACTUAL
022300        PERFORM 910-ERROR-APERTURA
022400     END-IF.
022500 100-APERTURA-ARCHIVOS-E. EXIT.
022600
022700******************************************************************
022800 300-BARRE-CUOTAS SECTION.
022900     READ RHCUOTA NEXT RECORD
023000         AT END
023100             MOVE 1 TO WKS-FIN-RHCUOTA
023200         NOT AT END
023300             PERFORM 310-EVALUA-CUOTA
023400     END-READ.
023500 300-BARRE-CUOTAS-E. EXIT.
023600
023700 310-EVALUA-CUOTA SECTION.
023800     EVALUATE TRUE
023900        WHEN CU-PENDIENTE
024000             PERFORM 320-REVISA-PENDIENTE
024100        WHEN CU-VENCIDA
024200             PERFORM 420-REVISA-VENCIDA
024300        WHEN OTHER
024400             CONTINUE
024500     END-EVALUATE.
024600 310-EVALUA-CUOTA-E. EXIT.
024700
024800******************************************************************
024900*        C U O T A   P E N D I E N T E -- V E N C I O  O         *
025000*        E S T A   P R O X I M A   A   V E N C E R               *
025100******************************************************************
025200 320-REVISA-PENDIENTE SECTION.
025300     IF CU-FECHA-VENCIMIENTO < WKS-FECHA-PROCESO
025400        PERFORM 330-MARCA-VENCIDA
025500     ELSE
025600        PERFORM 340-REVISA-PROXIMA-A-VENCER
025700     END-IF.
025800 320-REVISA-PENDIENTE-E. EXIT.
025900
026000 330-MARCA-VENCIDA SECTION.
026100     COMPUTE WKS-NO-DIAS =
026200           FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO)
026300         - FUNCTION INTEGER-OF-DATE (CU-FECHA-VENCIMIENTO)
026400     SET  CU-VENCIDA      TO TRUE
026500     MOVE WKS-NO-DIAS     TO CU-DIAS-MORA
026600     PERFORM 332-CALCULA-MORA
026700     MOVE WKS-MORA-CALCULADA TO CU-MONTO-MORA
026800     REWRITE REG-RHCUOTA
026900     ADD 1 TO WKS-CONT-VENCIDAS
027000*--> UNA CUOTA QUE ACABA DE VENCER YA CUENTA COMO VENCIDA PARA
027100*--> LA NOTIFICACION SI EL DIA 1 DE MORA ES MULTIPLO DE 7.
027200     IF CU-DIAS-MORA > 0
027300        DIVIDE CU-DIAS-MORA BY 7 GIVING WKS-NO-DIAS
027400               REMAINDER WKS-NO-DIAS
027500        IF WKS-NO-DIAS = 0
027600           PERFORM 440-NOTIFICA-VENCIDA
027700        END-IF
027800     END-IF.
027900 330-MARCA-VENCIDA-E. EXIT.
028000
028100 332-CALCULA-MORA SECTION.
028200     COMPUTE WKS-MORA-CALCULADA ROUNDED =
028300           CU-MONTO-CUOTA * (WKS-TASA-MORA-DIARIA / 100) *
028400           CU-DIAS-MORA.
028500 332-CALCULA-MORA-E. EXIT.
028600
028700 340-REVISA-PROXIMA-A-VENCER SECTION.
028800     COMPUTE WKS-FECHA-LIMITE-PROX =
028900           FUNCTION DATE-OF-INTEGER
029000               (FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO) +
029100                WKS-DIAS-VENTANA-PROXIMA)
029200     IF CU-FECHA-VENCIMIENTO NOT > WKS-FECHA-LIMITE-PROX
029300        PERFORM 400-NOTIFICA-PROXIMA
029400     END-IF.
029500 340-REVISA-PROXIMA-A-VENCER-E. EXIT.
029600
029700******************************************************************
029800*         C U O T A   Y A   V E N C I D A   E N   L O T E S      *
029900*         A N T E R I O R E S -- S O L O   R E V I S A   M U L T *
030000******************************************************************
030100 420-REVISA-VENCIDA SECTION.
030200     COMPUTE WKS-NO-DIAS =
030300           FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO)
030400         - FUNCTION INTEGER-OF-DATE (CU-FECHA-VENCIMIENTO)
030500     MOVE WKS-NO-DIAS TO CU-DIAS-MORA
030600     PERFORM 332-CALCULA-MORA
030700     MOVE WKS-MORA-CALCULADA TO CU-MONTO-MORA
030800     REWRITE REG-RHCUOTA
030900     IF CU-DIAS-MORA > 0
031000        DIVIDE CU-DIAS-MORA BY 7 GIVING WKS-NO-DIAS
031100               REMAINDER WKS-NO-DIAS
031200        IF WKS-NO-DIAS = 0
031300           PERFORM 440-NOTIFICA-VENCIDA
031400        END-IF
031500     END-IF.
031600 420-REVISA-VENCIDA-E. EXIT.
031700
031800******************************************************************
031900 400-NOTIFICA-PROXIMA SECTION.
032000*--> 10/08/2026 CBON  A LO SUMO UNA NOTIFICACION DE CUOTA PROXIMA
032100*--> POR SOCIO/DIA; EL ARCHIVO DE CUOTAS VIENE ORDENADO POR
032200*--> PRESTAMO, NO POR SOCIO, ASI QUE SE RESUELVE SIEMPRE EL SOCIO
032300*--> DEL PRESTAMO Y SE BUSCA EN WKS-TABLA-SOCIOS-NOTIF; SI YA SE LE
032400*--> NOTIFICO HOY (POR CUALQUIER PRESTAMO) NO SE VUELVE A ESCRIBIR
032500*--> (CR-0464).
032600     PERFORM 450-BUSCA-SOCIO-DEL-PRESTAMO
032700     SET  IDX-SOCIO-NOTIF TO 1
032800     SET  WKS-SN-ENCONTRADO TO FALSE
032900     IF WKS-CANT-SOCIOS-NOTIF > 0
033000        SEARCH WKS-SN
033100           AT END
033200              CONTINUE
033300           WHEN WKS-SN-NUMERO-SOCIO (IDX-SOCIO-NOTIF) = WKS-SOCIO-PRESTAMO
033400              SET WKS-SN-ENCONTRADO TO TRUE
033500        END-SEARCH
033600     END-IF
033700     IF NOT WKS-SN-ENCONTRADO
033800        MOVE SPACES             TO REG-RHNOTIFI
033900        MOVE WKS-SOCIO-PRESTAMO TO NT-NUMERO-SOCIO
034000        SET  NT-CUOTA-PROXIMA   TO TRUE
034100        MOVE "CUOTA POR VENCER" TO NT-ASUNTO
034200        COMPUTE WKS-NO-DIAS =
034300              FUNCTION INTEGER-OF-DATE (CU-FECHA-VENCIMIENTO)
034400            - FUNCTION INTEGER-OF-DATE (WKS-FECHA-PROCESO)
034500        STRING "SU CUOTA " CU-NUMERO-CUOTA " DEL PRESTAMO "
034600               CU-NUMERO-PRESTAMO " VENCE EN " WKS-NO-DIAS
034700               " DIAS POR L. " CU-MONTO-CUOTA
034800               DELIMITED BY SIZE INTO NT-MENSAJE
034900        WRITE REG-RHNOTIFI
035000        IF WKS-CANT-SOCIOS-NOTIF < 3000
035100           ADD 1 TO WKS-CANT-SOCIOS-NOTIF
035200           SET IDX-SOCIO-NOTIF TO WKS-CANT-SOCIOS-NOTIF
035300           MOVE WKS-SOCIO-PRESTAMO TO WKS-SN-NUMERO-SOCIO (IDX-SOCIO-NOTIF)
035400        END-IF
035500        ADD 1 TO WKS-CONT-NOTIF-PROXIMA
035600     END-IF.
035700 400-NOTIFICA-PROXIMA-E. EXIT.
035800
035900 450-BUSCA-SOCIO-DEL-PRESTAMO SECTION.
036000     MOVE CU-NUMERO-PRESTAMO TO PR-NUMERO-PRESTAMO
036100     MOVE SPACES             TO WKS-SOCIO-PRESTAMO
036200     READ RHPRESTA
036300         INVALID KEY
036400             CONTINUE
036500         NOT INVALID KEY
036600             MOVE PR-NUMERO-SOCIO TO WKS-SOCIO-PRESTAMO
036700     END-READ.
036800 450-BUSCA-SOCIO-DEL-PRESTAMO-E. EXIT.
036900
037000 440-NOTIFICA-VENCIDA SECTION.
037100     PERFORM 450-BUSCA-SOCIO-DEL-PRESTAMO
037200     MOVE SPACES             TO REG-RHNOTIFI
037300     MOVE WKS-SOCIO-PRESTAMO TO NT-NUMERO-SOCIO
037400     SET  NT-CUOTA-VENCIDA   TO TRUE
037500     MOVE "CUOTA VENCIDA" TO NT-ASUNTO
037600     COMPUTE WKS-MORA-CALCULADA = CU-MONTO-CUOTA + CU-MONTO-MORA
037700     STRING "SU CUOTA " CU-NUMERO-CUOTA " DEL PRESTAMO "
037800            CU-NUMERO-PRESTAMO " TIENE " CU-DIAS-MORA
037900            " DIAS DE MORA. CUOTA L. " CU-MONTO-CUOTA
038000            " MORA L. " CU-MONTO-MORA " TOTAL L. "
038100            WKS-MORA-CALCULADA
038200            DELIMITED BY SIZE INTO NT-MENSAJE
038300     WRITE REG-RHNOTIFI
038400     ADD 1 TO WKS-CONT-NOTIF-VENCIDA.
038500 440-NOTIFICA-VENCIDA-E. EXIT.
038600
038700******************************************************************
038800 800-IMPRIME-TOTALES SECTION.
038900     MOVE WKS-CONT-VENCIDAS      TO WKS-MASCARA-CONTADOR
039000     DISPLAY "CUOTAS RECIEN VENCIDAS  : " WKS-MASCARA-CONTADOR
039100             UPON CONSOLE
039200     MOVE WKS-CONT-NOTIF-PROXIMA TO WKS-MASCARA-CONTADOR
039300     DISPLAY "NOTIF. CUOTA PROXIMA    : " WKS-MASCARA-CONTADOR
039400             UPON CONSOLE
039500     MOVE WKS-CONT-NOTIF-VENCIDA TO WKS-MASCARA-CONTADOR
039600     DISPLAY "NOTIF. CUOTA VENCIDA    : " WKS-MASCARA-CONTADOR
039700             UPON CONSOLE.
039800 800-IMPRIME-TOTALES-E. EXIT.
039900
040000******************************************************************
040100 900-CIERRA-ARCHIVOS SECTION.
040200     CLOSE RHCUOTA RHPRESTA RHNOTIFI.
040300 900-CIERRA-ARCHIVOS-E. EXIT.
040400
040500 910-ERROR-APERTURA SECTION.
040600     MOVE "OPEN"   TO ACCION
040700     MOVE SPACES   TO LLAVE
040800     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040900                           FS-ACTUAL, FSE-ACTUAL
041000     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
041100             " <<<" UPON CONSOLE
041200     MOVE 91 TO RETURN-CODE
041300     STOP RUN.
041400 910-ERROR-APERTURA-E. EXIT.
