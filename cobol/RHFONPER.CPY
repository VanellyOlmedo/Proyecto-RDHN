000100******************************************************************
000200*    COPY RHFONPER -- PERIODOS DEL FONDO MUTUO DE SOCIOS
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 10/06/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 70 BYTES, UN REGISTRO POR MES
000700*                : (FM-PERIODO AAAAMM), ORDENADO ASCENDENTE.
000800******************************************************************
000900 01  REG-RHFONPER.
001000     02  FM-PERIODO             PIC 9(06).
001100     02  FM-FECHA-INICIO        PIC 9(08).
001200     02  FM-FECHA-FIN           PIC 9(08).
001300     02  FM-TOTAL-INGRESOS      PIC 9(09)V99.
001400     02  FM-TOTAL-EGRESOS       PIC 9(09)V99.
001500     02  FM-SALDO-DISPONIBLE    PIC S9(09)V99.
001600     02  FM-ESTADO              PIC X(10).
001700         88  FM-ABIERTO                     VALUE 'ABIERTO'.
001800         88  FM-CERRADO                     VALUE 'CERRADO'.
001900     02  FILLER                 PIC X(05).
