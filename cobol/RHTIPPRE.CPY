000100******************************************************************
000200*    COPY RHTIPPRE -- MAESTRO CATALOGO TIPOS DE PRESTAMO
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 64 BYTES, ORDENADO POR LT-CODIGO.
000700*                : PERSONAL/EMERGENCIA SON LOS CODIGOS VIVOS.
000800******************************************************************
000900 01  REG-RHTIPPRE.
001000     02  LT-CODIGO                  PIC X(10).
001100     02  LT-NOMBRE                  PIC X(30).
001200     02  LT-TASA-INTERES-ANUAL      PIC 9(02)V99.
001300     02  LT-MULTIPLICADOR-AHORRO    PIC 9(02)V99.
001400     02  LT-PLAZO-MIN-MESES         PIC 9(03).
001500     02  LT-PLAZO-MAX-MESES         PIC 9(03).
001600     02  LT-REQ-GARANTES            PIC X(01).
001700         88  LT-ACEPTA-GARANTES                 VALUE 'S'.
001800         88  LT-NO-ACEPTA-GARANTES              VALUE 'N'.
001900     02  LT-CANT-GARANTES           PIC 9(01).
002000     02  FILLER                     PIC X(08).
