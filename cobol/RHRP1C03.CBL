000100******************************************************************
000200* FECHA       : 09/05/1994                                       *
000300* PROGRAMADOR : C. BONILLA (CBON)                                *
000400* APLICACION  : AHORRO Y PRESTAMO                                *
000500* PROGRAMA    : RHRP1C03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE RESUMEN DE AHORROS. ORDENA LAS CUENTAS   *
000800*             : POR TIPO Y ACUMULA CANTIDAD Y SALDO POR CADA     *
000900*             : TIPO, CON TOTALES GENERALES AL FINAL.            *
001000* ARCHIVOS    : RHCUENTA=C,RHTIPCTA=C,WHRCUENTA=T,REPORTE=S      *
001100* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.                     RHRP1C03.
001500 AUTHOR.                         C. BONILLA.
001600 INSTALLATION.                   COOPERATIVA RDHN - DEPTO SISTEMAS.
001700 DATE-WRITTEN.                   09/05/1994.
001800 DATE-COMPILED.
001900 SECURITY.                       USO INTERNO - COOPERATIVA RDHN.
002000******************************************************************
002100*                       B I T A C O R A   D E   C A M B I O S    *
002200******************************************************************
002300* 09/05/1994 CBON  VERSION ORIGINAL DEL RESUMEN MENSUAL DE       *
002400*            AHORROS POR TIPO DE CUENTA.                        *
002500* 17/02/1997 CBON  SE AGREGA EL SALDO PROMEDIO POR CUENTA AL     *
002600*            PIE DEL REPORTE (SOLICITUD GERENCIA).               *
002700* 11/09/1998 LFLO  AMPLIACION DE FECHAS A 4 DIGITOS DE ANO       *
002800*            (PROYECTO Y2K).                                    *
002900* 04/01/1999 LFLO  PRUEBA DE VENTANA Y2K; SIN HALLAZGOS.         *
003000* 02/03/2009 SMPO  SE RENOMBRA DE AH0501C A RHRP1C03 AL          *
003100*            CONSOLIDAR EL CATALOGO DE REPORTES RH*.            *
003200* 15/07/2020 SMPO  LAS CUENTAS CERRADAS YA NO ENTRAN AL RESUMEN  *
003300*            (CR-0301), SOLO ACTIVA E INACTIVA.                 *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASE-NUMERICA IS "0" THRU "9".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT RHCUENTA ASSIGN TO RHCUENTA
004300            ORGANIZATION  IS INDEXED
004400            ACCESS        IS SEQUENTIAL
004500            RECORD KEY    IS CA-NUMERO-CUENTA
004600            FILE STATUS   IS FS-RHCUENTA
004700                             FSE-RHCUENTA.
004800
004900     SELECT RHTIPCTA ASSIGN TO RHTIPCTA
005000            ORGANIZATION  IS SEQUENTIAL
005100            ACCESS        IS SEQUENTIAL
005200            FILE STATUS   IS FS-RHTIPCTA
005300                             FSE-RHTIPCTA.
005400
005500     SELECT WHRCUENTA ASSIGN TO WHRCUENTA.
005600
005700     SELECT REPORTE  ASSIGN TO SYS010
005800            FILE STATUS   IS FS-REPORTE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  RHCUENTA
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "CUENTA.DAT".
006500     COPY RHCUENTA.
006600
006700 FD  RHTIPCTA
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "TIPCTA.DAT".
007000     COPY RHTIPCTA.
007100
007200 SD  WHRCUENTA.
007300 01  REG-WHRCUENTA.
007400     02  WH-TIPO-CUENTA         PIC X(10).
007500     02  WH-NUMERO-CUENTA       PIC X(20).
007600     02  WH-SALDO-ACTUAL        PIC S9(09)V99.
007700     02  FILLER                 PIC X(05).
007800
007900 FD  REPORTE
008000     REPORT IS RP-AHORROS.
008100
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     02  FS-RHCUENTA              PIC 9(02) VALUE ZEROES.
008800     02  FSE-RHCUENTA.
008900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009200     02  FS-RHTIPCTA              PIC 9(02) VALUE ZEROES.
009300     02  FSE-RHTIPCTA.
009400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009700     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
009800     02  PROGRAMA                PIC X(08) VALUE "RHRP1C03".
009900     02  ARCHIVO                 PIC X(08) VALUE SPACES.
010000     02  FILLER                   PIC X(06).
010100
010200******************************************************************
010300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010400******************************************************************
010500 01  WKS-PARAMETROS.
010600     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROES.
010700     02  WKS-FECHA-CORTE-SALDOS   PIC 9(08) VALUE ZEROES.
010800     02  FILLER                   PIC X(08).
010900
011000 01  WKS-FECHA-CORTE-SALDOS-R REDEFINES WKS-FECHA-CORTE-SALDOS.
011100     02  WKS-CSAL-ANO             PIC 9(04).
011200     02  WKS-CSAL-MES             PIC 9(02).
011300     02  WKS-CSAL-DIA             PIC 9(02).
011400
011500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011600     02  WKS-PROC-ANO             PIC 9(04).
011700     02  WKS-PROC-MES             PIC 9(02).
011800     02  WKS-PROC-DIA             PIC 9(02).
011900
012000******************************************************************
012100*      CATALOGO DE TIPOS DE CUENTA, CARGADO EN MEMORIA           *
012200******************************************************************
012300 01  WKS-TABLA-TIPOS.
012400     02  WKS-CANT-TIPOS           PIC 9(02) COMP VALUE ZEROES.
012500     02  WKS-TT OCCURS 1 TO 20 TIMES
012600             DEPENDING ON WKS-CANT-TIPOS
012700             INDEXED BY IDX-TIPO.
012800         03  WKS-TT-CODIGO        PIC X(10).
012900         03  WKS-TT-NOMBRE        PIC X(30).
013000
013100 01  WKS-ACUMULADOR-TIPO.
013200     02  WKS-AC-TIPO-ANTERIOR     PIC X(10) VALUE SPACES.
013300     02  WKS-AC-CANTIDAD          PIC 9(07) COMP VALUE ZEROES.
013400     02  WKS-AC-SALDO             PIC S9(10)V99 VALUE ZEROES.
013500     02  FILLER                   PIC X(04).
013600
013700 01  WKS-TOTALES-GENERALES.
013800     02  WKS-TG-CANTIDAD          PIC 9(07) COMP VALUE ZEROES.
013900     02  WKS-TG-SALDO             PIC S9(10)V99 VALUE ZEROES.
014000     02  WKS-TG-SALDO-R REDEFINES WKS-TG-SALDO.
014100         03  WKS-TG-SIGNO         PIC S9(01).
014200         03  FILLER               PIC 9(09)V99.
014300     02  WKS-TG-PROMEDIO          PIC S9(10)V99 VALUE ZEROES.
014400
014500 77  WKS-NOMBRE-TIPO              PIC X(30) VALUE SPACES.
014600
014700 77  WKS-SW-PRIMERA-VEZ           PIC 9(01) VALUE 1.
014800     88  ES-PRIMERA-VEZ                     VALUE 1.
014900
015000******************************************************************
015100*              MAQUETACION REPORTE RESUMEN DE AHORROS            *
015200******************************************************************
015300 REPORT SECTION.
015400 RD  RP-AHORROS
015500     CONTROLS ARE WH-TIPO-CUENTA
015600     LINE LIMIT IS 60
015700     PAGE LIMIT IS 60
015800     HEADING 1
015900     FIRST DETAIL 7
016000     LAST DETAIL 54
016100     FOOTING 56.
016200
016300 01  TYPE IS PH.
016400     02 LINE 1.
016500        03 COLUMN  1 PIC X(35) VALUE
016600           'COOPERATIVA RDHN, AHORRO Y PRESTAMO'.
016700        03 COLUMN 40 PIC X(26) VALUE
016800           'RESUMEN DE AHORROS POR TIPO'.
016900        03 COLUMN 101 PIC X(06) VALUE 'PAGINA'.
017000        03 COLUMN 109 PIC Z(05) SOURCE PAGE-COUNTER
017100                                       IN RP-AHORROS.
017200     02 LINE 2.
017300        03 COLUMN  1 PIC X(25) VALUE
017400           'RHRP1C03   01.09051994.R'.
017500     02 LINE 3.
017600        03 COLUMN  1 PIC X(10) VALUE 'TIPO'.
017700        03 COLUMN 25 PIC X(15) VALUE 'CANTIDAD'.
017800        03 COLUMN 45 PIC X(20) VALUE 'SALDO TOTAL'.
017900     02 LINE 4.
018000        03 COLUMN  1 PIC X(80) VALUE ALL '-'.
018100
018200 01  CABETIPO TYPE IS CH WH-TIPO-CUENTA.
018300     02 LINE IS PLUS 1.
018400        03 COLUMN  1 PIC X(30) SOURCE WKS-NOMBRE-TIPO.
018500
018600 01  DETALLECUENTA TYPE IS DETAIL.
018700     02 LINE IS PLUS 1.
018800        03 COLUMN  3  PIC X(20) SOURCE WH-NUMERO-CUENTA.
018900        03 COLUMN 45  PIC -Z(8)9.99 SOURCE WH-SALDO-ACTUAL.
019000
019100 01  FINTIPO TYPE IS CF WH-TIPO-CUENTA.
019200     02 LINE IS PLUS 2.
019300        03 COLUMN  1  PIC X(20) VALUE 'SUBTOTAL CANTIDAD ='.
019400        03 COLUMN 25  PIC Z(6)9
019500                       SUM 1 RESET ON WH-TIPO-CUENTA.
019600        03 COLUMN 40  PIC X(12) VALUE 'SALDO TOTAL ='.
019700        03 COLUMN 55  PIC -Z(8)9.99
019800                       SUM WH-SALDO-ACTUAL RESET ON WH-TIPO-CUENTA.
019900
020000 01  TYPE IS RF.
020100     02 LINE IS PLUS 2.
020200        03 COLUMN  1  PIC X(35) VALUE ALL '='.
020300     02 LINE IS PLUS 1.
020400        03 COLUMN  1  PIC X(27) VALUE
020500           'CUENTAS ACTIVAS TOTAL   = '.
020600        03 COLUMN 28  PIC Z(6)9 SOURCE WKS-TG-CANTIDAD.
020700     02 LINE IS PLUS 1.
020800        03 COLUMN  1  PIC X(27) VALUE
020900           'SALDO TOTAL       (L.)  = '.
021000        03 COLUMN 28  PIC -Z(8)9.99 SOURCE WKS-TG-SALDO.
021100     02 LINE IS PLUS 1.
021200        03 COLUMN  1  PIC X(27) VALUE
021300           'SALDO PROMEDIO     (L.) = '.
021400        03 COLUMN 28  PIC -Z(8)9.99 SOURCE WKS-TG-PROMEDIO.
021500
021600******************************************************************
021700 PROCEDURE DIVISION.
021800******************************************************************
021900 000-MAIN SECTION.
022000     PERFORM 100-APERTURA-ARCHIVOS
022100     PERFORM 200-CARGAR-CATALOGO-TIPOS
022200     PERFORM 300-SORT-CUENTAS
022300     PERFORM 900-CIERRA-ARCHIVOS
022400     STOP RUN.
022500 000-MAIN-E. EXIT.
022600
022700******************************************************************
022800 100-APERTURA-ARCHIVOS SECTION.
022900     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
023000     OPEN INPUT  RHCUENTA RHTIPCTA
023100     IF FS-RHCUENTA NOT = 0
023200        MOVE "RHCUENTA" TO ARCHIVO
023300        PERFORM 910-ERROR-APERTURA
023400     END-IF
023500     IF FS-RHTIPCTA NOT = 0
023600        MOVE "RHTIPCTA" TO ARCHIVO
023700        PERFORM 910-ERROR-APERTURA
023800     END-IF.
023900 100-APERTURA-ARCHIVOS-E. EXIT.
024000
024100 200-CARGAR-CATALOGO-TIPOS SECTION.
024200     MOVE ZEROES TO WKS-CANT-TIPOS
024300     READ RHTIPCTA NEXT RECORD
024400         AT END MOVE 99 TO FS-RHTIPCTA
024500     END-READ
024600     PERFORM 205-LEE-SIGUIENTE-TIPO UNTIL FS-RHTIPCTA NOT = 0
024700     CLOSE RHTIPCTA
024800     MOVE ZEROES TO FS-RHTIPCTA.
024900 200-CARGAR-CATALOGO-TIPOS-E. EXIT.
025000
025100 205-LEE-SIGUIENTE-TIPO SECTION.
025200     PERFORM 210-AGREGA-TIPO-A-TABLA
025300     READ RHTIPCTA NEXT RECORD
025400        AT END MOVE 99 TO FS-RHTIPCTA
025500     END-READ.
025600 205-LEE-SIGUIENTE-TIPO-E. EXIT.
025700
025800 210-AGREGA-TIPO-A-TABLA SECTION.
025900     ADD 1 TO WKS-CANT-TIPOS
026000     MOVE AT-CODIGO TO WKS-TT-CODIGO (WKS-CANT-TIPOS)
026100     MOVE AT-NOMBRE TO WKS-TT-NOMBRE (WKS-CANT-TIPOS).
026200 210-AGREGA-TIPO-A-TABLA-E. EXIT.
026300
026400******************************************************************
026500*  SE ORDENA LA CARTERA DE CUENTAS POR TIPO. SOLO PARTICIPAN     *
026600*  LAS CUENTAS ACTIVAS E INACTIVAS (LAS CERRADAS NO, CR-0301).   *
026700******************************************************************
026800 300-SORT-CUENTAS SECTION.
026900     INITIATE RP-AHORROS
027000     SORT WHRCUENTA
027100        ON ASCENDING KEY WH-TIPO-CUENTA
027200        INPUT  PROCEDURE IS 310-SELECCIONA-CUENTAS
027300        OUTPUT PROCEDURE IS 320-ACUMULA-POR-TIPO
027400     PERFORM 340-CALCULA-PROMEDIO
027500     TERMINATE RP-AHORROS.
027600 300-SORT-CUENTAS-E. EXIT.
027700
027800 310-SELECCIONA-CUENTAS SECTION.
027900     READ RHCUENTA NEXT RECORD
028000         AT END MOVE 99 TO FS-RHCUENTA
028100     END-READ
028200     PERFORM 315-PROCESA-CUENTA-SORT UNTIL FS-RHCUENTA NOT = 0.
028300 310-SELECCIONA-CUENTAS-E. EXIT.
028400
028500 315-PROCESA-CUENTA-SORT SECTION.
028600     IF NOT CA-ESTA-CERRADA
028700        MOVE CA-TIPO-CUENTA   TO WH-TIPO-CUENTA
028800        MOVE CA-NUMERO-CUENTA TO WH-NUMERO-CUENTA
028900        MOVE CA-SALDO-ACTUAL  TO WH-SALDO-ACTUAL
029000        RELEASE REG-WHRCUENTA
029100     END-IF
029200     READ RHCUENTA NEXT RECORD
029300        AT END MOVE 99 TO FS-RHCUENTA
029400     END-READ.
029500 315-PROCESA-CUENTA-SORT-E. EXIT.
029600
029700 320-ACUMULA-POR-TIPO SECTION.
029800     RETURN WHRCUENTA AT END MOVE 99 TO FS-RHCUENTA END-RETURN
029900     PERFORM 325-PROCESA-REGISTRO-ORDENADO UNTIL FS-RHCUENTA = 99
030000     MOVE ZEROES TO FS-RHCUENTA.
030100 320-ACUMULA-POR-TIPO-E. EXIT.
030200
030300 325-PROCESA-REGISTRO-ORDENADO SECTION.
030400     PERFORM 330-BUSCA-NOMBRE-TIPO
030500     GENERATE DETALLECUENTA
030600     ADD 1 TO WKS-TG-CANTIDAD
030700     ADD WH-SALDO-ACTUAL TO WKS-TG-SALDO
030800     RETURN WHRCUENTA AT END MOVE 99 TO FS-RHCUENTA
030900        END-RETURN.
031000 325-PROCESA-REGISTRO-ORDENADO-E. EXIT.
031100
031200 330-BUSCA-NOMBRE-TIPO SECTION.
031300     MOVE "(TIPO NO CATALOGADO)" TO WKS-NOMBRE-TIPO
031400     SET IDX-TIPO TO 1
031500     SEARCH WKS-TT
031600        AT END
031700           CONTINUE
031800        WHEN WKS-TT-CODIGO (IDX-TIPO) = WH-TIPO-CUENTA
031900           MOVE WKS-TT-NOMBRE (IDX-TIPO) TO WKS-NOMBRE-TIPO
032000     END-SEARCH.
032100 330-BUSCA-NOMBRE-TIPO-E. EXIT.
032200
032300******************************************************************
032400 340-CALCULA-PROMEDIO SECTION.
032500     IF WKS-TG-CANTIDAD = ZEROES
032600        MOVE ZEROES TO WKS-TG-PROMEDIO
032700     ELSE
032800        COMPUTE WKS-TG-PROMEDIO ROUNDED =
032900           WKS-TG-SALDO / WKS-TG-CANTIDAD
033000     END-IF.
033100 340-CALCULA-PROMEDIO-E. EXIT.
033200
033300******************************************************************
033400 900-CIERRA-ARCHIVOS SECTION.
033500     CLOSE RHCUENTA REPORTE.
033600 900-CIERRA-ARCHIVOS-E. EXIT.
033700
033800 910-ERROR-APERTURA SECTION.
033900     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO
034000             " <<<" UPON CONSOLE
034100     MOVE 91 TO RETURN-CODE
034200     STOP RUN.
034300 910-ERROR-APERTURA-E. EXIT.
