000100******************************************************************
000200*    COPY RHSOLCTA -- SOLICITUDES DE APERTURA/CIERRE DE CUENTA
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 14/03/2022
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 70 BYTES, EN ORDEN DE LLEGADA.
000700*                : AQ-MONTO-APERTURA SE IGNORA EN UNA SOLICITUD
000800*                : DE CIERRE.
000900******************************************************************
001000 01  REG-RHSOLCTA.
001100     02  AQ-ACCION              PIC X(10).
001200         88  AQ-ES-APERTURA                 VALUE 'APERTURA'.
001300         88  AQ-ES-CIERRE                   VALUE 'CIERRE'.
001400     02  AQ-NUMERO-CUENTA       PIC X(20).
001500     02  AQ-NUMERO-SOCIO        PIC X(10).
001600     02  AQ-TIPO-CUENTA         PIC X(10).
001700     02  AQ-MONTO-APERTURA      PIC 9(07)V99.
001800     02  AQ-FECHA               PIC 9(08).
001900     02  FILLER                 PIC X(03).
