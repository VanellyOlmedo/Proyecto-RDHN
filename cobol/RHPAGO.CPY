000100******************************************************************
000200*    COPY RHPAGO -- HISTORICO DE PAGOS DE CUOTA (SOLO LECTURA)
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 110 BYTES, POR FECHA DE PAGO. LO
000700*                : ALIMENTA LA VENTANILLA/PLANILLA; LOS REPORTES
000800*                : DE ESTE LOTE SOLO LO LEEN.
000900******************************************************************
001000 01  REG-RHPAGO.
001100     02  PG-NUMERO-RECIBO       PIC X(20).
001200     02  PG-NUMERO-PRESTAMO     PIC X(20).
001300     02  PG-NUMERO-CUOTA        PIC 9(03).
001400     02  PG-MONTO-PAGADO        PIC 9(09)V99.
001500     02  PG-MONTO-CAPITAL       PIC 9(09)V99.
001600     02  PG-MONTO-INTERES       PIC 9(09)V99.
001700     02  PG-MONTO-MORA          PIC 9(07)V99.
001800     02  PG-FECHA-PAGO          PIC 9(08).
001900     02  PG-METODO-PAGO         PIC X(10).
002000         88  PG-POR-PLANILLA                VALUE 'PLANILLA'.
002100         88  PG-EN-EFECTIVO                 VALUE 'EFECTIVO'.
002200     02  FILLER                 PIC X(07).
