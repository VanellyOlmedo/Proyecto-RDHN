000100******************************************************************
000200*    COPY RHCUENTA -- MAESTRO DE CUENTAS DE AHORRO (SOCIOS)
000300*    APLICACION  : COOPERATIVA RDHN - AHORRO Y PRESTAMO
000400*    FECHA       : 05/02/2021
000500*    PROGRAMADOR : S. PORTILLO (SMPO)
000600*    DESCRIPCION : LAYOUT FIJO, 90 BYTES, ORDENADO POR
000700*                : CA-NUMERO-CUENTA. EL CAMPO DE SALDO ES CON
000800*                : SIGNO PORQUE UNA REVERSION PUEDE DEJARLO EN
000900*                : NEGATIVO TRANSITORIO ANTES DE VALIDAR.
001000*    HISTORIAL   : 05/02/2021 SMPO  CREACION INICIAL.
001100*                : 14/03/2022 SMPO  SE AMPLIA CA-ESTADO A X(10)
001200*                : PARA ADMITIR INACTIVA (ANTES SOLO X(08)).
001300******************************************************************
001400 01  REG-RHCUENTA.
001500     02  CA-NUMERO-CUENTA       PIC X(20).
001600     02  CA-NUMERO-SOCIO        PIC X(10).
001700     02  CA-TIPO-CUENTA         PIC X(10).
001800     02  CA-SALDO-ACTUAL        PIC S9(09)V99.
001900     02  CA-SALDO-R REDEFINES CA-SALDO-ACTUAL.
002000         03  CA-SALDO-SIGNO     PIC S9(01).
002100         03  FILLER             PIC 9(08)V99.
002200     02  CA-MONTO-DEDUCCION     PIC 9(07)V99.
002300     02  CA-FECHA-APERTURA      PIC 9(08).
002400     02  CA-FECHA-APERTURA-R REDEFINES CA-FECHA-APERTURA.
002500         03  CA-APER-ANO        PIC 9(04).
002600         03  CA-APER-MES        PIC 9(02).
002700         03  CA-APER-DIA        PIC 9(02).
002800     02  CA-FECHA-CIERRE        PIC 9(08).
002900     02  CA-ESTADO              PIC X(10).
003000         88  CA-ESTA-ACTIVA                 VALUE 'ACTIVO'.
003100         88  CA-ESTA-INACTIVA                VALUE 'INACTIVA'.
003200         88  CA-ESTA-CERRADA                 VALUE 'CERRADA'.
003300     02  FILLER                 PIC X(04).
